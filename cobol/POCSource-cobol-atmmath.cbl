000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ATMMATH
000600*
000700* AUTHOR :  M. H. WHITFIELD
000800*
000900* SMALL SHARED-LOGIC UTILITY THAT GIVES THE LMSR PRICING RUN
001000* (ATMPRIC) AND THE FORECAST-ESTIMATE RUN (ATMFCST) THE TWO
001100* TRANSCENDENTAL FUNCTIONS BOTH NEED -- E-TO-THE-X AND NATURAL
001200* LOG -- WITHOUT LINKING AGAINST A MATH LIBRARY THIS SHOP DOES
001300* NOT CARRY ON THE BATCH LPAR.  LK-FUNCTION-CODE SELECTS WHICH
001400* ONE RUNS:
001500*     1 = EXP(LK-ARGUMENT)      RESULT IN LK-RESULT
001600*     2 = LN(LK-ARGUMENT)       RESULT IN LK-RESULT
001700* A REQUEST FOR LN OF A NON-POSITIVE ARGUMENT COMES BACK WITH
001800* LK-RESULT SET TO ZERO AND LK-RETURN-CODE SET TO 8 -- THE
001900* CALLER IS RESPONSIBLE FOR CHECKING THIS BEFORE TRUSTING THE
002000* RESULT, THE SAME AS ANY OTHER SUBROUTINE RETURN CODE ON THIS
002100* SHOP'S BATCH STREAMS.
002200****************************************************************
002300*
002400* MAINTENANCE HISTORY
002500*   01/09/97  RSK  ORIGINAL VERSION -- EXP ONLY, WRITTEN FOR THE
002600*                  FIRST LMSR PRICING PILOT.
002700*   06/30/99  DPT  ADDED LN VIA BISECTION AGAINST EXP FOR THE
002800*                  FORECAST-ESTIMATE PROJECT'S LOGISTIC CURVE.
002900*   09/12/02  LNC  WIDENED THE ARGUMENT RANGE FROM +/-9 TO
003000*                  +/-18 -- LOW-LIQUIDITY CONTRACTS WERE DRIVING
003100*                  QY/B PAST THE OLD CEILING. TKT 10471.
003200*   01/06/03  LNC  Y2K/AUDIT REVIEW -- NO DATE ARITHMETIC IN THIS
003300*                  MODULE, NO CHANGE REQUIRED.
003400*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    ATMMATH.
003700 AUTHOR.        M. H. WHITFIELD.
003800 INSTALLATION.  RISK SYSTEMS GROUP.
003900 DATE-WRITTEN.  01/09/97.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200 
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS IS ATMMATH-TRACE-ON
005000            OFF STATUS IS ATMMATH-TRACE-OFF.
005100 
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*
005500*---------------------------------------------------------------
005600*    RECIPROCAL-FACTORIAL CONSTANTS FOR THE EXP TAYLOR SERIES,
005700*    1/1! THROUGH 1/12!.  LOADED ONCE FROM LITERALS BELOW AND
005800*    NEVER RECOMPUTED -- THIS SHOP DOES NOT TRUST RUN-TIME
005900*    FACTORIAL LOOPS TO HOLD PRECISION OUT PAST THE NINTH TERM.
006000*---------------------------------------------------------------
006100 01  WS-INV-FACTORIAL-LOAD-AREA.
006200     05  FILLER PIC S9V9(9) VALUE 1.000000000.
006300     05  FILLER PIC S9V9(9) VALUE 0.500000000.
006400     05  FILLER PIC S9V9(9) VALUE 0.166666667.
006500     05  FILLER PIC S9V9(9) VALUE 0.041666667.
006600     05  FILLER PIC S9V9(9) VALUE 0.008333333.
006700     05  FILLER PIC S9V9(9) VALUE 0.001388889.
006800     05  FILLER PIC S9V9(9) VALUE 0.000198413.
006900     05  FILLER PIC S9V9(9) VALUE 0.000024802.
007000     05  FILLER PIC S9V9(9) VALUE 0.000002756.
007100     05  FILLER PIC S9V9(9) VALUE 0.000000276.
007200     05  FILLER PIC S9V9(9) VALUE 0.000000025.
007300     05  FILLER PIC S9V9(9) VALUE 0.000000002.
007400 01  WS-INV-FACTORIAL-TABLE REDEFINES WS-INV-FACTORIAL-LOAD-AREA.
007500     05  WS-INV-FACTORIAL PIC S9V9(9) OCCURS 12 TIMES.
007600*
007700 01  WS-REDUCTION-CONSTANTS.
007800*        NUMBER OF HALVINGS APPLIED TO THE ARGUMENT BEFORE THE
007900*        TAYLOR SERIES RUNS, AND THE MATCHING DOUBLING COUNT
008000*        APPLIED TO THE SERIES RESULT AFTERWARD.
008100     05  WS-REDUCTION-SHIFTS      PIC S9(04) COMP VALUE 8.
008200     05  WS-REDUCTION-FACTOR      PIC 9(04) COMP VALUE 256.
008300*
008400 01  WS-EXP-WORK.
008500     05  WS-REDUCED-X             PIC S9(05)V9(09) COMP-3.
008600     05  WS-TERM                  PIC S9(09)V9(09) COMP-3.
008700     05  WS-SUM                   PIC S9(09)V9(09) COMP-3.
008800     05  WS-TERM-IX               PIC S9(04) COMP.
008900     05  WS-SQUARE-IX             PIC S9(04) COMP.
009000     05  WS-EXP-RESULT            PIC S9(09)V9(06) COMP-3.
009100*
009200 01  WS-LN-WORK.
009300     05  WS-LO                    PIC S9(03)V9(06) COMP-3.
009400     05  WS-HI                    PIC S9(03)V9(06) COMP-3.
009500     05  WS-MID                   PIC S9(03)V9(06) COMP-3.
009600     05  WS-MID-EXP-ARG           PIC S9(05)V9(09) COMP-3.
009700     05  WS-MID-EXP-RESULT        PIC S9(09)V9(06) COMP-3.
009800     05  WS-BISECT-IX             PIC S9(04) COMP.
009900*
010000*---------------------------------------------------------------
010100*    RAW-BYTE DUMP VIEWS OF THE PACKED WORK FIELDS, FOR READING
010200*    A CORE DUMP WHEN A CONVERGENCE PROBLEM IS SUSPECTED.  THE
010300*    PRODUCTION PATH NEVER TOUCHES THESE FIELDS -- THEY EXIST SO
010400*    THE BYTES LINE UP UNDER A HEX DUMP WITHOUT HAND-COUNTING
010500*    OFFSETS INTO WS-EXP-WORK.
010600*---------------------------------------------------------------
010700 01  WS-EXP-WORK-DUMP REDEFINES WS-EXP-WORK PIC X(40).
010800 01  WS-LN-WORK-DUMP  REDEFINES WS-LN-WORK  PIC X(33).
010900*
011000 01  WS-TRACE-LINE                PIC X(60).
011100 
011200 LINKAGE SECTION.
011300 01  LK-FUNCTION-CODE             PIC S9(01) COMP.
011400     88  LK-FUNCTION-IS-EXP          VALUE 1.
011500     88  LK-FUNCTION-IS-LN           VALUE 2.
011600 01  LK-ARGUMENT                  PIC S9(03)V9(06).
011700 01  LK-RESULT                    PIC S9(09)V9(06).
011800 01  LK-RETURN-CODE               PIC S9(02) COMP.
011900 
012000 PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-ARGUMENT,
012100                           LK-RESULT, LK-RETURN-CODE.
012200 
012300 0000-MAIN-LINE.
012400     MOVE 0 TO LK-RETURN-CODE.
012500     IF LK-FUNCTION-IS-EXP
012600         PERFORM 1000-COMPUTE-EXP THRU 1000-EXIT
012700         MOVE WS-EXP-RESULT TO LK-RESULT
012800     ELSE
012900         IF LK-FUNCTION-IS-LN
013000             IF LK-ARGUMENT NOT > 0
013100                 MOVE 0 TO LK-RESULT
013200                 MOVE 8 TO LK-RETURN-CODE
013300             ELSE
013400                 PERFORM 2000-COMPUTE-LN THRU 2000-EXIT
013500                 MOVE WS-MID TO LK-RESULT
013600             END-IF
013700         ELSE
013800             MOVE 0 TO LK-RESULT
013900             MOVE 16 TO LK-RETURN-CODE
014000         END-IF
014100     END-IF.
014200     IF ATMMATH-TRACE-ON
014300         PERFORM 9000-DISPLAY-TRACE THRU 9000-EXIT
014400     END-IF.
014500     GOBACK.
014600 
014700*----------------------------------------------------------------
014800* 1000-COMPUTE-EXP -- EXP(X) BY RANGE REDUCTION AND A TWELVE-TERM
014900*   TAYLOR SERIES.  X IS DIVIDED BY 256 (2 TO THE 8TH) SO THE
015000*   SERIES ONLY EVER HAS TO CONVERGE OVER A SMALL ARGUMENT, THEN
015100*   THE SERIES RESULT IS SQUARED EIGHT TIMES TO UNDO THE
015200*   REDUCTION.  THIS IS THE SAME "REDUCE, EXPAND, SQUARE BACK
015300*   UP" TRICK USED IN THE OLD SCIENTIFIC SUBROUTINE LIBRARIES.
015400*----------------------------------------------------------------
015500 1000-COMPUTE-EXP.
015600     COMPUTE WS-REDUCED-X =
015700         LK-ARGUMENT / WS-REDUCTION-FACTOR.
015800     MOVE 1.000000000 TO WS-SUM.
015900     MOVE 1.000000000 TO WS-TERM.
016000     PERFORM 1010-ADD-ONE-TERM THRU 1010-EXIT
016100         VARYING WS-TERM-IX FROM 1 BY 1
016200             UNTIL WS-TERM-IX > 12.
016300     MOVE WS-SUM TO WS-EXP-RESULT.
016400     PERFORM 1020-SQUARE-BACK-UP THRU 1020-EXIT
016500         VARYING WS-SQUARE-IX FROM 1 BY 1
016600             UNTIL WS-SQUARE-IX > WS-REDUCTION-SHIFTS.
016700 1000-EXIT.
016800     EXIT.
016900 
017000 1010-ADD-ONE-TERM.
017100     COMPUTE WS-TERM ROUNDED = WS-TERM * WS-REDUCED-X.
017200     COMPUTE WS-SUM ROUNDED =
017300         WS-SUM + (WS-TERM * WS-INV-FACTORIAL(WS-TERM-IX)).
017400 1010-EXIT.
017500     EXIT.
017600 
017700 1020-SQUARE-BACK-UP.
017800     COMPUTE WS-EXP-RESULT ROUNDED =
017900         WS-EXP-RESULT * WS-EXP-RESULT.
018000 1020-EXIT.
018100     EXIT.
018200 
018300*----------------------------------------------------------------
018400* 2000-COMPUTE-LN -- LN(X) BY BISECTION AGAINST 1000-COMPUTE-EXP.
018500*   THE ROOT IS KNOWN TO LIE IN (-18, +18) BECAUSE EVERY CALLER
018600*   IN THIS SYSTEM PASSES A LOG-ODDS OR A CENTERED PROBABILITY,
018700*   NEVER A RAW DOLLAR AMOUNT.  THIRTY-TWO HALVINGS OF THAT
018800*   36-WIDE BRACKET LEAVES A WINDOW WELL UNDER THE SIX DECIMAL
018900*   PLACES THIS SHOP CARRIES.
019000*----------------------------------------------------------------
019100 2000-COMPUTE-LN.
019200     MOVE -18.000000 TO WS-LO.
019300     MOVE  18.000000 TO WS-HI.
019400     PERFORM 2010-HALVE-BRACKET THRU 2010-EXIT
019500         VARYING WS-BISECT-IX FROM 1 BY 1
019600             UNTIL WS-BISECT-IX > 32.
019700     COMPUTE WS-MID ROUNDED = (WS-LO + WS-HI) / 2.
019800 2000-EXIT.
019900     EXIT.
020000 
020100 2010-HALVE-BRACKET.
020200     COMPUTE WS-MID ROUNDED = (WS-LO + WS-HI) / 2.
020300     MOVE WS-MID TO WS-MID-EXP-ARG.
020400     MOVE 1.000000000 TO WS-SUM.
020500     MOVE 1.000000000 TO WS-TERM.
020600     COMPUTE WS-REDUCED-X =
020700         WS-MID-EXP-ARG / WS-REDUCTION-FACTOR.
020800     PERFORM 1010-ADD-ONE-TERM THRU 1010-EXIT
020900         VARYING WS-TERM-IX FROM 1 BY 1
021000             UNTIL WS-TERM-IX > 12.
021100     MOVE WS-SUM TO WS-MID-EXP-RESULT.
021200     PERFORM 2020-SQUARE-MID-BACK-UP THRU 2020-EXIT
021300         VARYING WS-SQUARE-IX FROM 1 BY 1
021400             UNTIL WS-SQUARE-IX > WS-REDUCTION-SHIFTS.
021500     IF WS-MID-EXP-RESULT > LK-ARGUMENT
021600         MOVE WS-MID TO WS-HI
021700     ELSE
021800         MOVE WS-MID TO WS-LO
021900     END-IF.
022000 2010-EXIT.
022100     EXIT.
022200 
022300 2020-SQUARE-MID-BACK-UP.
022400     COMPUTE WS-MID-EXP-RESULT ROUNDED =
022500         WS-MID-EXP-RESULT * WS-MID-EXP-RESULT.
022600 2020-EXIT.
022700     EXIT.
022800 
022900*----------------------------------------------------------------
023000* 9000-DISPLAY-TRACE -- DIAGNOSTIC LINE, UPSI-0 RUNS ONLY.
023100*----------------------------------------------------------------
023200 9000-DISPLAY-TRACE.
023300     MOVE SPACES TO WS-TRACE-LINE.
023400     STRING 'ATMMATH ARG=' DELIMITED BY SIZE
023500            LK-ARGUMENT     DELIMITED BY SIZE
023600            ' RESULT='      DELIMITED BY SIZE
023700            LK-RESULT       DELIMITED BY SIZE
023800         INTO WS-TRACE-LINE.
023900     DISPLAY WS-TRACE-LINE.
024000 9000-EXIT.
024100     EXIT.
