000100*****************************************************************
000200* COPYBOOK:  ATMCTMS                                            *
000300* TITLE   :  ATMX CONTRACT MASTER RECORD LAYOUT                 *
000400* SYSTEM  :  ATMX PARAMETRIC WEATHER SETTLEMENT / PRICING BATCH *
000500*****************************************************************
000600*
000700* ONE ENTRY PER PARAMETRIC WEATHER CONTRACT.  A CONTRACT POSES A
000800* SINGLE YES/NO QUESTION -- WILL THE METRIC NAMED IN CT-METRIC,
000900* MEASURED IN CT-CELL OVER THE CT-WINDOW-HOURS ENDING AT
001000* CT-EXPIRY-UTC, EXCEED CT-THRESHOLD.  RECORD IS REWRITTEN IN
001100* PLACE BY THE SETTLEMENT BATCH TO FLIP CT-STATUS FROM ACTIVE TO
001200* SETTLED -- THIS IS THE ONLY FIELD THE BATCH EVER UPDATES.
001300*
001400*    0    1    1    2    2    3    3    4    4    5    5    6
001500* ....5....0....5....0....5....0....5....0....5....0....5....0..
001600* CONTRACT-ID(36)H3-CELL(16)METRIC(14)THR(7)UNIT(8)WIN(3)EXPIRY(1
001700* 9)STAT(8)DESCRIPTION(60).....RESERVED(9)
001800*
001900* MAINTENANCE HISTORY
002000*   06/14/91  RSK  ORIGINAL LAYOUT FOR RISK-TYPE PILOT.
002100*   03/02/94  DPT  ADDED CT-WINDOW-HOURS -- PRIOR RELEASES
002200*                  ASSUMED A FIXED 24 HOUR WINDOW.
002300*   11/09/98  MHW  Y2K REVIEW -- ALL DATE/TIME FIELDS ARE ALREADY
002400*                  STORED AS FULL 4-DIGIT-YEAR TEXT, NO CHANGE
002500*                  REQUIRED.  REQUEST WY2K-0447.
002600*   07/23/01  LNC  WIDENED CT-DESCRIPTION FROM 40 TO 60 AND ADDED
002700*                  RESERVE FILLER FOR FUTURE EXPANSION. TKT 8842.
002800*
002900 01  ATMX-CONTRACT-RECORD.
003000     05  CT-CONTRACT-ID              PIC X(36).
003100     05  CT-CELL-KEY.
003200         10  CT-H3-CELL              PIC X(16).
003300*        ALTERNATE VIEW OF THE CELL KEY USED WHEN THE FIRST TWO
003400*        BYTES ARE INSPECTED AS AN H3 RESOLUTION PREFIX BY THE
003500*        FORECAST-ESTIMATE LOOKUP.
003600         10  CT-H3-CELL-VIEW REDEFINES CT-H3-CELL.
003700             15  CT-H3-CELL-PREFIX   PIC X(02).
003800             15  FILLER              PIC X(14).
003900     05  CT-METRIC                   PIC X(14).
004000         88  CT-METRIC-PRECIP           VALUE 'PRECIPITATION '.
004100         88  CT-METRIC-WIND             VALUE 'WIND_SPEED    '.
004200     05  CT-THRESHOLD                PIC S9(5)V99.
004300     05  CT-UNIT                     PIC X(08).
004400     05  CT-WINDOW-HOURS             PIC 9(03).
004500     05  CT-EXPIRY-UTC.
004600         10  CT-EXPIRY-DATE          PIC X(10).
004700         10  FILLER                  PIC X(01).
004800         10  CT-EXPIRY-TIME          PIC X(08).
004900*        FULL-FIELD VIEW OF THE EXPIRY STAMP -- THE ENGINE
005000*        NORMALLY STRING-COMPARES THE WHOLE 19-BYTE TIMESTAMP
005100*        AS SUPPLIED RATHER THAN THE DATE/TIME HALVES ABOVE.
005200     05  CT-EXPIRY-UTC-N REDEFINES CT-EXPIRY-UTC
005300                                     PIC X(19).
005400     05  CT-STATUS                   PIC X(08).
005500         88  CT-STATUS-ACTIVE           VALUE 'ACTIVE  '.
005600         88  CT-STATUS-SETTLED          VALUE 'SETTLED '.
005700     05  CT-DESCRIPTION               PIC X(60).
005800     05  FILLER                       PIC X(09).
005900*****************************************************************
006000* END OF ATMCTMS -- RECORD LENGTH 180 BYTES                     *
006100*****************************************************************
