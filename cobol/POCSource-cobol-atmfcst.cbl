000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ATMFCST
000600*
000700* AUTHOR :  M. H. WHITFIELD
000800*
000900* NIGHTLY FORECAST-ESTIMATE RUN.  READS ONE ESTIMATE REQUEST PER
001000* RISK TYPE / CELL BEING QUOTED (THE IN-WINDOW FORECAST SERIES
001100* ALREADY ROLLED UP BY THE UPSTREAM FEED, OR NOTHING AT ALL WHEN
001200* THE CELL HAS NO FORECAST COVERAGE) AND WRITES BACK THE SAME
001300* RECORD WITH THE RESOLVED RISK-TYPE, THE MARKETING TICKER AND
001400* THE EXCEEDANCE PROBABILITY PLUS ITS CONFIDENCE BAND FILLED IN.
001500* THIS IS THE RECORD THAT FEEDS PRICING-IN FOR ATMPRIC.
001600*
001700* PRECIPITATION AND WIND RISK USE STRAIGHT ARITHMETIC ON THE
001800* FORECAST SERIES; THE TEMPERATURE RISK TYPES AND THE WIND RISK
001900* TYPES ALSO NEED A LOGISTIC CURVE, SO THE EXPONENTIAL COMES FROM
002000* ATMMATH -- THE SAME TESTED TAYLOR-SERIES CODE THE PRICING RUN
002100* USES FOR ITS LOG-SUM-EXP COST FUNCTION.  WHEN THE CELL HAS NO
002200* FORECAST SERIES AT ALL THE CLIMATOLOGICAL FALLBACK TABLE TAKES
002300* OVER, KEYED OFF THE CELL'S LATITUDE BAND AND THE WINDOW'S
002400* START MONTH.
002500****************************************************************
002600*
002700* MAINTENANCE HISTORY
002800*   07/11/00  MHW  ORIGINAL VERSION -- PRECIPITATION AND WIND
002900*                  EXCEEDANCE ONLY, NO CLIMATOLOGICAL FALLBACK.
003000*                  CELLS WITH NO FORECAST WERE REJECTED BACK TO
003100*                  THE REQUESTOR.
003200*   02/28/02  LNC  ADDED THE TEMPERATURE RISK TYPES AND THE
003300*                  RISK-TYPE-MAPPING LOOKUP SO THE BATCH CAN
003400*                  RESOLVE FC-RISK-TYPE ITSELF FROM METRIC AND
003500*                  THRESHOLD ALONE. TKT 10693.
003600*   03/05/03  LNC  ADDED THE CLIMATOLOGICAL FALLBACK TABLE AND
003700*                  THE MARKETING TICKER BUILD -- PRIOR RELEASE
003800*                  LEFT BOTH TO THE CALLING JOB STEP.
003900*   11/14/03  LNC  Y2K/AUDIT REVIEW -- FC-CONTRACT-END-DATE IS
004000*                  ALREADY FULL 4-DIGIT-YEAR TEXT, NO CHANGE
004100*                  REQUIRED.
004200*   09/09/04  RSK  CLAMPED THE ATMMATH ARGUMENT ON THE TEMPERATURE
004300*                  CURVES TO +/-18 AFTER A HURRICANE-SEASON DRY
004400*                  RUN DROVE THE FREEZE EXPONENT PAST THE MODULE'S
004500*                  RANGE.  ADDED WS-FALLBACK-USED CONTROL TOTAL AT
004600*                  THE SAME TIME. TKT 12940.
004700*   04/12/06  DPT  210-RESOLVE-RISK-TYPE TESTED FC-METRIC AGAINST
004800*             UPPERCASE 'PRECIP'/'WIND'/'TEMP'/'SNOW' LITERALS,
004900*             BUT THE FEED CARRIES LOWERCASE VALUES -- WIND, TEMP
005000*             AND SNOW REQUESTS ALL FELL THROUGH TO PRECIP-HEAVY.
005100*             NOW TESTS THE FC-METRIC-IS-xxxx 88-LEVELS ADDED TO
005200*             ATMFCWK. TKT 15504.
005300*
005400  IDENTIFICATION DIVISION.
005500  PROGRAM-ID.    ATMFCST.
005600  AUTHOR.        M. H. WHITFIELD.
005700  INSTALLATION.  RISK SYSTEMS GROUP.
005800  DATE-WRITTEN.  07/11/00.
005900  DATE-COMPILED.
006000  SECURITY.      NON-CONFIDENTIAL.
006100 
006200  ENVIRONMENT DIVISION.
006300  CONFIGURATION SECTION.
006400  SOURCE-COMPUTER. IBM-390.
006500  OBJECT-COMPUTER. IBM-390.
006600  SPECIAL-NAMES.
006700      C01 IS TOP-OF-FORM
006800      UPSI-0 ON STATUS IS ATMFCST-TRACE-ON
006900             OFF STATUS IS ATMFCST-TRACE-OFF.
007000 
007100  INPUT-OUTPUT SECTION.
007200  FILE-CONTROL.
007300      SELECT FORECAST-IN
007400          ASSIGN TO FCSTIN
007500          ACCESS MODE IS SEQUENTIAL
007600          FILE STATUS IS WS-FORECAST-IN-STATUS.
007700      SELECT FORECAST-OUT
007800          ASSIGN TO FCSTOUT
007900          ACCESS MODE IS SEQUENTIAL
008000          FILE STATUS IS WS-FORECAST-OUT-STATUS.
008100      SELECT REPORT-FILE
008200          ASSIGN TO FCSTRPT
008300          ACCESS MODE IS SEQUENTIAL
008400          FILE STATUS IS WS-REPORT-STATUS.
008500 
008600  DATA DIVISION.
008700  FILE SECTION.
008800  FD  FORECAST-IN
008900      RECORDING MODE IS F
009000      LABEL RECORDS ARE STANDARD
009100      RECORD CONTAINS 150 CHARACTERS
009200      BLOCK CONTAINS 0 RECORDS.
009300      COPY ATMFCWK REPLACING ATMX-FORECAST-RECORD BY
009400                              FORECAST-IN-REC.
009500 
009600  FD  FORECAST-OUT
009700      RECORDING MODE IS F
009800      LABEL RECORDS ARE STANDARD
009900      RECORD CONTAINS 150 CHARACTERS
010000      BLOCK CONTAINS 0 RECORDS.
010100      COPY ATMFCWK REPLACING ATMX-FORECAST-RECORD BY
010200                              FORECAST-OUT-REC.
010300 
010400  FD  REPORT-FILE
010500      RECORDING MODE IS F
010600      LABEL RECORDS ARE STANDARD
010700      RECORD CONTAINS 132 CHARACTERS
010800      BLOCK CONTAINS 0 RECORDS.
010900  01  REPORT-RECORD                    PIC X(132).
011000 
011100  WORKING-STORAGE SECTION.
011200*
011300*----------------------------------------------------------------
011400*    RUN-TIMESTAMP BLOCK -- SAME LAYOUT AS EVERY OTHER ATMX BATCH
011500*    STEP SO A DUMP READS THE SAME WAY NO MATTER WHICH RUN
011600*    PRODUCED IT.
011700*----------------------------------------------------------------
011800  01  SYSTEM-DATE-AND-TIME.
011900      05  WS-SYS-DATE-YYYYMMDD         PIC 9(08).
012000      05  WS-SYS-TIME-HHMMSSHS         PIC 9(08).
012100  01  WS-RUN-TIMESTAMP.
012200      05  WS-RUN-DATE                  PIC X(10).
012300      05  FILLER                       PIC X(01).
012400      05  WS-RUN-TIME                  PIC X(08).
012500  01  WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP
012600                                       PIC X(19).
012700*
012800  01  WS-FIELDS.
012900      05  WS-FORECAST-IN-STATUS        PIC X(02).
013000      05  WS-FORECAST-OUT-STATUS       PIC X(02).
013100      05  WS-REPORT-STATUS             PIC X(02).
013200      05  WS-FORECAST-EOF              PIC X(01) VALUE 'N'.
013300          88  WS-NO-MORE-REQUESTS         VALUE 'Y'.
013400*
013500*----------------------------------------------------------------
013600*    WORKING COPY OF THE 150-BYTE FORECAST REQUEST/RESULT RECORD.
013700*    THE REQUEST IS READ INTO THIS AREA, CLASSIFIED, ESTIMATED AND
013800*    TICKETED IN PLACE, THEN MOVED BACK OUT TO FORECAST-OUT-REC.
013900*----------------------------------------------------------------
014000      COPY ATMFCWK REPLACING ATMX-FORECAST-RECORD BY
014100                              WS-FORECAST-REC-GROUP.
014200*
014300*----------------------------------------------------------------
014400*    RISK-TYPE CONFIGURATION TABLE -- SEVEN STATIC ROWS, SEE
014500*    ATMRISK.  RK-IX IS SET BY 210-RESOLVE-RISK-TYPE AND STAYS
014600*    POSITIONED ON THE MATCHED ROW FOR THE REST OF THE REQUEST.
014700*----------------------------------------------------------------
014800      COPY ATMRISK.
014900*
015000  01  WS-CLAMP-CONSTANTS.
015100      05  WS-CLAMP-MIN                 PIC SV9(4)  VALUE 0.0010.
015200      05  WS-CLAMP-MAX                 PIC SV9(4)  VALUE 0.9990.
015300      05  WS-SPREAD-FLOOR              PIC SV9(4)  VALUE 0.0200.
015400      05  WS-KMH-DIVISOR               PIC S9V9(1) VALUE 3.6.
015500      05  WS-MATH-ARG-CEILING          PIC S9(2)   VALUE 18.
015600      05  WS-MATH-ARG-FLOOR            PIC S9(2)   VALUE -18.
015700*
015800*----------------------------------------------------------------
015900*    PER-REQUEST EXCEEDANCE WORK AREA.  WS-EXCEEDANCE AND
016000*    WS-SPREAD ARE THE COMMON OUTPUT OF EVERY RISK-TYPE PARAGRAPH
016100*    BELOW -- FORECAST-DRIVEN OR CLIMATOLOGICAL -- SO
016200*    350-APPLY-CLAMP-AND-BOUNDS NEVER NEEDS TO KNOW WHICH PATH
016300*    PRODUCED THEM.
016400*----------------------------------------------------------------
016500  01  WS-EXCEEDANCE-WORK-GROUP.
016600      05  WS-MAX-POP                   PIC S9(3)V99   COMP-3.
016700      05  WS-MAX-QPF                   PIC S9(3)V99   COMP-3.
016800      05  WS-EXCEED-RATIO              PIC S9(3)V9(6) COMP-3.
016900      05  WS-EXCEEDANCE                PIC S9(1)V9(6) COMP-3.
017000      05  WS-SPREAD                    PIC S9(1)V9(6) COMP-3.
017100      05  WS-PROB-LOWER-RAW            PIC S9(1)V9(6) COMP-3.
017200      05  WS-PROB-UPPER-RAW            PIC S9(1)V9(6) COMP-3.
017300      05  WS-MAX-WIND-MS               PIC S9(3)V9(6) COMP-3.
017400      05  WS-MIN-TEMP-W                PIC S9(3)V99   COMP-3.
017500      05  WS-MAX-TEMP-W                PIC S9(3)V99   COMP-3.
017600      05  WS-ABS-LATITUDE              PIC S9(3)V99   COMP-3.
017700  01  WS-EXCEEDANCE-WORK-DUMP REDEFINES WS-EXCEEDANCE-WORK-GROUP
017800                                       PIC X(41).
017900*
018000*----------------------------------------------------------------
018100*    FINAL PROBABILITY AND CONFIDENCE BAND, AFTER CLAMPING.
018200*----------------------------------------------------------------
018300  01  WS-PROBABILITY-WORK-GROUP.
018400      05  WS-BASE-PROBABILITY          PIC SV9(4)     COMP-3.
018500      05  WS-FINAL-PROBABILITY         PIC SV9(4)     COMP-3.
018600      05  WS-CONFIDENCE-LOWER-W        PIC SV9(4)     COMP-3.
018700      05  WS-CONFIDENCE-UPPER-W        PIC SV9(4)     COMP-3.
018800  01  WS-PROBABILITY-WORK-DUMP REDEFINES WS-PROBABILITY-WORK-GROUP
018900                                       PIC X(12).
019000*
019100*----------------------------------------------------------------
019200*    ATMMATH CALL LINKAGE -- SAME FOUR FIELDS ATMMATH ITSELF
019300*    DECLARES, SO THE CALL BELOW IS A STRAIGHT PASS-THROUGH.
019400*    ONLY THE EXP FUNCTION IS EVER REQUESTED FROM THIS PROGRAM.
019500*----------------------------------------------------------------
019600  01  WS-MATH-LINKAGE.
019700      05  WS-MATH-FUNCTION-CODE         PIC S9(01) COMP.
019800          88  WS-MATH-IS-EXP               VALUE 1.
019900          88  WS-MATH-IS-LN                VALUE 2.
020000      05  WS-MATH-ARGUMENT              PIC S9(03)V9(06).
020100      05  WS-MATH-RESULT                PIC S9(09)V9(06).
020200      05  WS-MATH-RETURN-CODE           PIC S9(02) COMP.
020300*
020400  01  WS-SEASON-FIELDS.
020500      05  WS-IS-WINTER                 PIC X(01) VALUE 'N'.
020600          88  WS-WINTER-MONTH              VALUE 'Y'.
020700*
020800  01  REPORT-TOTALS.
020900      05  WS-ESTIMATES-READ            PIC S9(7) COMP-3 VALUE 0.
021000      05  WS-ESTIMATES-WRITTEN         PIC S9(7) COMP-3 VALUE 0.
021100      05  WS-FORECAST-USED             PIC S9(7) COMP-3 VALUE 0.
021200      05  WS-FALLBACK-USED             PIC S9(7) COMP-3 VALUE 0.
021300*
021400  01  RPT-HEADER1.
021500      05  FILLER                        PIC X(01) VALUE SPACE.
021600      05  FILLER                        PIC X(40)
021700          VALUE 'ATMX FORECAST-ESTIMATE RUN'.
021800      05  FILLER                        PIC X(10)
021900          VALUE 'RUN DATE '.
022000      05  RPT-HDR-DATE                  PIC X(10).
022100      05  FILLER                        PIC X(71) VALUE SPACES.
022200*
022300  01  RPT-DETAIL-HDR1.
022400      05  FILLER                        PIC X(01) VALUE SPACE.
022500      05  FILLER                        PIC X(18)
022600          VALUE 'CELL            '.
022700      05  FILLER                        PIC X(18)
022800          VALUE 'RISK-TYPE         '.
022900      05  FILLER                        PIC X(12)
023000          VALUE 'PROBABILITY '.
023100      05  FILLER                        PIC X(10)
023200          VALUE 'LOWER     '.
023300      05  FILLER                        PIC X(10)
023400          VALUE 'UPPER     '.
023500      05  FILLER                        PIC X(08)
023600          VALUE 'SOURCE  '.
023700      05  FILLER                        PIC X(55) VALUE SPACES.
023800*
023900  01  RPT-ESTIMATE-DETAIL.
024000      05  FILLER                        PIC X(01) VALUE SPACE.
024100      05  RPT-CELL                      PIC X(18).
024200      05  RPT-RISK-TYPE                 PIC X(18).
024300      05  RPT-PROBABILITY               PIC Z.9999.
024400      05  FILLER                        PIC X(03) VALUE SPACES.
024500      05  RPT-LOWER                     PIC Z.9999.
024600      05  FILLER                        PIC X(02) VALUE SPACES.
024700      05  RPT-UPPER                     PIC Z.9999.
024800      05  FILLER                        PIC X(02) VALUE SPACES.
024900      05  RPT-SOURCE                    PIC X(08).
025000      05  FILLER                        PIC X(43) VALUE SPACES.
025100*
025200  01  RPT-TOTALS-LINE.
025300      05  FILLER                        PIC X(01) VALUE SPACE.
025400      05  FILLER                        PIC X(22)
025500          VALUE 'ESTIMATES READ ......  '.
025600      05  RPT-TOT-READ                   PIC ZZZ,ZZ9.
025700      05  FILLER                        PIC X(04) VALUE SPACES.
025800      05  FILLER                        PIC X(22)
025900          VALUE 'FORECAST-DRIVEN .....  '.
026000      05  RPT-TOT-FORECAST               PIC ZZZ,ZZ9.
026100      05  FILLER                        PIC X(04) VALUE SPACES.
026200      05  FILLER                        PIC X(22)
026300          VALUE 'FALLBACK USED .......  '.
026400      05  RPT-TOT-FALLBACK               PIC ZZZ,ZZ9.
026500      05  FILLER                        PIC X(33) VALUE SPACES.
026600*
026700  01  WS-TRACE-LINE                    PIC X(80).
026800 
026900  PROCEDURE DIVISION.
027000 
027100  000-MAIN.
027200      ACCEPT WS-SYS-DATE-YYYYMMDD FROM DATE YYYYMMDD.
027300      ACCEPT WS-SYS-TIME-HHMMSSHS FROM TIME.
027400      PERFORM 810-BUILD-RUN-TIMESTAMP THRU 810-EXIT.
027500      DISPLAY 'ATMFCST - FORECAST-ESTIMATE RUN STARTING'.
027600      DISPLAY 'RUN TIMESTAMP ' WS-RUN-TIMESTAMP-N.
027700      PERFORM 100-OPEN-FILES THRU 100-EXIT.
027800      PERFORM 800-INIT-REPORT THRU 800-EXIT.
027900      PERFORM 150-READ-FORECAST-REQUEST THRU 150-EXIT.
028000      PERFORM 200-ESTIMATE-ONE-REQUEST THRU 200-EXIT
028100          UNTIL WS-NO-MORE-REQUESTS.
028200      PERFORM 850-REPORT-TOTALS THRU 850-EXIT.
028300      PERFORM 750-CLOSE-FILES THRU 750-EXIT.
028400      DISPLAY 'ATMFCST - FORECAST-ESTIMATE RUN COMPLETE'.
028500      GOBACK.
028600 
028700*----------------------------------------------------------------
028800* 100-OPEN-FILES
028900*----------------------------------------------------------------
029000  100-OPEN-FILES.
029100      OPEN INPUT FORECAST-IN.
029200      IF WS-FORECAST-IN-STATUS NOT = '00'
029300          DISPLAY 'ATMFCST - OPEN FAILED, FORECAST-IN '
029400              WS-FORECAST-IN-STATUS
029500          MOVE 16 TO RETURN-CODE
029600          GOBACK
029700      END-IF.
029800      OPEN OUTPUT FORECAST-OUT.
029900      IF WS-FORECAST-OUT-STATUS NOT = '00'
030000          DISPLAY 'ATMFCST - OPEN FAILED, FORECAST-OUT '
030100              WS-FORECAST-OUT-STATUS
030200          MOVE 16 TO RETURN-CODE
030300          GOBACK
030400      END-IF.
030500      OPEN OUTPUT REPORT-FILE.
030600      IF WS-REPORT-STATUS NOT = '00'
030700          DISPLAY 'ATMFCST - OPEN FAILED, REPORT-FILE '
030800              WS-REPORT-STATUS
030900          MOVE 16 TO RETURN-CODE
031000          GOBACK
031100      END-IF.
031200  100-EXIT.
031300      EXIT.
031400 
031500*----------------------------------------------------------------
031600* 150-READ-FORECAST-REQUEST -- PRIMING READ AND EVERY READ AFTER.
031700*----------------------------------------------------------------
031800  150-READ-FORECAST-REQUEST.
031900      READ FORECAST-IN INTO WS-FORECAST-REC-GROUP
032000          AT END
032100              MOVE 'Y' TO WS-FORECAST-EOF
032200          NOT AT END
032300              ADD 1 TO WS-ESTIMATES-READ
032400      END-READ.
032500  150-EXIT.
032600      EXIT.
032700 
032800*----------------------------------------------------------------
032900* 200-ESTIMATE-ONE-REQUEST -- RESOLVE THE RISK TYPE, BUILD THE
033000*   TICKER, RUN THE EXCEEDANCE MATH, CLAMP THE RESULT, WRITE THE
033100*   ESTIMATE AND THE REPORT LINE, THEN READ THE NEXT REQUEST.
033200*----------------------------------------------------------------
033300  200-ESTIMATE-ONE-REQUEST.
033400      PERFORM 210-RESOLVE-RISK-TYPE THRU 210-EXIT.
033500      PERFORM 220-BUILD-TICKER THRU 220-EXIT.
033600      PERFORM 300-COMPUTE-EXCEEDANCE THRU 300-EXIT.
033700      PERFORM 350-APPLY-CLAMP-AND-BOUNDS THRU 350-EXIT.
033800      PERFORM 500-WRITE-FORECAST-RESULT THRU 500-EXIT.
033900      PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
034000      ADD 1 TO WS-ESTIMATES-WRITTEN.
034100      IF ATMFCST-TRACE-ON
034200          PERFORM 1900-DISPLAY-TRACE THRU 1900-EXIT
034300      END-IF.
034400      PERFORM 150-READ-FORECAST-REQUEST THRU 150-EXIT.
034500  200-EXIT.
034600      EXIT.
034700 
034800*----------------------------------------------------------------
034900* 210-RESOLVE-RISK-TYPE -- RISK-TYPE-MAPPING.  WHEN THE REQUEST
035000*   ALREADY NAMES A RISK TYPE THE MAPPING IS SKIPPED; OTHERWISE
035100*   THE METRIC AND THRESHOLD DECIDE IT PER THE RISK COMMITTEE'S
035200*   RULE.  EITHER WAY RK-IX ENDS THIS PARAGRAPH POSITIONED ON
035300*   THE MATCHING ATMRISK ROW FOR THE REST OF THE REQUEST.
035400*----------------------------------------------------------------
035500  210-RESOLVE-RISK-TYPE.
035600      IF FC-RISK-TYPE = SPACES
035700          IF FC-METRIC-IS-PRECIP
035800              IF FC-THRESHOLD > 10
035900                  MOVE 'precip_heavy' TO FC-RISK-TYPE
036000              ELSE
036100                  MOVE 'precip_moderate' TO FC-RISK-TYPE
036200              END-IF
036300          ELSE
036400              IF FC-METRIC-IS-WIND
036500                  IF FC-THRESHOLD < 25
036600                      MOVE 'wind_high' TO FC-RISK-TYPE
036700                  ELSE
036800                      MOVE 'wind_extreme' TO FC-RISK-TYPE
036900                  END-IF
037000              ELSE
037100                  IF FC-METRIC-IS-TEMP
037200                      IF FC-THRESHOLD < 20
037300                          MOVE 'temp_freeze' TO FC-RISK-TYPE
037400                      ELSE
037500                          MOVE 'temp_heat' TO FC-RISK-TYPE
037600                      END-IF
037700                  ELSE
037800                      IF FC-METRIC-IS-SNOW
037900                          MOVE 'snow_heavy' TO FC-RISK-TYPE
038000                      ELSE
038100                          MOVE 'precip_heavy' TO FC-RISK-TYPE
038200                      END-IF
038300                  END-IF
038400              END-IF
038500          END-IF
038600      END-IF.
038700      SET RK-IX TO 1.
038800      SEARCH RK-TABLE-ENTRY
038900          AT END
039000              DISPLAY 'ATMFCST - UNKNOWN RISK TYPE ' FC-RISK-TYPE
039100              SET RK-IX TO 1
039200          WHEN RK-RISK-TYPE(RK-IX) = FC-RISK-TYPE
039300              CONTINUE
039400      END-SEARCH.
039500  210-EXIT.
039600      EXIT.
039700 
039800*----------------------------------------------------------------
039900* 220-BUILD-TICKER -- ATMX-{CELL}-{INTERNAL-TYPE}-
040000*   {INTERNAL-THRESHOLD}-{YYYYMMDD}, DATE BEING THE CONTRACT
040100*   END DATE CARRIED IN ON THE REQUEST.
040200*----------------------------------------------------------------
040300  220-BUILD-TICKER.
040400      MOVE SPACES TO FC-TICKER.
040500      STRING 'ATMX-' DELIMITED BY SIZE
040600             FC-H3-CELL DELIMITED BY SPACE
040700             '-' DELIMITED BY SIZE
040800             RK-INTERNAL-TYPE(RK-IX) DELIMITED BY SPACE
040900             '-' DELIMITED BY SIZE
041000             RK-INTERNAL-THRESHOLD(RK-IX) DELIMITED BY SPACE
041100             '-' DELIMITED BY SIZE
041200             FC-CONTRACT-END-DATE DELIMITED BY SIZE
041300          INTO FC-TICKER.
041400  220-EXIT.
041500      EXIT.
041600 
041700*----------------------------------------------------------------
041800* 300-COMPUTE-EXCEEDANCE -- DISPATCH TO THE FORECAST-DRIVEN
041900*   FORMULA FOR THE RESOLVED RISK TYPE, OR TO THE CLIMATOLOGICAL
042000*   FALLBACK WHEN THE REQUEST CARRIES NO FORECAST SERIES.  SNOW
042100*   HAS NO FORECAST-SERIES FORMULA ON THIS RELEASE -- IT ALWAYS
042200*   RUNS THE FALLBACK, FORECAST OR NOT.
042300*----------------------------------------------------------------
042400  300-COMPUTE-EXCEEDANCE.
042500      IF FC-FORECAST-ABSENT OR FC-RT-SNOW-HEAVY
042600          PERFORM 700-CLIMATOLOGICAL-FALLBACK THRU 700-EXIT
042700      ELSE
042800          ADD 1 TO WS-FORECAST-USED
042900          IF FC-RT-PRECIP-HEAVY OR FC-RT-PRECIP-MODERATE
043000              PERFORM 400-PRECIP-EXCEEDANCE THRU 400-EXIT
043100          ELSE
043200              IF FC-RT-WIND-HIGH OR FC-RT-WIND-EXTREME
043300                  PERFORM 410-WIND-EXCEEDANCE THRU 410-EXIT
043400              ELSE
043500                  IF FC-RT-TEMP-FREEZE
043600                      PERFORM 420-TEMP-FREEZE-EXCEEDANCE
043700                          THRU 420-EXIT
043800                  ELSE
043900                      IF FC-RT-TEMP-HEAT
044000                          PERFORM 430-TEMP-HEAT-EXCEEDANCE
044100                              THRU 430-EXIT
044200                      ELSE
044300                          SUBTRACT 1 FROM WS-FORECAST-USED
044400                          PERFORM 700-CLIMATOLOGICAL-FALLBACK
044500                              THRU 700-EXIT
044600                      END-IF
044700                  END-IF
044800              END-IF
044900          END-IF
045000      END-IF.
045100  300-EXIT.
045200      EXIT.
045300 
045400*----------------------------------------------------------------
045500* 350-APPLY-CLAMP-AND-BOUNDS -- CLAMP THE EXCEEDANCE PROBABILITY
045600*   TO [0.001, 0.999], THEN DERIVE AND CLAMP THE CONFIDENCE BAND
045700*   AT +/- WS-SPREAD.
045800*----------------------------------------------------------------
045900  350-APPLY-CLAMP-AND-BOUNDS.
046000      MOVE WS-EXCEEDANCE TO WS-FINAL-PROBABILITY.
046100      IF WS-FINAL-PROBABILITY < WS-CLAMP-MIN
046200          MOVE WS-CLAMP-MIN TO WS-FINAL-PROBABILITY
046300      ELSE
046400          IF WS-FINAL-PROBABILITY > WS-CLAMP-MAX
046500              MOVE WS-CLAMP-MAX TO WS-FINAL-PROBABILITY
046600          END-IF
046700      END-IF.
046800      COMPUTE WS-PROB-LOWER-RAW =
046900          WS-FINAL-PROBABILITY - WS-SPREAD.
047000      COMPUTE WS-PROB-UPPER-RAW =
047100          WS-FINAL-PROBABILITY + WS-SPREAD.
047200      MOVE WS-PROB-LOWER-RAW TO WS-CONFIDENCE-LOWER-W.
047300      IF WS-CONFIDENCE-LOWER-W < WS-CLAMP-MIN
047400          MOVE WS-CLAMP-MIN TO WS-CONFIDENCE-LOWER-W
047500      ELSE
047600          IF WS-CONFIDENCE-LOWER-W > WS-CLAMP-MAX
047700              MOVE WS-CLAMP-MAX TO WS-CONFIDENCE-LOWER-W
047800          END-IF
047900      END-IF.
048000      MOVE WS-PROB-UPPER-RAW TO WS-CONFIDENCE-UPPER-W.
048100      IF WS-CONFIDENCE-UPPER-W < WS-CLAMP-MIN
048200          MOVE WS-CLAMP-MIN TO WS-CONFIDENCE-UPPER-W
048300      ELSE
048400          IF WS-CONFIDENCE-UPPER-W > WS-CLAMP-MAX
048500              MOVE WS-CLAMP-MAX TO WS-CONFIDENCE-UPPER-W
048600          END-IF
048700      END-IF.
048800      MOVE WS-FINAL-PROBABILITY TO FC-PROBABILITY.
048900      MOVE WS-CONFIDENCE-LOWER-W TO FC-CONFIDENCE-LOWER.
049000      MOVE WS-CONFIDENCE-UPPER-W TO FC-CONFIDENCE-UPPER.
049100  350-EXIT.
049200      EXIT.
049300 
049400*----------------------------------------------------------------
049500* 400-PRECIP-EXCEEDANCE -- MAXPOP = MAX POP VALUE / 100; WHEN
049600*   MAXQPF IS SUPPLIED THE THRESHOLD RATIO CAPS THE EXCEEDANCE,
049700*   OTHERWISE A FLAT 0.3 FACTOR STANDS IN FOR IT.
049800*----------------------------------------------------------------
049900  400-PRECIP-EXCEEDANCE.
050000      COMPUTE WS-MAX-POP = FC-MAX-POP / 100.
050100      IF FC-MAX-QPF > ZERO
050200          COMPUTE WS-EXCEED-RATIO =
050300              FC-MAX-QPF / RK-THRESHOLD(RK-IX)
050400          IF WS-EXCEED-RATIO > 1
050500              MOVE 1 TO WS-EXCEED-RATIO
050600          END-IF
050700          COMPUTE WS-EXCEEDANCE = WS-MAX-POP * WS-EXCEED-RATIO
050800      ELSE
050900          COMPUTE WS-EXCEEDANCE = WS-MAX-POP * 0.3
051000      END-IF.
051100      COMPUTE WS-SPREAD = WS-EXCEEDANCE * 0.3.
051200      IF WS-SPREAD < WS-SPREAD-FLOOR
051300          MOVE WS-SPREAD-FLOOR TO WS-SPREAD
051400      END-IF.
051500  400-EXIT.
051600      EXIT.
051700 
051800*----------------------------------------------------------------
051900* 410-WIND-EXCEEDANCE -- MAX WIND ARRIVES IN KM/H; CONVERT TO
052000*   M/S, RATIO IT TO THE RISK TYPE'S THRESHOLD AND RUN THAT
052100*   THROUGH A LOGISTIC CURVE CENTERED AT RATIO = 0.8.
052200*----------------------------------------------------------------
052300  410-WIND-EXCEEDANCE.
052400      COMPUTE WS-MAX-WIND-MS =
052500          FC-MAX-WIND-KMH / WS-KMH-DIVISOR.
052600      COMPUTE WS-EXCEED-RATIO =
052700          WS-MAX-WIND-MS / RK-THRESHOLD(RK-IX).
052800      COMPUTE WS-MATH-ARGUMENT =
052900          -4 * (WS-EXCEED-RATIO - 0.8).
053000      PERFORM 460-CLAMP-MATH-ARGUMENT THRU 460-EXIT.
053100      PERFORM 480-CALL-EXP THRU 480-EXIT.
053200      COMPUTE WS-EXCEEDANCE = 1 / (1 + WS-MATH-RESULT).
053300      COMPUTE WS-SPREAD = WS-EXCEEDANCE * 0.25.
053400      IF WS-SPREAD < WS-SPREAD-FLOOR
053500          MOVE WS-SPREAD-FLOOR TO WS-SPREAD
053600      END-IF.
053700  410-EXIT.
053800      EXIT.
053900 
054000*----------------------------------------------------------------
054100* 420-TEMP-FREEZE-EXCEEDANCE -- EXCEEDANCE = 1 / (1 + E**(2 *
054200*   MINTEMP)).  COLDER MINIMUMS DRIVE THE EXCEEDANCE TOWARD 1.
054300*----------------------------------------------------------------
054400  420-TEMP-FREEZE-EXCEEDANCE.
054500      MOVE FC-MIN-TEMP TO WS-MIN-TEMP-W.
054600      COMPUTE WS-MATH-ARGUMENT = 2 * WS-MIN-TEMP-W.
054700      PERFORM 460-CLAMP-MATH-ARGUMENT THRU 460-EXIT.
054800      PERFORM 480-CALL-EXP THRU 480-EXIT.
054900      COMPUTE WS-EXCEEDANCE = 1 / (1 + WS-MATH-RESULT).
055000      COMPUTE WS-SPREAD = WS-EXCEEDANCE * 0.2.
055100      IF WS-SPREAD < WS-SPREAD-FLOOR
055200          MOVE WS-SPREAD-FLOOR TO WS-SPREAD
055300      END-IF.
055400  420-EXIT.
055500      EXIT.
055600 
055700*----------------------------------------------------------------
055800* 430-TEMP-HEAT-EXCEEDANCE -- EXCEEDANCE = 1 / (1 + E**(-0.5 *
055900*   (MAXTEMP - 38))).  HOTTER MAXIMUMS DRIVE THE EXCEEDANCE
056000*   TOWARD 1.
056100*----------------------------------------------------------------
056200  430-TEMP-HEAT-EXCEEDANCE.
056300      MOVE FC-MAX-TEMP TO WS-MAX-TEMP-W.
056400      COMPUTE WS-MATH-ARGUMENT = -0.5 * (WS-MAX-TEMP-W - 38).
056500      PERFORM 460-CLAMP-MATH-ARGUMENT THRU 460-EXIT.
056600      PERFORM 480-CALL-EXP THRU 480-EXIT.
056700      COMPUTE WS-EXCEEDANCE = 1 / (1 + WS-MATH-RESULT).
056800      COMPUTE WS-SPREAD = WS-EXCEEDANCE * 0.2.
056900      IF WS-SPREAD < WS-SPREAD-FLOOR
057000          MOVE WS-SPREAD-FLOOR TO WS-SPREAD
057100      END-IF.
057200  430-EXIT.
057300      EXIT.
057400 
057500*----------------------------------------------------------------
057600* 460-CLAMP-MATH-ARGUMENT -- ATMMATH ONLY TRUSTS ARGUMENTS IN
057700*   +/-18; A WIDE TEMPERATURE SWING CAN EASILY DRIVE THE
057800*   LOGISTIC EXPONENT PAST THAT, SO PIN IT BEFORE THE CALL.  THE
057900*   CURVE IS ALREADY SATURATED AT EITHER END OF THE RANGE, SO THE
058000*   CLAMP CHANGES NO ANSWER, ONLY THE ARGUMENT ATMMATH SEES.
058100*----------------------------------------------------------------
058200  460-CLAMP-MATH-ARGUMENT.
058300      IF WS-MATH-ARGUMENT > WS-MATH-ARG-CEILING
058400          MOVE WS-MATH-ARG-CEILING TO WS-MATH-ARGUMENT
058500      ELSE
058600          IF WS-MATH-ARGUMENT < WS-MATH-ARG-FLOOR
058700              MOVE WS-MATH-ARG-FLOOR TO WS-MATH-ARGUMENT
058800          END-IF
058900      END-IF.
059000  460-EXIT.
059100      EXIT.
059200 
059300*----------------------------------------------------------------
059400* 480-CALL-EXP -- THIN WRAPPER AROUND THE CALL TO ATMMATH.
059500*----------------------------------------------------------------
059600  480-CALL-EXP.
059700      MOVE 1 TO WS-MATH-FUNCTION-CODE.
059800      CALL 'ATMMATH' USING WS-MATH-FUNCTION-CODE,
059900          WS-MATH-ARGUMENT, WS-MATH-RESULT,
060000          WS-MATH-RETURN-CODE.
060100  480-EXIT.
060200      EXIT.
060300 
060400*----------------------------------------------------------------
060500* 700-CLIMATOLOGICAL-FALLBACK -- NO FORECAST SERIES FOR THE
060600*   CELL.  BASE PROBABILITY COMES FROM THE RISK COMMITTEE'S
060700*   LATITUDE-BAND / SEASON TABLE INSTEAD OF ANY LIVE READING.
060800*----------------------------------------------------------------
060900  700-CLIMATOLOGICAL-FALLBACK.
061000      ADD 1 TO WS-FALLBACK-USED.
061100      IF FC-WINDOW-START-MONTH = 11 OR 12 OR 1 OR 2 OR 3
061200          SET WS-WINTER-MONTH TO TRUE
061300      ELSE
061400          MOVE 'N' TO WS-IS-WINTER
061500      END-IF.
061600      IF FC-LATITUDE < 0
061700          COMPUTE WS-ABS-LATITUDE = 0 - FC-LATITUDE
061800      ELSE
061900          MOVE FC-LATITUDE TO WS-ABS-LATITUDE
062000      END-IF.
062100      EVALUATE TRUE
062200          WHEN FC-RT-PRECIP-HEAVY
062300              IF WS-ABS-LATITUDE < 25
062400                  MOVE 0.12 TO WS-EXCEEDANCE
062500              ELSE
062600                  IF WS-WINTER-MONTH
062700                      MOVE 0.08 TO WS-EXCEEDANCE
062800                  ELSE
062900                      MOVE 0.15 TO WS-EXCEEDANCE
063000                  END-IF
063100              END-IF
063200          WHEN FC-RT-PRECIP-MODERATE
063300              IF WS-ABS-LATITUDE < 25
063400                  MOVE 0.25 TO WS-EXCEEDANCE
063500              ELSE
063600                  IF WS-WINTER-MONTH
063700                      MOVE 0.18 TO WS-EXCEEDANCE
063800                  ELSE
063900                      MOVE 0.30 TO WS-EXCEEDANCE
064000                  END-IF
064100              END-IF
064200          WHEN FC-RT-WIND-HIGH
064300              IF WS-ABS-LATITUDE < 30
064400                  MOVE 0.06 TO WS-EXCEEDANCE
064500              ELSE
064600                  MOVE 0.10 TO WS-EXCEEDANCE
064700              END-IF
064800          WHEN FC-RT-WIND-EXTREME
064900              MOVE 0.02 TO WS-EXCEEDANCE
065000          WHEN FC-RT-TEMP-FREEZE
065100              IF WS-ABS-LATITUDE < 25
065200                  MOVE 0.01 TO WS-EXCEEDANCE
065300              ELSE
065400                  IF WS-WINTER-MONTH
065500                      MOVE 0.40 TO WS-EXCEEDANCE
065600                  ELSE
065700                      MOVE 0.05 TO WS-EXCEEDANCE
065800                  END-IF
065900              END-IF
066000          WHEN FC-RT-TEMP-HEAT
066100              IF WS-ABS-LATITUDE < 30
066200                  MOVE 0.30 TO WS-EXCEEDANCE
066300              ELSE
066400                  MOVE 0.08 TO WS-EXCEEDANCE
066500              END-IF
066600          WHEN FC-RT-SNOW-HEAVY
066700              IF WS-ABS-LATITUDE < 30
066800                  MOVE 0.01 TO WS-EXCEEDANCE
066900              ELSE
067000                  IF WS-WINTER-MONTH
067100                      MOVE 0.15 TO WS-EXCEEDANCE
067200                  ELSE
067300                      MOVE 0.02 TO WS-EXCEEDANCE
067400                  END-IF
067500              END-IF
067600          WHEN OTHER
067700              MOVE 0.10 TO WS-EXCEEDANCE
067800      END-EVALUATE.
067900      COMPUTE WS-SPREAD = WS-EXCEEDANCE * 0.3.
068000      IF WS-SPREAD < WS-SPREAD-FLOOR
068100          MOVE WS-SPREAD-FLOOR TO WS-SPREAD
068200      END-IF.
068300  700-EXIT.
068400      EXIT.
068500 
068600*----------------------------------------------------------------
068700* 500-WRITE-FORECAST-RESULT
068800*----------------------------------------------------------------
068900  500-WRITE-FORECAST-RESULT.
069000      MOVE WS-FORECAST-REC-GROUP TO FORECAST-OUT-REC.
069100      WRITE FORECAST-OUT-REC.
069200      IF WS-FORECAST-OUT-STATUS NOT = '00'
069300          DISPLAY 'ATMFCST - WRITE FAILED, FORECAST-OUT '
069400              WS-FORECAST-OUT-STATUS
069500      END-IF.
069600  500-EXIT.
069700      EXIT.
069800 
069900*----------------------------------------------------------------
070000* 600-WRITE-DETAIL-LINE
070100*----------------------------------------------------------------
070200  600-WRITE-DETAIL-LINE.
070300      MOVE SPACES TO RPT-ESTIMATE-DETAIL.
070400      MOVE FC-H3-CELL TO RPT-CELL.
070500      MOVE FC-RISK-TYPE TO RPT-RISK-TYPE.
070600      MOVE FC-PROBABILITY TO RPT-PROBABILITY.
070700      MOVE FC-CONFIDENCE-LOWER TO RPT-LOWER.
070800      MOVE FC-CONFIDENCE-UPPER TO RPT-UPPER.
070900      IF FC-FORECAST-ABSENT OR FC-RT-SNOW-HEAVY
071000          MOVE 'CLIMATE ' TO RPT-SOURCE
071100      ELSE
071200          MOVE 'FORECAST' TO RPT-SOURCE
071300      END-IF.
071400      WRITE REPORT-RECORD FROM RPT-ESTIMATE-DETAIL
071500          AFTER ADVANCING 1 LINE.
071600  600-EXIT.
071700      EXIT.
071800 
071900*----------------------------------------------------------------
072000* 750-CLOSE-FILES
072100*----------------------------------------------------------------
072200  750-CLOSE-FILES.
072300      CLOSE FORECAST-IN.
072400      CLOSE FORECAST-OUT.
072500      CLOSE REPORT-FILE.
072600  750-EXIT.
072700      EXIT.
072800 
072900*----------------------------------------------------------------
073000* 800-INIT-REPORT
073100*----------------------------------------------------------------
073200  800-INIT-REPORT.
073300      MOVE WS-RUN-DATE TO RPT-HDR-DATE.
073400      WRITE REPORT-RECORD FROM RPT-HEADER1
073500          AFTER ADVANCING TOP-OF-FORM.
073600      WRITE REPORT-RECORD FROM RPT-DETAIL-HDR1
073700          AFTER ADVANCING 2 LINES.
073800  800-EXIT.
073900      EXIT.
074000 
074100*----------------------------------------------------------------
074200* 810-BUILD-RUN-TIMESTAMP -- SAME DASHED YYYY-MM-DD / HH:MM:SS
074300*   BUILD USED BY EVERY OTHER ATMX BATCH STEP.
074400*----------------------------------------------------------------
074500  810-BUILD-RUN-TIMESTAMP.
074600      MOVE SPACES TO WS-RUN-TIMESTAMP.
074700      STRING WS-SYS-DATE-YYYYMMDD(1:4) '-'
074800             WS-SYS-DATE-YYYYMMDD(5:2) '-'
074900             WS-SYS-DATE-YYYYMMDD(7:2)
075000          DELIMITED BY SIZE INTO WS-RUN-DATE.
075100      STRING WS-SYS-TIME-HHMMSSHS(1:2) ':'
075200             WS-SYS-TIME-HHMMSSHS(3:2) ':'
075300             WS-SYS-TIME-HHMMSSHS(5:2)
075400          DELIMITED BY SIZE INTO WS-RUN-TIME.
075500  810-EXIT.
075600      EXIT.
075700 
075800*----------------------------------------------------------------
075900* 850-REPORT-TOTALS
076000*----------------------------------------------------------------
076100  850-REPORT-TOTALS.
076200      MOVE WS-ESTIMATES-READ TO RPT-TOT-READ.
076300      MOVE WS-FORECAST-USED TO RPT-TOT-FORECAST.
076400      MOVE WS-FALLBACK-USED TO RPT-TOT-FALLBACK.
076500      WRITE REPORT-RECORD FROM RPT-TOTALS-LINE
076600          AFTER ADVANCING 2 LINES.
076700      DISPLAY 'ATMFCST - ESTIMATES READ   ' WS-ESTIMATES-READ.
076800      DISPLAY 'ATMFCST - ESTIMATES WRITTEN' WS-ESTIMATES-WRITTEN.
076900      DISPLAY 'ATMFCST - FORECAST-DRIVEN  ' WS-FORECAST-USED.
077000      DISPLAY 'ATMFCST - FALLBACK USED    ' WS-FALLBACK-USED.
077100  850-EXIT.
077200      EXIT.
077300 
077400*----------------------------------------------------------------
077500* 1900-DISPLAY-TRACE -- UPSI-0 DIAGNOSTIC DUMP OF ONE ESTIMATED
077600*   REQUEST.
077700*----------------------------------------------------------------
077800  1900-DISPLAY-TRACE.
077900      MOVE SPACES TO WS-TRACE-LINE.
078000      STRING FC-H3-CELL(1:10) ' RT=' FC-RISK-TYPE(1:12)
078100             ' P=' FC-PROBABILITY
078200             ' LO=' FC-CONFIDENCE-LOWER
078300             ' HI=' FC-CONFIDENCE-UPPER
078400          DELIMITED BY SIZE INTO WS-TRACE-LINE.
078500      DISPLAY 'ATMFCST-TRACE ' WS-TRACE-LINE.
078600  1900-EXIT.
078700      EXIT.
078800 
