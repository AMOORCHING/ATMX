000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ATMRESLV
000600*
000700* AUTHOR :  R. S. KHOURY
000800*
000900* ONE COPY OF THE DISPUTE-DETECTION CASCADE, CALLED BY BOTH THE
001000* NIGHTLY SETTLEMENT RUN (ATMSETL) AND THE BACKTEST REGRESSION
001100* RUN (ATMBTST) SO THE TWO NEVER DRIFT APART.  THE CALLER HAS
001200* ALREADY WALKED THE SORTED OBSERVATION FILE AND BUILT ONE ENTRY
001300* PER DISTINCT STATION IN LK-STATION-TABLE (SUMMED FOR
001400* PRECIPITATION, MAX'D FOR WIND, PER THE OBS-AGGREGATION RULES)
001500* -- THIS MODULE ONLY RUNS THE CONFLICT/THRESHOLD LOGIC ON TOP
001600* OF THAT TABLE.  RETURNS LK-OUTCOME, LK-OBSERVED-VALUE,
001700* LK-OBSERVED-PRESENT, LK-STATIONS-USED AND, WHEN DISPUTED,
001800* LK-DISPUTE-REASON.
001900****************************************************************
002000*
002100* MAINTENANCE HISTORY
002200*   02/06/93  RSK  ORIGINAL VERSION, CASCADE INLINE INSIDE THE
002300*                  SETTLEMENT RUN.
002400*   08/14/96  DPT  PULLED THE CASCADE OUT INTO ITS OWN CALLED
002500*                  MODULE SO THE NEW BACKTEST JOB COULD SHARE
002600*                  IT INSTEAD OF KEEPING A SECOND COPY. TKT 4402.
002700*   04/27/00  MHW  ADDED THE STATION-CONFLICT (SPREAD/MEAN) STEP
002800*                  AT THE RISK COMMITTEE'S REQUEST -- PRIOR
002900*                  RELEASE WENT STRAIGHT FROM MIN-STATIONS TO
003000*                  THE MEAN, WHICH LET ONE BAD SENSOR SETTLE A
003100*                  CONTRACT. TKT 9915.
003200*   01/06/03  LNC  Y2K/AUDIT REVIEW -- NO DATE ARITHMETIC IN
003300*                  THIS MODULE, NO CHANGE REQUIRED.
003400*   04/05/06  DPT  3000-ALL-MISSING'S DISPUTE-REASON TEXT WAS
003500*             MISSING ITS "(SENSOR OUTAGE)" PARENTHETICAL -- THE
003600*             AUDIT SPEC CALLS FOR IT AND EVERY OTHER STEP'S
003700*             REASON TEXT ALREADY MATCHED THE SPEC WORD FOR
003800*             WORD.  ADDED IT BACK. TKT 15503.
003900*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    ATMRESLV.
004200 AUTHOR.        R. S. KHOURY.
004300 INSTALLATION.  RISK SYSTEMS GROUP.
004400 DATE-WRITTEN.  02/06/93.
004500 DATE-COMPILED.
004600 SECURITY.      NON-CONFIDENTIAL.
004700 
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON STATUS IS ATMRESLV-TRACE-ON
005500            OFF STATUS IS ATMRESLV-TRACE-OFF.
005600 
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*
006000 01  WS-CASCADE-WORK.
006100     05  WS-STATION-IX            PIC S9(04) COMP.
006200     05  WS-VALID-COUNT           PIC S9(03) COMP.
006300     05  WS-SUM-VALID             PIC S9(07)V99 COMP-3.
006400     05  WS-MAX-VALID             PIC S9(05)V99 COMP-3.
006500     05  WS-MIN-VALID             PIC S9(05)V99 COMP-3.
006600     05  WS-MEAN-VALID            PIC S9(05)V99 COMP-3.
006700     05  WS-SPREAD-VALID          PIC S9(05)V99 COMP-3.
006800     05  WS-SPREAD-RATIO-ACTUAL   PIC S9(01)V9(04) COMP-3.
006900     05  WS-FIRST-VALID-SEEN      PIC X(01) VALUE 'N'.
007000         88  WS-FIRST-VALID           VALUE 'Y'.
007100     05  FILLER                   PIC X(02).
007200*
007300*---------------------------------------------------------------
007400*    EDIT-MASKED WORK FIELDS USED ONLY TO BUILD THE DISPUTE
007500*    REASON TEXT -- THE CASCADE ITSELF NEVER READS THESE.
007600*---------------------------------------------------------------
007700 01  WS-REASON-EDIT-FIELDS.
007800     05  WS-EDIT-VALID-COUNT      PIC Z9.
007900     05  WS-EDIT-MIN-STATIONS     PIC Z9.
008000     05  WS-EDIT-SPREAD           PIC ZZZ9.99.
008100     05  WS-EDIT-MEAN             PIC ZZZ9.99.
008200     05  WS-EDIT-RATIO-ACTUAL     PIC Z9.9999.
008300     05  WS-EDIT-RATIO-LIMIT      PIC Z9.9999.
008400     05  FILLER                   PIC X(02).
008500*
008600*---------------------------------------------------------------
008700*    RAW-BYTE DUMP VIEWS, SAME CONVENTION AS ATMHASH/ATMMATH --
008800*    FOR READING A CORE DUMP WHEN A CASCADE RESULT LOOKS WRONG.
008900*---------------------------------------------------------------
009000 01  WS-CASCADE-WORK-DUMP  REDEFINES WS-CASCADE-WORK  PIC X(33).
009100 01  WS-REASON-EDIT-DUMP   REDEFINES WS-REASON-EDIT-FIELDS
009200                                     PIC X(24).
009300*
009400 01  WS-TRACE-LINE                PIC X(60).
009500 
009600 LINKAGE SECTION.
009700 01  LK-STATION-COUNT             PIC S9(03) COMP.
009800 01  LK-STATION-TABLE.
009900     05  LK-STATION-ENTRY OCCURS 50 TIMES INDEXED BY LK-STA-IX.
010000         10  LK-STATION-ID        PIC X(10).
010100         10  LK-STATION-VALUE     PIC S9(05)V99.
010200         10  LK-STATION-VALID     PIC X(01).
010300             88  LK-STATION-IS-VALID  VALUE 'Y'.
010400 01  LK-STATION-TABLE-DUMP REDEFINES LK-STATION-TABLE
010500                                     PIC X(900).
010600 01  LK-THRESHOLD                 PIC S9(05)V99.
010700 01  LK-MIN-STATIONS              PIC S9(03) COMP.
010800 01  LK-SPREAD-RATIO-LIMIT        PIC S9(01)V9(04).
010900 01  LK-OUTCOME                   PIC X(08).
011000 01  LK-OBSERVED-VALUE            PIC S9(05)V99.
011100 01  LK-OBSERVED-PRESENT          PIC X(01).
011200 01  LK-STATIONS-USED             PIC 9(03).
011300 01  LK-DISPUTE-REASON            PIC X(70).
011400 
011500 PROCEDURE DIVISION USING LK-STATION-COUNT, LK-STATION-TABLE,
011600                           LK-THRESHOLD, LK-MIN-STATIONS,
011700                           LK-SPREAD-RATIO-LIMIT, LK-OUTCOME,
011800                           LK-OBSERVED-VALUE, LK-OBSERVED-PRESENT,
011900                           LK-STATIONS-USED, LK-DISPUTE-REASON.
012000 
012100 0000-MAIN-LINE.
012200     MOVE SPACES TO LK-OUTCOME.
012300     MOVE SPACES TO LK-DISPUTE-REASON.
012400     MOVE 0 TO LK-OBSERVED-VALUE.
012500     MOVE 'N' TO LK-OBSERVED-PRESENT.
012600     MOVE 0 TO LK-STATIONS-USED.
012700     IF LK-STATION-COUNT > 0
012800         MOVE LK-STATION-COUNT TO LK-STATIONS-USED
012900     END-IF.
013000     IF LK-STATION-COUNT = 0
013100         PERFORM 1000-NO-STATIONS THRU 1000-EXIT
013200     ELSE
013300         PERFORM 2000-AGGREGATE-VALID THRU 2000-EXIT
013400         IF WS-VALID-COUNT = 0
013500             PERFORM 3000-ALL-MISSING THRU 3000-EXIT
013600         ELSE
013700             IF WS-VALID-COUNT < LK-MIN-STATIONS
013800                 PERFORM 4000-TOO-FEW-STATIONS THRU 4000-EXIT
013900             ELSE
014000                 PERFORM 5000-CHECK-CONFLICT THRU 5000-EXIT
014100                 IF LK-OUTCOME = SPACES
014200                     PERFORM 6000-NORMAL-COMPARE THRU 6000-EXIT
014300                 END-IF
014400             END-IF
014500         END-IF
014600     END-IF.
014700     IF ATMRESLV-TRACE-ON
014800         PERFORM 9000-DISPLAY-TRACE THRU 9000-EXIT
014900     END-IF.
015000     GOBACK.
015100 
015200*----------------------------------------------------------------
015300* 1000-NO-STATIONS -- CASCADE STEP 1.
015400*----------------------------------------------------------------
015500 1000-NO-STATIONS.
015600     MOVE 'DISPUTED' TO LK-OUTCOME.
015700     MOVE 'No stations found in cell' TO LK-DISPUTE-REASON.
015800 1000-EXIT.
015900     EXIT.
016000 
016100*----------------------------------------------------------------
016200* 2000-AGGREGATE-VALID -- CASCADE STEP 2/3 SUPPORT.  WALKS THE
016300*   STATION TABLE THE CALLER BUILT AND COLLECTS THE VALID-COUNT,
016400*   SUM, MAX AND MIN NEEDED BY THE LATER STEPS.
016500*----------------------------------------------------------------
016600 2000-AGGREGATE-VALID.
016700     MOVE 0 TO WS-VALID-COUNT.
016800     MOVE 0 TO WS-SUM-VALID.
016900     MOVE 0 TO WS-MAX-VALID.
017000     MOVE 0 TO WS-MIN-VALID.
017100     MOVE 'N' TO WS-FIRST-VALID-SEEN.
017200     PERFORM 2010-CHECK-ONE-STATION THRU 2010-EXIT
017300         VARYING WS-STATION-IX FROM 1 BY 1
017400             UNTIL WS-STATION-IX > LK-STATION-COUNT.
017500 2000-EXIT.
017600     EXIT.
017700 
017800 2010-CHECK-ONE-STATION.
017900     IF LK-STATION-IS-VALID(WS-STATION-IX)
018000         ADD 1 TO WS-VALID-COUNT
018100         ADD LK-STATION-VALUE(WS-STATION-IX) TO WS-SUM-VALID
018200         IF NOT WS-FIRST-VALID
018300             MOVE LK-STATION-VALUE(WS-STATION-IX) TO WS-MAX-VALID
018400             MOVE LK-STATION-VALUE(WS-STATION-IX) TO WS-MIN-VALID
018500             MOVE 'Y' TO WS-FIRST-VALID-SEEN
018600         ELSE
018700             IF LK-STATION-VALUE(WS-STATION-IX) > WS-MAX-VALID
018800                 MOVE LK-STATION-VALUE(WS-STATION-IX)
018900                     TO WS-MAX-VALID
019000             END-IF
019100             IF LK-STATION-VALUE(WS-STATION-IX) < WS-MIN-VALID
019200                 MOVE LK-STATION-VALUE(WS-STATION-IX)
019300                     TO WS-MIN-VALID
019400             END-IF
019500         END-IF
019600     END-IF.
019700 2010-EXIT.
019800     EXIT.
019900 
020000*----------------------------------------------------------------
020100* 3000-ALL-MISSING -- CASCADE STEP 3.
020200*----------------------------------------------------------------
020300 3000-ALL-MISSING.
020400     MOVE 'DISPUTED' TO LK-OUTCOME.
020500    MOVE 'All station readings missing or flagged (sensor outage)'
020600         TO LK-DISPUTE-REASON.
020700 3000-EXIT.
020800     EXIT.
020900 
021000*----------------------------------------------------------------
021100* 4000-TOO-FEW-STATIONS -- CASCADE STEP 4.
021200*----------------------------------------------------------------
021300 4000-TOO-FEW-STATIONS.
021400     MOVE 'DISPUTED' TO LK-OUTCOME.
021500     MOVE WS-VALID-COUNT  TO WS-EDIT-VALID-COUNT.
021600     MOVE LK-MIN-STATIONS TO WS-EDIT-MIN-STATIONS.
021700     STRING 'Only ' DELIMITED BY SIZE
021800            WS-EDIT-VALID-COUNT DELIMITED BY SIZE
021900            ' valid station(s), minimum ' DELIMITED BY SIZE
022000            WS-EDIT-MIN-STATIONS DELIMITED BY SIZE
022100            ' required' DELIMITED BY SIZE
022200         INTO LK-DISPUTE-REASON.
022300 4000-EXIT.
022400     EXIT.
022500 
022600*----------------------------------------------------------------
022700* 5000-CHECK-CONFLICT -- CASCADE STEP 5.  ONLY MEANINGFUL WITH
022800*   TWO OR MORE VALID STATIONS; WITH EXACTLY ONE, THE SPREAD IS
022900*   ALWAYS ZERO AND THIS STEP FALLS THROUGH WITHOUT SETTING
023000*   LK-OUTCOME, LEAVING 6000-NORMAL-COMPARE TO RUN.
023100*----------------------------------------------------------------
023200 5000-CHECK-CONFLICT.
023300     IF WS-VALID-COUNT < 2
023400         NEXT SENTENCE
023500     ELSE
023600         COMPUTE WS-MEAN-VALID ROUNDED =
023700             WS-SUM-VALID / WS-VALID-COUNT
023800         COMPUTE WS-SPREAD-VALID = WS-MAX-VALID - WS-MIN-VALID
023900         IF WS-MEAN-VALID > 0
024000             COMPUTE WS-SPREAD-RATIO-ACTUAL ROUNDED =
024100                 WS-SPREAD-VALID / WS-MEAN-VALID
024200             IF WS-SPREAD-RATIO-ACTUAL > LK-SPREAD-RATIO-LIMIT
024300                 PERFORM 5010-BUILD-CONFLICT-REASON
024400                     THRU 5010-EXIT
024500             END-IF
024600         END-IF
024700     END-IF.
024800 5000-EXIT.
024900     EXIT.
025000 
025100 5010-BUILD-CONFLICT-REASON.
025200     MOVE 'DISPUTED' TO LK-OUTCOME.
025300     MOVE WS-MEAN-VALID TO LK-OBSERVED-VALUE.
025400     MOVE 'Y' TO LK-OBSERVED-PRESENT.
025500     MOVE WS-SPREAD-VALID          TO WS-EDIT-SPREAD.
025600     MOVE WS-MEAN-VALID            TO WS-EDIT-MEAN.
025700     MOVE WS-SPREAD-RATIO-ACTUAL   TO WS-EDIT-RATIO-ACTUAL.
025800     MOVE LK-SPREAD-RATIO-LIMIT    TO WS-EDIT-RATIO-LIMIT.
025900     STRING 'Station spread ' DELIMITED BY SIZE
026000            WS-EDIT-SPREAD DELIMITED BY SIZE
026100            ' vs mean ' DELIMITED BY SIZE
026200            WS-EDIT-MEAN DELIMITED BY SIZE
026300            ' (ratio ' DELIMITED BY SIZE
026400            WS-EDIT-RATIO-ACTUAL DELIMITED BY SIZE
026500            ' exceeds limit ' DELIMITED BY SIZE
026600            WS-EDIT-RATIO-LIMIT DELIMITED BY SIZE
026700            ')' DELIMITED BY SIZE
026800         INTO LK-DISPUTE-REASON.
026900 5010-EXIT.
027000     EXIT.
027100 
027200*----------------------------------------------------------------
027300* 6000-NORMAL-COMPARE -- CASCADE STEP 6.
027400*----------------------------------------------------------------
027500 6000-NORMAL-COMPARE.
027600     COMPUTE WS-MEAN-VALID ROUNDED =
027700         WS-SUM-VALID / WS-VALID-COUNT.
027800     MOVE WS-MEAN-VALID TO LK-OBSERVED-VALUE.
027900     MOVE 'Y' TO LK-OBSERVED-PRESENT.
028000     IF WS-MEAN-VALID > LK-THRESHOLD
028100         MOVE 'YES     ' TO LK-OUTCOME
028200     ELSE
028300         MOVE 'NO      ' TO LK-OUTCOME
028400     END-IF.
028500 6000-EXIT.
028600     EXIT.
028700 
028800*----------------------------------------------------------------
028900* 9000-DISPLAY-TRACE -- DIAGNOSTIC LINE, UPSI-0 RUNS ONLY.
029000*----------------------------------------------------------------
029100 9000-DISPLAY-TRACE.
029200     MOVE SPACES TO WS-TRACE-LINE.
029300     STRING 'ATMRESLV OUTCOME=' DELIMITED BY SIZE
029400            LK-OUTCOME          DELIMITED BY SIZE
029500            ' USED='            DELIMITED BY SIZE
029600            LK-STATIONS-USED    DELIMITED BY SIZE
029700         INTO WS-TRACE-LINE.
029800     DISPLAY WS-TRACE-LINE.
029900 9000-EXIT.
030000     EXIT.
