000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ATMSETL
000600*
000700* AUTHOR :  R. S. KHOURY
000800*
000900* NIGHTLY SETTLEMENT RUN.  READS THE ACTIVE CONTRACT MASTER (A
001000* JCL SORT STEP AHEAD OF THIS ONE PUTS IT IN H3-CELL, THEN
001100* EXPIRY-UTC ORDER) AND THE STATION OBSERVATION FILE (SORTED BY
001200* CELL, STATION, TIMESTAMP), SETTLES EVERY CONTRACT WHOSE
001300* EXPIRY HAS PASSED AS OF THE RUN DATE/TIME, AND APPENDS ONE
001400* HASH-CHAINED RECORD PER SETTLEMENT TO THE LEDGER.  BOTH FILES
001500* ARE CONSUMED IN A SINGLE FORWARD PASS -- THE MATCHING CELL
001600* ORDER ON BOTH SIDES IS WHAT LETS THIS RUN WITHOUT RE-READING
001700* THE OBSERVATION FILE PER CONTRACT.  ONE SETTLEMENT NOTI-
001800* FICATION LINE IS ALSO WRITTEN TO THE EVENTS-OUT FILE FOR
001900* DOWNSTREAM SYSTEMS THAT DO NOT READ THE LEDGER DIRECTLY.
002000*
002100* THIS PROGRAM DOES ITS OWN CONTROL-BREAK OVER THE OBSERVATION
002200* FILE TO BUILD ONE ROW PER DISTINCT STATION (SUMMED FOR
002300* PRECIPITATION, MAX'D FOR WIND -- SEE 350-ROLL-ONE-READING) AND
002400* HANDS THAT TABLE TO ATMRESLV, WHICH RUNS THE SIX-STEP DISP-
002500* UTE-DETECTION CASCADE SHARED WITH THE BACKTEST JOB.
002600****************************************************************
002700*
002800* MAINTENANCE HISTORY
002900*   02/06/93  RSK  ORIGINAL VERSION -- SETTLED YES/NO ONLY, NO
003000*             EVIDENCE TRAIL, NO EVENTS FILE.
003100*   08/14/96  DPT  ADDED STATION-COUNT/DISPUTE-REASON REPORTING
003200*             AFTER THE FLORIDA WIND-SPREAD ARBITRATION.
003300*             CASCADE LOGIC MOVED TO A CALLED MODULE
003400*             (ATMRESLV) SO THE NEW BACKTEST JOB CAN SHARE
003500*             IT. TKT 4402.
003600*   04/27/00  MHW  ADDED THE HASH-CHAINED LEDGER (CALLS ATMHASH)
003700*             AND THE EVENTS-OUT NOTIFICATION FILE PER
003800*             AUDIT REQUEST TKT 9915.
003900*   01/06/03  LNC  Y2K/AUDIT REVIEW -- CONFIRMED WS-RUN-DATE
004000*             COMPARES CORRECTLY AGAINST CT-EXPIRY-DATE
004100*             ACROSS THE CENTURY BOUNDARY. NO CHANGE MADE.
004200*   03/22/06  DPT  100-PROCESS-CONTRACTS WAS RE-SETTLING A
004300*             CONTRACT EVERY TIME CONTRACT-OUT WAS FED BACK IN
004400*             AS THE INPUT MASTER -- THE EXPIRY TEST ALONE DOES
004500*             NOT KNOW A CONTRACT WAS ALREADY PAID.  NOW GUARDED
004600*             BY CT-STATUS-ACTIVE SO A SETTLED CONTRACT IS
004700*             CARRIED FORWARD UNCHANGED INSTEAD OF APPENDING A
004800*             SECOND LEDGER ENTRY.  TKT 15501.
004900*
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    ATMSETL.
005200 AUTHOR.        R. S. KHOURY.
005300 INSTALLATION.  RISK SYSTEMS GROUP.
005400 DATE-WRITTEN.  02/06/93.
005500 DATE-COMPILED.
005600 SECURITY.      NON-CONFIDENTIAL.
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON STATUS IS ATMSETL-TRACE-ON
006500            OFF STATUS IS ATMSETL-TRACE-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CONTRACT-FILE   ASSIGN TO CONTRMS
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS  IS  WS-CONTRACT-STATUS.
007100*
007200     SELECT CONTRACT-OUT    ASSIGN TO CONTROT
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS  IS  WS-CONTROUT-STATUS.
007500*
007600     SELECT OBSERVATION-FILE ASSIGN TO OBSFILE
007700         ACCESS IS SEQUENTIAL
007800         FILE STATUS  IS  WS-OBSFILE-STATUS.
007900*
008000     SELECT LEDGER-FILE     ASSIGN TO LEDGOUT
008100         ACCESS IS SEQUENTIAL
008200         FILE STATUS  IS  WS-LEDGER-STATUS.
008300*
008400     SELECT LEDGER-IN-FILE  ASSIGN TO LEDGIN
008500         ACCESS IS SEQUENTIAL
008600         FILE STATUS  IS  WS-LEDGIN-STATUS.
008700*
008800     SELECT EVENTS-FILE     ASSIGN TO EVNTOUT
008900         ACCESS IS SEQUENTIAL
009000         FILE STATUS  IS  WS-EVENTS-STATUS.
009100*
009200     SELECT REPORT-FILE     ASSIGN TO SETLRPT
009300         FILE STATUS  IS  WS-REPORT-STATUS.
009400*
009500****************************************************************
009600 DATA DIVISION.
009700 FILE SECTION.
009800*
009900 FD  CONTRACT-FILE
010000     RECORDING MODE IS F.
010100     COPY ATMCTMS.
010200*
010300 FD  CONTRACT-OUT
010400     RECORDING MODE IS F.
010500 01  CONTRACT-OUT-REC              PIC X(180).
010600*
010700 FD  OBSERVATION-FILE
010800     RECORDING MODE IS F.
010900 01  OBSERVATION-REC-FD            PIC X(90).
011000*
011100 FD  LEDGER-FILE
011200     RECORDING MODE IS F.
011300 01  LEDGER-REC-FD                 PIC X(330).
011400*
011500 FD  LEDGER-IN-FILE
011600     RECORDING MODE IS F.
011700 01  LEDGER-IN-REC-FD              PIC X(330).
011800*
011900 FD  EVENTS-FILE
012000     RECORDING MODE IS F.
012100 01  EVENTS-REC-FD                 PIC X(80).
012200*
012300 FD  REPORT-FILE
012400     RECORDING MODE IS F.
012500 01  REPORT-RECORD                 PIC X(132).
012600*
012700****************************************************************
012800 WORKING-STORAGE SECTION.
012900****************************************************************
013000*
013100 01  SYSTEM-DATE-AND-TIME.
013200     05  CURRENT-DATE.
013300         10  CURRENT-YEAR            PIC 9(2).
013400         10  CURRENT-MONTH           PIC 9(2).
013500         10  CURRENT-DAY             PIC 9(2).
013600     05  CURRENT-TIME.
013700         10  CURRENT-HOUR            PIC 9(2).
013800         10  CURRENT-MINUTE          PIC 9(2).
013900         10  CURRENT-SECOND          PIC 9(2).
014000         10  CURRENT-HNDSEC          PIC 9(2).
014100*
014200 01  WS-RUN-TIMESTAMP.
014300     05  WS-RUN-DATE                 PIC X(10).
014400     05  FILLER                      PIC X(01) VALUE ' '.
014500     05  WS-RUN-TIME                 PIC X(08).
014600 01  WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP PIC X(19).
014700*
014800*    COPYBOOK LAYOUT MOVED IN FROM THE FD RECORD AREA SO THE
014900*    CONTROL-BREAK LOGIC CAN WORK ON IT WHILE THE NEXT PHYSICAL
015000*    RECORD IS READ AHEAD.
015100     COPY ATMOBSV REPLACING ATMX-OBSERVATION-RECORD
015200                  BY WS-OBSERVATION-REC-GROUP.
015300*
015400 01  WS-FIELDS.
015500     05  WS-CONTRACT-STATUS      PIC X(2)  VALUE SPACES.
015600     05  WS-CONTROUT-STATUS      PIC X(2)  VALUE SPACES.
015700     05  WS-OBSFILE-STATUS       PIC X(2)  VALUE SPACES.
015800     05  WS-LEDGER-STATUS        PIC X(2)  VALUE SPACES.
015900     05  WS-LEDGIN-STATUS        PIC X(2)  VALUE SPACES.
016000     05  WS-EVENTS-STATUS        PIC X(2)  VALUE SPACES.
016100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
016200     05  WS-CONTRACT-EOF         PIC X     VALUE 'N'.
016300         88  WS-NO-MORE-CONTRACTS    VALUE 'Y'.
016400     05  WS-OBS-EOF              PIC X     VALUE 'N'.
016500         88  WS-NO-MORE-OBS          VALUE 'Y'.
016600     05  WS-LEDGER-EMPTY         PIC X     VALUE 'Y'.
016700         88  WS-LEDGER-IS-EMPTY      VALUE 'Y'.
016800*
016900 01  WORK-VARIABLES.
017000     05  WS-STATION-COUNT        PIC S9(03) COMP VALUE 0.
017100     05  WS-OBS-BUFFER-VALID     PIC X(01) VALUE 'N'.
017200         88  WS-OBS-BUFFERED         VALUE 'Y'.
017300     05  WS-WIND-MPS             PIC S9(05)V99 COMP-3 VALUE 0.
017400*
017500*    ----------------------------------------------------------
017600*    CASCADE CONFIGURATION -- HELD HERE RATHER THAN A PARM CARD
017700*    UNTIL THE RISK COMMITTEE ASKS FOR SITE-SPECIFIC OVERRIDES.
017800*    ----------------------------------------------------------
017900 01  WS-CASCADE-CONFIG.
018000     05  WS-MIN-STATIONS-CFG     PIC S9(03) COMP VALUE 1.
018100     05  WS-SPREAD-RATIO-CFG     PIC S9(01)V9(04) VALUE 0.2000.
018200*
018300 01  REPORT-TOTALS.
018400     05  NUM-CONTRACTS-SCANNED   PIC S9(9)   COMP-3  VALUE +0.
018500     05  NUM-ALREADY-SETTLED     PIC S9(9)   COMP-3  VALUE +0.
018600     05  NUM-CONTRACTS-EXPIRED   PIC S9(9)   COMP-3  VALUE +0.
018700     05  NUM-SETTLED-YES         PIC S9(9)   COMP-3  VALUE +0.
018800     05  NUM-SETTLED-NO          PIC S9(9)   COMP-3  VALUE +0.
018900     05  NUM-DISPUTED            PIC S9(9)   COMP-3  VALUE +0.
019000     05  NUM-EVENTS-WRITTEN      PIC S9(9)   COMP-3  VALUE +0.
019100*
019200*    ----------------------------------------------------------
019300*    STATION ROLL-UP TABLE PASSED TO ATMRESLV -- ONE ENTRY PER
019400*    DISTINCT STATION SEEN IN THE CONTRACT'S CELL/WINDOW.
019500*    ----------------------------------------------------------
019600 01  WS-STATION-TABLE.
019700     05  WS-STATION-ENTRY OCCURS 1 TO 50 TIMES
019800             DEPENDING ON WS-STATION-COUNT
019900             INDEXED BY WS-STA-IX.
020000         10  WS-STATION-ID       PIC X(10).
020100         10  WS-STATION-VALUE    PIC S9(05)V99.
020200         10  WS-STATION-VALID    PIC X(01).
020300 01  WS-STATION-TABLE-DUMP REDEFINES WS-STATION-TABLE
020400                                  PIC X(900).
020500*
020600 01  WS-RESLV-LINKAGE.
020700     05  WS-RESLV-OUTCOME        PIC X(08).
020800     05  WS-RESLV-OBS-VALUE      PIC S9(05)V99.
020900     05  WS-RESLV-OBS-PRESENT    PIC X(01).
021000     05  WS-RESLV-STATIONS-USED  PIC 9(03).
021100     05  WS-RESLV-REASON         PIC X(70).
021200 01  WS-RESLV-LINKAGE-DUMP REDEFINES WS-RESLV-LINKAGE
021300                                  PIC X(89).
021400*
021500 01  WS-HASH-LINKAGE.
021600     05  WS-HASH-PREVIOUS        PIC X(64).
021700     05  WS-HASH-PAYLOAD-LENGTH  PIC S9(04) COMP.
021800     05  WS-HASH-PAYLOAD         PIC X(400).
021900     05  WS-HASH-NEW             PIC X(64).
022000*
022100*    COPY OF THE LEDGER LAYOUT USED TO BUILD BOTH THE HASH
022200*    PAYLOAD AND THE ACTUAL RECORD WRITTEN TO THE LEDGER FILE.
022300     COPY ATMSETT REPLACING ATMX-SETTLEMENT-RECORD
022400                  BY WS-LEDGER-REC-GROUP.
022500 01  WS-LEDGER-REC-DUMP REDEFINES WS-LEDGER-REC-GROUP
022600                               PIC X(330).
022700*
022800 01  WS-EVENT-LINE.
022900     05  WS-EVT-CONTRACT-ID      PIC X(36).
023000     05  FILLER                  PIC X(01) VALUE SPACE.
023100     05  WS-EVT-TYPE             PIC X(12).
023200     05  FILLER                  PIC X(01) VALUE SPACE.
023300     05  WS-EVT-AT               PIC X(19).
023400     05  FILLER                  PIC X(11) VALUE SPACES.
023500*
023600*    *******************
023700*        report lines
023800*    *******************
023900 01  RPT-HEADER1.
024000     05  FILLER                     PIC X(40)
024100         VALUE 'ATMX SETTLEMENT RUN REPORT        DATE: '.
024200     05  RPT-MM                     PIC 99.
024300     05  FILLER                     PIC X     VALUE '/'.
024400     05  RPT-DD                     PIC 99.
024500     05  FILLER                     PIC X     VALUE '/'.
024600     05  RPT-YY                     PIC 99.
024700     05  FILLER                     PIC X(20)
024800         VALUE ' (mm/dd/yy)   TIME: '.
024900     05  RPT-HH                     PIC 99.
025000     05  FILLER                     PIC X     VALUE ':'.
025100     05  RPT-MIN                    PIC 99.
025200     05  FILLER                     PIC X     VALUE ':'.
025300     05  RPT-SS                     PIC 99.
025400     05  FILLER                     PIC X(15) VALUE SPACES.
025500 01  RPT-DETAIL-HDR1.
025600     05  FILLER PIC X(36) VALUE 'Contract'.
025700     05  FILLER PIC X(18) VALUE 'Cell'.
025800     05  FILLER PIC X(14) VALUE 'Metric'.
025900     05  FILLER PIC X(10) VALUE 'Threshold'.
026000     05  FILLER PIC X(10) VALUE 'Observed'.
026100     05  FILLER PIC X(10) VALUE 'Outcome'.
026200     05  FILLER PIC X(05) VALUE 'Stas'.
026300     05  FILLER PIC X(29) VALUE 'Event'.
026400 01  RPT-SETTLE-DETAIL.
026500     05  RPT-D-CONTRACT-ID          PIC X(36).
026600     05  RPT-D-H3-CELL              PIC X(18).
026700     05  RPT-D-METRIC               PIC X(14).
026800     05  RPT-D-THRESHOLD            PIC Z(3)9.99.
026900     05  FILLER                     PIC X(01) VALUE SPACE.
027000     05  RPT-D-OBSERVED             PIC Z(3)9.99.
027100     05  FILLER                     PIC X(02) VALUE SPACES.
027200     05  RPT-D-OUTCOME              PIC X(10).
027300     05  RPT-D-STATIONS             PIC ZZ9.
027400     05  FILLER                     PIC X(02) VALUE SPACES.
027500     05  RPT-D-EVENT                PIC X(12).
027600 01  RPT-STATS-HDR1.
027700     05  FILLER PIC X(30) VALUE 'Settlement Run Totals:       '.
027800     05  FILLER PIC X(102) VALUE SPACES.
027900 01  RPT-STATS-DETAIL.
028000     05  RPT-LABEL           PIC X(30).
028100     05  RPT-COUNT           PIC ZZZ,ZZZ,ZZ9.
028200     05  FILLER              PIC X(93)   VALUE SPACES.
028300*
028400 01  ABEND-TEST                 PIC X(2).
028500 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
028600*
028700 PROCEDURE DIVISION.
028800*
028900 000-MAIN.
029000     ACCEPT CURRENT-DATE FROM DATE.
029100     ACCEPT CURRENT-TIME FROM TIME.
029200     PERFORM 810-BUILD-RUN-TIMESTAMP THRU 810-EXIT.
029300     DISPLAY 'ATMSETL STARTED DATE = ' CURRENT-MONTH '/'
029400         CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
029500     DISPLAY '              TIME = ' CURRENT-HOUR ':'
029600         CURRENT-MINUTE ':' CURRENT-SECOND.
029700*
029800     PERFORM 700-OPEN-FILES THRU 700-EXIT.
029900     PERFORM 340-NEXT-OBS-RECORD THRU 340-EXIT.
030000     PERFORM 750-LOAD-LAST-HASH THRU 750-EXIT.
030100     PERFORM 800-INIT-REPORT THRU 800-EXIT.
030200*
030300     PERFORM 730-READ-CONTRACT-FILE THRU 730-EXIT.
030400     PERFORM 100-PROCESS-CONTRACTS THRU 100-EXIT
030500         UNTIL WS-NO-MORE-CONTRACTS.
030600*
030700     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.
030800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
030900*
031000     GOBACK.
031100*
031200*    ------------------------------------------------------------
031300*    100-PROCESS-CONTRACTS -- CASCADE STEP: ONE CONTRACT.  A
031400*    CONTRACT THAT IS ALREADY SETTLED (CT-STATUS-ACTIVE OFF) IS
031500*    NEVER RE-SETTLED, EVEN IF ITS EXPIRY HAS PASSED -- THE
031600*    STATUS FLAG, NOT THE EXPIRY TEST ALONE, IS WHAT PROTECTS
031700*    THE LEDGER FROM A DUPLICATE APPEND WHEN CONTRACT-OUT IS
031800*    FED BACK IN AS NEXT RUN'S CONTRACT-FILE.
031900*    ------------------------------------------------------------
032000 100-PROCESS-CONTRACTS.
032100     ADD 1 TO NUM-CONTRACTS-SCANNED.
032200     IF CT-EXPIRY-UTC-N > WS-RUN-TIMESTAMP-N
032300         PERFORM 200-COPY-CONTRACT-UNCHANGED THRU 200-EXIT
032400     ELSE
032500         IF CT-STATUS-ACTIVE
032600             ADD 1 TO NUM-CONTRACTS-EXPIRED
032700             PERFORM 300-ROLL-UP-STATIONS THRU 300-EXIT
032800             PERFORM 400-CALL-RESOLUTION THRU 400-EXIT
032900             PERFORM 500-WRITE-LEDGER-ENTRY THRU 500-EXIT
033000             PERFORM 600-WRITE-EVENT THRU 600-EXIT
033100             PERFORM 650-WRITE-DETAIL-LINE THRU 650-EXIT
033200             MOVE 'SETTLED ' TO CT-STATUS
033300         ELSE
033400             ADD 1 TO NUM-ALREADY-SETTLED
033500         END-IF
033600         PERFORM 200-COPY-CONTRACT-UNCHANGED THRU 200-EXIT
033700     END-IF.
033800     PERFORM 730-READ-CONTRACT-FILE THRU 730-EXIT.
033900 100-EXIT.
034000     EXIT.
034100*
034200*    ------------------------------------------------------------
034300*    200-COPY-CONTRACT-UNCHANGED -- REWRITES THE CONTRACT ROW TO
034400*    THE OUTPUT MASTER, SETTLED OR NOT.
034500*    ------------------------------------------------------------
034600 200-COPY-CONTRACT-UNCHANGED.
034700     WRITE CONTRACT-OUT-REC FROM ATMX-CONTRACT-RECORD.
034800 200-EXIT.
034900     EXIT.
035000*
035100*    ------------------------------------------------------------
035200*    300-ROLL-UP-STATIONS -- BUILDS WS-STATION-TABLE FROM THE
035300*    OBSERVATION FILE FOR THIS CONTRACT'S CELL AND WINDOW.  THE
035400*    OBSERVATION FILE IS SORTED CELL/STATION/TIMESTAMP, SO EVERY
035500*    READING FOR ONE CONTRACT ARRIVES TOGETHER; A ONE-RECORD
035600*    READ-AHEAD BUFFER (WS-OBS-BUFFER-VALID) CARRIES THE FIRST
035700*    RECORD OF THE NEXT CELL ACROSS THE CONTROL BREAK.  RELIES
035800*    ON CONTRACT-FILE BEING PRE-SORTED BY H3-CELL SO THE POINTER
035900*    INTO OBSERVATION-FILE NEVER HAS TO MOVE BACKWARD.
036000*    ------------------------------------------------------------
036100 300-ROLL-UP-STATIONS.
036200     MOVE 0 TO WS-STATION-COUNT.
036300     PERFORM 310-SKIP-TO-CONTRACT-CELL THRU 310-EXIT
036400         UNTIL WS-NO-MORE-OBS
036500            OR OB-H3-CELL NOT < CT-H3-CELL.
036600     PERFORM 320-COLLECT-ONE-STATION THRU 320-EXIT
036700         UNTIL WS-NO-MORE-OBS
036800            OR OB-H3-CELL NOT = CT-H3-CELL.
036900 300-EXIT.
037000     EXIT.
037100*
037200 310-SKIP-TO-CONTRACT-CELL.
037300     PERFORM 340-NEXT-OBS-RECORD THRU 340-EXIT.
037400 310-EXIT.
037500     EXIT.
037600*
037700 320-COLLECT-ONE-STATION.
037800*    ONE OUTPUT ROW PER DISTINCT STATION -- ADD A NEW ENTRY THE
037900*    FIRST TIME A STATION-ID IS SEEN, ELSE ROLL THE READING
038000*    INTO THE EXISTING ENTRY.
038100     PERFORM 330-FIND-OR-ADD-STATION THRU 330-EXIT.
038200     IF OB-OBSERVED-AT-N NOT < CT-EXPIRY-UTC-N
038300*        A READING TAKEN AFTER THE WINDOW CLOSED IS OUTSIDE
038400*        SCOPE OF THIS CONTRACT; SKIP IT.
038500         CONTINUE
038600     ELSE
038700         PERFORM 350-ROLL-ONE-READING THRU 350-EXIT
038800     END-IF.
038900     PERFORM 340-NEXT-OBS-RECORD THRU 340-EXIT.
039000 320-EXIT.
039100     EXIT.
039200*
039300 330-FIND-OR-ADD-STATION.
039400     SET WS-STA-IX TO 1.
039500     SEARCH WS-STATION-ENTRY VARYING WS-STA-IX
039600         AT END
039700             PERFORM 335-ADD-NEW-STATION THRU 335-EXIT
039800         WHEN WS-STATION-ID(WS-STA-IX) = OB-STATION-ID
039900             CONTINUE
040000     END-SEARCH.
040100 330-EXIT.
040200     EXIT.
040300*
040400 335-ADD-NEW-STATION.
040500     IF WS-STATION-COUNT < 50
040600         ADD 1 TO WS-STATION-COUNT
040700         SET WS-STA-IX TO WS-STATION-COUNT
040800         MOVE OB-STATION-ID  TO WS-STATION-ID(WS-STA-IX)
040900         MOVE 0              TO WS-STATION-VALUE(WS-STA-IX)
041000         MOVE 'N'            TO WS-STATION-VALID(WS-STA-IX)
041100     END-IF.
041200 335-EXIT.
041300     EXIT.
041400*
041500 340-NEXT-OBS-RECORD.
041600     READ OBSERVATION-FILE INTO WS-OBSERVATION-REC-GROUP
041700         AT END
041800             MOVE 'Y' TO WS-OBS-EOF
041900     END-READ.
042000 340-EXIT.
042100     EXIT.
042200*
042300*    ------------------------------------------------------------
042400*    350-ROLL-ONE-READING -- APPLIES THE OBS-AGGREGATION RULE FOR
042500*    THE CONTRACT'S METRIC: PRECIPITATION SUMS, WIND SPEED KEEPS
042600*    THE MAXIMUM (ALREADY CONVERTED KNOTS-TO-M/S ON INPUT).
042700*    ------------------------------------------------------------
042800 350-ROLL-ONE-READING.
042900     IF CT-METRIC-PRECIP
043000         IF OB-PRECIP-IS-PRESENT
043100             ADD OB-PRECIP-MM TO WS-STATION-VALUE(WS-STA-IX)
043200             MOVE 'Y' TO WS-STATION-VALID(WS-STA-IX)
043300         END-IF
043400     ELSE
043500         IF OB-WIND-IS-PRESENT
043600             PERFORM 360-CONVERT-AND-COMPARE-WIND THRU 360-EXIT
043700         END-IF
043800     END-IF.
043900 350-EXIT.
044000     EXIT.
044100*
044200 360-CONVERT-AND-COMPARE-WIND.
044300     COMPUTE WS-WIND-MPS ROUNDED =
044400         OB-WIND-SPEED-KT * 0.514444.
044500     IF WS-STATION-VALID(WS-STA-IX) NOT = 'Y'
044600         MOVE WS-WIND-MPS TO WS-STATION-VALUE(WS-STA-IX)
044700         MOVE 'Y'         TO WS-STATION-VALID(WS-STA-IX)
044800     ELSE
044900         IF WS-WIND-MPS > WS-STATION-VALUE(WS-STA-IX)
045000             MOVE WS-WIND-MPS TO WS-STATION-VALUE(WS-STA-IX)
045100         END-IF
045200     END-IF.
045300 360-EXIT.
045400     EXIT.
045500*
045600*    ------------------------------------------------------------
045700*    400-CALL-RESOLUTION -- HANDS THE ROLLED-UP STATION TABLE TO
045800*    THE SHARED CASCADE MODULE.
045900*    ------------------------------------------------------------
046000 400-CALL-RESOLUTION.
046100     CALL 'ATMRESLV' USING WS-STATION-COUNT, WS-STATION-TABLE,
046200         CT-THRESHOLD, WS-MIN-STATIONS-CFG,
046300         WS-SPREAD-RATIO-CFG, WS-RESLV-OUTCOME,
046400         WS-RESLV-OBS-VALUE, WS-RESLV-OBS-PRESENT,
046500         WS-RESLV-STATIONS-USED, WS-RESLV-REASON.
046600     EVALUATE TRUE
046700         WHEN WS-RESLV-OUTCOME(1:3) = 'YES'
046800             ADD 1 TO NUM-SETTLED-YES
046900         WHEN WS-RESLV-OUTCOME(1:2) = 'NO'
047000             ADD 1 TO NUM-SETTLED-NO
047100         WHEN OTHER
047200             ADD 1 TO NUM-DISPUTED
047300     END-EVALUATE.
047400 400-EXIT.
047500     EXIT.
047600*
047700*    ------------------------------------------------------------
047800*    500-WRITE-LEDGER-ENTRY -- BUILDS THE PAYLOAD, CALLS ATMHASH,
047900*    AND APPENDS THE HASH-CHAINED RECORD.
048000*    ------------------------------------------------------------
048100 500-WRITE-LEDGER-ENTRY.
048200     PERFORM 510-BUILD-LEDGER-FIELDS THRU 510-EXIT.
048300     MOVE WS-LEDGER-REC-DUMP TO WS-HASH-PAYLOAD(1:330).
048400     MOVE SPACES TO WS-HASH-PAYLOAD(331:70).
048500     MOVE 330 TO WS-HASH-PAYLOAD-LENGTH.
048600     CALL 'ATMHASH' USING WS-HASH-PREVIOUS,
048700         WS-HASH-PAYLOAD-LENGTH, WS-HASH-PAYLOAD,
048800         WS-HASH-NEW.
048900     MOVE WS-HASH-NEW TO ST-RECORD-HASH.
049000     WRITE LEDGER-REC-FD FROM WS-LEDGER-REC-DUMP.
049100     MOVE WS-HASH-NEW TO WS-HASH-PREVIOUS.
049200 500-EXIT.
049300     EXIT.
049400*
049500 510-BUILD-LEDGER-FIELDS.
049600     STRING CT-CONTRACT-ID DELIMITED BY SIZE
049700         WS-RUN-TIMESTAMP-N DELIMITED BY SIZE
049800         INTO ST-SETTLEMENT-ID.
049900     MOVE CT-CONTRACT-ID          TO ST-CONTRACT-ID.
050000     MOVE WS-RESLV-OUTCOME        TO ST-OUTCOME.
050100     MOVE WS-RESLV-OBS-VALUE      TO ST-OBSERVED-VALUE.
050200     MOVE WS-RESLV-OBS-PRESENT    TO ST-OBSERVED-PRESENT.
050300     MOVE CT-THRESHOLD            TO ST-THRESHOLD.
050400     MOVE CT-UNIT                 TO ST-UNIT.
050500     MOVE WS-RESLV-STATIONS-USED  TO ST-STATIONS-USED.
050600     MOVE WS-RESLV-REASON         TO ST-DISPUTE-REASON.
050700     MOVE WS-HASH-PREVIOUS        TO ST-PREVIOUS-HASH.
050800     MOVE WS-RUN-DATE             TO ST-SETTLED-DATE.
050900     MOVE WS-RUN-TIME             TO ST-SETTLED-TIME.
051000 510-EXIT.
051100     EXIT.
051200*
051300*    ------------------------------------------------------------
051400*    600-WRITE-EVENT -- ONE LINE PER SETTLEMENT ON EVENTS-OUT.
051500*    ------------------------------------------------------------
051600 600-WRITE-EVENT.
051700     MOVE CT-CONTRACT-ID   TO WS-EVT-CONTRACT-ID.
051800     MOVE WS-RUN-TIMESTAMP-N TO WS-EVT-AT.
051900     EVALUATE TRUE
052000         WHEN WS-RESLV-OUTCOME(1:3) = 'YES'
052100             MOVE 'SETTLED YES' TO WS-EVT-TYPE
052200         WHEN WS-RESLV-OUTCOME(1:2) = 'NO'
052300             MOVE 'SETTLED NO ' TO WS-EVT-TYPE
052400         WHEN WS-RESLV-OUTCOME(1:8) = 'DISPUTED'
052500             MOVE 'DISPUTED   ' TO WS-EVT-TYPE
052600         WHEN OTHER
052700             MOVE 'EXPIRED    ' TO WS-EVT-TYPE
052800     END-EVALUATE.
052900     WRITE EVENTS-REC-FD FROM WS-EVENT-LINE.
053000     ADD 1 TO NUM-EVENTS-WRITTEN.
053100 600-EXIT.
053200     EXIT.
053300*
053400*    ------------------------------------------------------------
053500*    650-WRITE-DETAIL-LINE -- ONE LINE ON THE SETTLEMENT RUN
053600*    REPORT.
053700*    ------------------------------------------------------------
053800 650-WRITE-DETAIL-LINE.
053900     MOVE CT-CONTRACT-ID(1:36)  TO RPT-D-CONTRACT-ID.
054000     MOVE CT-H3-CELL            TO RPT-D-H3-CELL.
054100     MOVE CT-METRIC             TO RPT-D-METRIC.
054200     MOVE CT-THRESHOLD          TO RPT-D-THRESHOLD.
054300     IF WS-RESLV-OBS-PRESENT = 'Y'
054400         MOVE WS-RESLV-OBS-VALUE TO RPT-D-OBSERVED
054500     ELSE
054600         MOVE ZEROES             TO RPT-D-OBSERVED
054700     END-IF.
054800     MOVE WS-RESLV-OUTCOME      TO RPT-D-OUTCOME.
054900     MOVE WS-RESLV-STATIONS-USED TO RPT-D-STATIONS.
055000     MOVE WS-EVT-TYPE(1:12)     TO RPT-D-EVENT.
055100     WRITE REPORT-RECORD FROM RPT-SETTLE-DETAIL.
055200 650-EXIT.
055300     EXIT.
055400*
055500*    ------------------------------------------------------------
055600*    700-OPEN-FILES
055700*    ------------------------------------------------------------
055800 700-OPEN-FILES.
055900     OPEN INPUT    CONTRACT-FILE
056000                   OBSERVATION-FILE
056100          OUTPUT   CONTRACT-OUT
056200                   LEDGER-FILE
056300                   EVENTS-FILE
056400                   REPORT-FILE.
056500     IF WS-CONTRACT-STATUS NOT = '00'
056600         DISPLAY 'ERROR OPENING CONTRACT INPUT FILE. RC:'
056700                 WS-CONTRACT-STATUS
056800         MOVE 16 TO RETURN-CODE
056900         MOVE 'Y' TO WS-CONTRACT-EOF
057000     END-IF.
057100     IF WS-OBSFILE-STATUS NOT = '00'
057200         DISPLAY 'ERROR OPENING OBSERVATION FILE. RC:'
057300                 WS-OBSFILE-STATUS
057400         MOVE 16 TO RETURN-CODE
057500         MOVE 'Y' TO WS-CONTRACT-EOF
057600     END-IF.
057700 700-EXIT.
057800     EXIT.
057900*
058000*    ------------------------------------------------------------
058100*    750-LOAD-LAST-HASH -- REREADS THE PRIOR LEDGER TO FIND THE
058200*    HASH OF ITS LAST RECORD, SO TONIGHT'S CHAIN CONTINUES
058300*    RATHER THAN RESTARTING.  AN EMPTY LEDGER STARTS WITH THE
058400*    GENESIS SEED OF ALL SPACES.
058500*    ------------------------------------------------------------
058600 750-LOAD-LAST-HASH.
058700     MOVE SPACES TO WS-HASH-PREVIOUS.
058800     OPEN INPUT LEDGER-IN-FILE.
058900     IF WS-LEDGIN-STATUS = '00'
059000         PERFORM 760-READ-LAST-LEDGER-REC THRU 760-EXIT
059100             UNTIL WS-LEDGIN-STATUS NOT = '00'
059200         CLOSE LEDGER-IN-FILE
059300     END-IF.
059400 750-EXIT.
059500     EXIT.
059600*
059700 760-READ-LAST-LEDGER-REC.
059800     READ LEDGER-IN-FILE INTO WS-LEDGER-REC-DUMP.
059900     IF WS-LEDGIN-STATUS = '00'
060000         IF ATMSETL-TRACE-ON
060100             PERFORM 3300-VERIFY-CHAIN-LINK THRU 3300-EXIT
060200         END-IF
060300         MOVE ST-RECORD-HASH TO WS-HASH-PREVIOUS
060400         MOVE 'N' TO WS-LEDGER-EMPTY
060500     END-IF.
060600 760-EXIT.
060700     EXIT.
060800*
060900*    ------------------------------------------------------------
061000*    3300-VERIFY-CHAIN-LINK -- ONLY RUNS WHEN -VERIFY IS SET ON
061100*    THE JCL PARM CARD (UPSI-0 ON).  CONFIRMS THIS LEDGER
061200*    RECORD'S PREVIOUS-HASH MATCHES THE RECORD-HASH ATMHASH
061300*    COMPUTED FOR THE RECORD JUST BEFORE IT -- A MISMATCH MEANS
061400*    THE LEDGER WAS TAMPERED WITH OR TRUNCATED SINCE THE LAST
061500*    RUN.
061600*    ------------------------------------------------------------
061700 3300-VERIFY-CHAIN-LINK.
061800     IF NOT WS-LEDGER-IS-EMPTY
061900         IF ST-PREVIOUS-HASH NOT = WS-HASH-PREVIOUS
062000             DISPLAY 'ATMSETL CHAIN BREAK AT ' ST-SETTLEMENT-ID
062100             DISPLAY '   RECORD HASH GROUPS 1-2: '
062200                     ST-HASH-GROUP(1) ST-HASH-GROUP(2)
062300         END-IF
062400     END-IF.
062500 3300-EXIT.
062600     EXIT.
062700*
062800*    ------------------------------------------------------------
062900*    730-READ-CONTRACT-FILE
063000*    ------------------------------------------------------------
063100 730-READ-CONTRACT-FILE.
063200     READ CONTRACT-FILE
063300         AT END
063400             MOVE 'Y' TO WS-CONTRACT-EOF
063500     END-READ.
063600 730-EXIT.
063700     EXIT.
063800*
063900*    ------------------------------------------------------------
064000*    790-CLOSE-FILES
064100*    ------------------------------------------------------------
064200 790-CLOSE-FILES.
064300     CLOSE CONTRACT-FILE
064400           CONTRACT-OUT
064500           OBSERVATION-FILE
064600           LEDGER-FILE
064700           EVENTS-FILE
064800           REPORT-FILE.
064900 790-EXIT.
065000     EXIT.
065100*
065200*    ------------------------------------------------------------
065300*    800-INIT-REPORT
065400*    ------------------------------------------------------------
065500 800-INIT-REPORT.
065600     MOVE CURRENT-YEAR   TO RPT-YY.
065700     MOVE CURRENT-MONTH  TO RPT-MM.
065800     MOVE CURRENT-DAY    TO RPT-DD.
065900     MOVE CURRENT-HOUR   TO RPT-HH.
066000     MOVE CURRENT-MINUTE TO RPT-MIN.
066100     MOVE CURRENT-SECOND TO RPT-SS.
066200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
066300     WRITE REPORT-RECORD FROM RPT-DETAIL-HDR1 AFTER 2.
066400 800-EXIT.
066500     EXIT.
066600*
066700*    ------------------------------------------------------------
066800*    810-BUILD-RUN-TIMESTAMP -- BUILDS THE 19-BYTE STAMP
066900*    COMPARED AGAINST CT-EXPIRY-UTC-N TO DECIDE WHICH CONTRACTS
067000*    HAVE EXPIRED.
067100*    ------------------------------------------------------------
067200 810-BUILD-RUN-TIMESTAMP.
067300     STRING '20' CURRENT-YEAR '-' CURRENT-MONTH '-' CURRENT-DAY
067400         DELIMITED BY SIZE INTO WS-RUN-DATE.
067500     STRING CURRENT-HOUR ':' CURRENT-MINUTE ':' CURRENT-SECOND
067600         DELIMITED BY SIZE INTO WS-RUN-TIME.
067700 810-EXIT.
067800     EXIT.
067900*
068000*    ------------------------------------------------------------
068100*    850-REPORT-TOTALS
068200*    ------------------------------------------------------------
068300 850-REPORT-TOTALS.
068400     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
068500*
068600     MOVE 'Contracts scanned'      TO RPT-LABEL.
068700     MOVE NUM-CONTRACTS-SCANNED    TO RPT-COUNT.
068800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
068900*
069000     MOVE 'Contracts expired'      TO RPT-LABEL.
069100     MOVE NUM-CONTRACTS-EXPIRED    TO RPT-COUNT.
069200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
069300*
069400     MOVE 'Already settled'        TO RPT-LABEL.
069500     MOVE NUM-ALREADY-SETTLED      TO RPT-COUNT.
069600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
069700*
069800     MOVE 'Settled YES'            TO RPT-LABEL.
069900     MOVE NUM-SETTLED-YES          TO RPT-COUNT.
070000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
070100*
070200     MOVE 'Settled NO'             TO RPT-LABEL.
070300     MOVE NUM-SETTLED-NO           TO RPT-COUNT.
070400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
070500*
070600     MOVE 'Disputed'               TO RPT-LABEL.
070700     MOVE NUM-DISPUTED             TO RPT-COUNT.
070800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
070900*
071000     MOVE 'Events written'         TO RPT-LABEL.
071100     MOVE NUM-EVENTS-WRITTEN       TO RPT-COUNT.
071200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
071300 850-EXIT.
071400     EXIT.
