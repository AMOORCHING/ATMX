000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ATMCAGG
000600*
000700* AUTHOR :  L. N. CHEN
000800*
000900* NIGHTLY CELL-AGGREGATION RUN.  READS THE FORECAST GRID-POINT
001000* EXTRACT (ONE ROW PER GRID VALUE, PRE-SORTED BY H3-CELL BY THE
001100* UPSTREAM FEED) AND CONTROL-BREAKS ON THE CELL KEY TO PRODUCE
001200* ONE CELL-AGGREGATE RECORD PER CELL -- MEAN, MAX, MIN AND THE
001300* POINT COUNT THAT WENT INTO THE MEAN.  THIS STEP DOES NO
001400* LAT/LNG MATH OF ITS OWN; THE CELL KEY ARRIVES ALREADY RESOLVED.
001500*
001600* WHEN THIS STEP WAS SPLIT OUT OF THE FORECAST BATCH (TKT 10693)
001700* THE FORECAST-ESTIMATE RUN WAS CHANGED TO READ CELL-AGGREGATES
001800* AS ITS OWN INPUT RATHER THAN AVERAGING GRID POINTS ITSELF.
001900****************************************************************
002000*
002100* MAINTENANCE HISTORY
002200*   02/28/02  LNC  ORIGINAL VERSION -- SPLIT OUT OF THE FORECAST
002300*                  BATCH SO GRID-POINT AVERAGING HAPPENS ONCE,
002400*                  NOT ONCE PER RISK TYPE REQUESTED. TKT 10693.
002500*   11/19/03  LNC  Y2K/AUDIT REVIEW -- NO DATE FIELDS ON EITHER
002600*                  RECORD, NO CHANGE REQUIRED.
002700*   05/17/04  MHW  ADDED THE GRAND-TOTAL POINTS/CELLS TRAILER
002800*                  LINE -- OPERATIONS HAD NO WAY TO TELL A SHORT
002900*                  FEED FROM A CLEAN RUN. TKT 12655.
003000*   09/09/04  RSK  ADDED WS-PREV-CELL-VIEW REDEFINES FOR THE
003100*                  TRACE DUMP AFTER THE FORECAST TICKET (TKT
003200*                  12940) NEEDED TO CONFIRM CELL PREFIXES LINED
003300*                  UP ACROSS BOTH BATCH STEPS.
003400*
003500  IDENTIFICATION DIVISION.
003600  PROGRAM-ID.    ATMCAGG.
003700  AUTHOR.        L. N. CHEN.
003800  INSTALLATION.  RISK SYSTEMS GROUP.
003900  DATE-WRITTEN.  02/28/02.
004000  DATE-COMPILED.
004100  SECURITY.      NON-CONFIDENTIAL.
004200 
004300  ENVIRONMENT DIVISION.
004400  CONFIGURATION SECTION.
004500  SOURCE-COMPUTER. IBM-390.
004600  OBJECT-COMPUTER. IBM-390.
004700  SPECIAL-NAMES.
004800      C01 IS TOP-OF-FORM
004900      UPSI-0 ON STATUS IS ATMCAGG-TRACE-ON
005000             OFF STATUS IS ATMCAGG-TRACE-OFF.
005100 
005200  INPUT-OUTPUT SECTION.
005300  FILE-CONTROL.
005400      SELECT GRID-POINTS
005500          ASSIGN TO GRIDIN
005600          ACCESS MODE IS SEQUENTIAL
005700          FILE STATUS IS WS-GRID-STATUS.
005800      SELECT CELL-AGGREGATES
005900          ASSIGN TO CAGGOUT
006000          ACCESS MODE IS SEQUENTIAL
006100          FILE STATUS IS WS-AGGREGATE-STATUS.
006200      SELECT REPORT-FILE
006300          ASSIGN TO CAGGRPT
006400          ACCESS MODE IS SEQUENTIAL
006500          FILE STATUS IS WS-REPORT-STATUS.
006600 
006700  DATA DIVISION.
006800  FILE SECTION.
006900  FD  GRID-POINTS
007000      RECORDING MODE IS F
007100      LABEL RECORDS ARE STANDARD
007200      RECORD CONTAINS 30 CHARACTERS
007300      BLOCK CONTAINS 0 RECORDS.
007400  01  GRID-POINT-REC                   PIC X(30).
007500 
007600  FD  CELL-AGGREGATES
007700      RECORDING MODE IS F
007800      LABEL RECORDS ARE STANDARD
007900      RECORD CONTAINS 50 CHARACTERS
008000      BLOCK CONTAINS 0 RECORDS.
008100  01  CELL-AGGREGATE-REC               PIC X(50).
008200 
008300  FD  REPORT-FILE
008400      RECORDING MODE IS F
008500      LABEL RECORDS ARE STANDARD
008600      RECORD CONTAINS 132 CHARACTERS
008700      BLOCK CONTAINS 0 RECORDS.
008800  01  REPORT-RECORD                    PIC X(132).
008900 
009000  WORKING-STORAGE SECTION.
009100*
009200*----------------------------------------------------------------
009300*    RUN-TIMESTAMP BLOCK -- SAME LAYOUT AS EVERY OTHER ATMX BATCH
009400*    STEP.
009500*----------------------------------------------------------------
009600  01  SYSTEM-DATE-AND-TIME.
009700      05  WS-SYS-DATE-YYYYMMDD         PIC 9(08).
009800      05  WS-SYS-TIME-HHMMSSHS         PIC 9(08).
009900  01  WS-RUN-TIMESTAMP.
010000      05  WS-RUN-DATE                  PIC X(10).
010100      05  FILLER                       PIC X(01).
010200      05  WS-RUN-TIME                  PIC X(08).
010300  01  WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP
010400                                       PIC X(19).
010500*
010600  01  WS-FIELDS.
010700      05  WS-GRID-STATUS               PIC X(02).
010800      05  WS-AGGREGATE-STATUS          PIC X(02).
010900      05  WS-REPORT-STATUS             PIC X(02).
011000      05  WS-GRID-EOF                  PIC X(01) VALUE 'N'.
011100          88  WS-NO-MORE-POINTS           VALUE 'Y'.
011200      05  WS-FIRST-POINT-SW            PIC X(01) VALUE 'Y'.
011300          88  WS-FIRST-POINT              VALUE 'Y'.
011400*
011500*----------------------------------------------------------------
011600*    WORKING COPY OF THE GRID-POINT / CELL-AGGREGATE LAYOUTS.
011700*    THE FD RECORDS ABOVE ARE PLAIN PIC X(NN) SLOTS -- EVERY READ
011800*    AND WRITE MOVES THROUGH THIS STRUCTURED COPY, THE SAME WAY
011900*    ATMSETL HANDLES ITS CONTRACT AND LEDGER RECORDS.
012000*----------------------------------------------------------------
012100      COPY ATMGRID.
012200*
012300*----------------------------------------------------------------
012400*    CONTROL-BREAK KEY AND PER-CELL ACCUMULATORS.  WS-PREV-CELL-
012500*    KEY HOLDS THE CELL CURRENTLY BEING SUMMED; WHEN THE NEXT
012600*    GRID POINT'S CELL DIFFERS, 900-WRITE-CELL-BREAK CLOSES IT
012700*    OUT AND 250-START-NEW-CELL OPENS THE NEXT ONE.
012800*----------------------------------------------------------------
012900  01  WS-PREV-CELL-KEY                 PIC X(16) VALUE SPACES.
013000  01  WS-PREV-CELL-VIEW REDEFINES WS-PREV-CELL-KEY.
013100      05  WS-PREV-CELL-PREFIX          PIC X(02).
013200      05  FILLER                       PIC X(14).
013300*
013400  01  WS-CELL-ACCUM-GROUP.
013500      05  WS-CELL-SUM                  PIC S9(7)V9(3) COMP-3.
013600      05  WS-CELL-MAX                  PIC S9(5)V9(3) COMP-3.
013700      05  WS-CELL-MIN                  PIC S9(5)V9(3) COMP-3.
013800      05  WS-CELL-MEAN                 PIC S9(5)V9(3) COMP-3.
013900      05  WS-CELL-COUNT                PIC S9(5)      COMP-3.
014000  01  WS-CELL-ACCUM-DUMP REDEFINES WS-CELL-ACCUM-GROUP
014100                                       PIC X(24).
014200*
014300  01  REPORT-TOTALS.
014400      05  WS-GRAND-POINTS              PIC S9(7) COMP-3 VALUE 0.
014500      05  WS-GRAND-CELLS               PIC S9(7) COMP-3 VALUE 0.
014600*
014700  01  RPT-HEADER1.
014800      05  FILLER                        PIC X(01) VALUE SPACE.
014900      05  FILLER                        PIC X(40)
015000          VALUE 'ATMX CELL-AGGREGATION RUN'.
015100      05  FILLER                        PIC X(10)
015200          VALUE 'RUN DATE '.
015300      05  RPT-HDR-DATE                  PIC X(10).
015400      05  FILLER                        PIC X(71) VALUE SPACES.
015500*
015600  01  RPT-DETAIL-HDR1.
015700      05  FILLER                        PIC X(01) VALUE SPACE.
015800      05  FILLER                        PIC X(18)
015900          VALUE 'CELL            '.
016000      05  FILLER                        PIC X(12)
016100          VALUE 'MEAN      '.
016200      05  FILLER                        PIC X(12)
016300          VALUE 'MAX       '.
016400      05  FILLER                        PIC X(12)
016500          VALUE 'MIN       '.
016600      05  FILLER                        PIC X(08)
016700          VALUE 'COUNT   '.
016800      05  FILLER                        PIC X(69) VALUE SPACES.
016900*
017000  01  RPT-CELL-DETAIL.
017100      05  FILLER                        PIC X(01) VALUE SPACE.
017200      05  RPT-CELL                      PIC X(18).
017300      05  RPT-MEAN                      PIC ZZZZ9.999.
017400      05  FILLER                        PIC X(02) VALUE SPACES.
017500      05  RPT-MAX                       PIC ZZZZ9.999.
017600      05  FILLER                        PIC X(02) VALUE SPACES.
017700      05  RPT-MIN                       PIC ZZZZ9.999.
017800      05  FILLER                        PIC X(02) VALUE SPACES.
017900      05  RPT-COUNT                     PIC ZZZZ9.
018000      05  FILLER                        PIC X(52) VALUE SPACES.
018100*
018200  01  RPT-TOTALS-LINE.
018300      05  FILLER                        PIC X(01) VALUE SPACE.
018400      05  FILLER                        PIC X(24)
018500          VALUE 'GRID POINTS READ ......'.
018600      05  RPT-TOT-POINTS                PIC ZZZ,ZZ9.
018700      05  FILLER                        PIC X(04) VALUE SPACES.
018800      05  FILLER                        PIC X(24)
018900          VALUE 'CELL-AGGREGATES WRITTEN.'.
019000      05  RPT-TOT-CELLS                 PIC ZZZ,ZZ9.
019100      05  FILLER                        PIC X(63) VALUE SPACES.
019200*
019300  01  WS-TRACE-LINE                    PIC X(80).
019400 
019500  PROCEDURE DIVISION.
019600 
019700  000-MAIN.
019800      ACCEPT WS-SYS-DATE-YYYYMMDD FROM DATE YYYYMMDD.
019900      ACCEPT WS-SYS-TIME-HHMMSSHS FROM TIME.
020000      PERFORM 810-BUILD-RUN-TIMESTAMP THRU 810-EXIT.
020100      DISPLAY 'ATMCAGG - CELL-AGGREGATION RUN STARTING'.
020200      DISPLAY 'RUN TIMESTAMP ' WS-RUN-TIMESTAMP-N.
020300      PERFORM 100-OPEN-FILES THRU 100-EXIT.
020400      PERFORM 800-INIT-REPORT THRU 800-EXIT.
020500      PERFORM 150-READ-GRID-POINT THRU 150-EXIT.
020600      PERFORM 200-PROCESS-ONE-POINT THRU 200-EXIT
020700          UNTIL WS-NO-MORE-POINTS.
020800      IF NOT WS-FIRST-POINT
020900          PERFORM 900-WRITE-CELL-BREAK THRU 900-EXIT
021000      END-IF.
021100      PERFORM 850-REPORT-TOTALS THRU 850-EXIT.
021200      PERFORM 750-CLOSE-FILES THRU 750-EXIT.
021300      DISPLAY 'ATMCAGG - CELL-AGGREGATION RUN COMPLETE'.
021400      GOBACK.
021500 
021600*----------------------------------------------------------------
021700* 100-OPEN-FILES
021800*----------------------------------------------------------------
021900  100-OPEN-FILES.
022000      OPEN INPUT GRID-POINTS.
022100      IF WS-GRID-STATUS NOT = '00'
022200          DISPLAY 'ATMCAGG - OPEN FAILED, GRID-POINTS '
022300              WS-GRID-STATUS
022400          MOVE 16 TO RETURN-CODE
022500          GOBACK
022600      END-IF.
022700      OPEN OUTPUT CELL-AGGREGATES.
022800      IF WS-AGGREGATE-STATUS NOT = '00'
022900          DISPLAY 'ATMCAGG - OPEN FAILED, CELL-AGGREGATES '
023000              WS-AGGREGATE-STATUS
023100          MOVE 16 TO RETURN-CODE
023200          GOBACK
023300      END-IF.
023400      OPEN OUTPUT REPORT-FILE.
023500      IF WS-REPORT-STATUS NOT = '00'
023600          DISPLAY 'ATMCAGG - OPEN FAILED, REPORT-FILE '
023700              WS-REPORT-STATUS
023800          MOVE 16 TO RETURN-CODE
023900          GOBACK
024000      END-IF.
024100  100-EXIT.
024200      EXIT.
024300 
024400*----------------------------------------------------------------
024500* 150-READ-GRID-POINT -- PRIMING READ AND EVERY READ AFTER.
024600*----------------------------------------------------------------
024700  150-READ-GRID-POINT.
024800      READ GRID-POINTS INTO ATMX-GRID-POINT-RECORD
024900          AT END
025000              MOVE 'Y' TO WS-GRID-EOF
025100      END-READ.
025200  150-EXIT.
025300      EXIT.
025400 
025500*----------------------------------------------------------------
025600* 200-PROCESS-ONE-POINT -- CONTROL-BREAK DRIVER.  A CHANGE IN
025700*   GD-H3-CELL AGAINST WS-PREV-CELL-KEY CLOSES OUT THE CELL THAT
025800*   WAS BEING ACCUMULATED AND STARTS THE NEXT ONE.
025900*----------------------------------------------------------------
026000  200-PROCESS-ONE-POINT.
026100      IF WS-FIRST-POINT
026200          PERFORM 250-START-NEW-CELL THRU 250-EXIT
026300      ELSE
026400          IF GD-H3-CELL = WS-PREV-CELL-KEY
026500              PERFORM 260-ACCUMULATE-POINT THRU 260-EXIT
026600          ELSE
026700              PERFORM 900-WRITE-CELL-BREAK THRU 900-EXIT
026800              PERFORM 250-START-NEW-CELL THRU 250-EXIT
026900          END-IF
027000      END-IF.
027100      ADD 1 TO WS-GRAND-POINTS.
027200      IF ATMCAGG-TRACE-ON
027300          PERFORM 1900-DISPLAY-TRACE THRU 1900-EXIT
027400      END-IF.
027500      PERFORM 150-READ-GRID-POINT THRU 150-EXIT.
027600  200-EXIT.
027700      EXIT.
027800 
027900*----------------------------------------------------------------
028000* 250-START-NEW-CELL -- OPEN A NEW CELL'S ACCUMULATORS WITH THE
028100*   FIRST GRID VALUE THAT BELONGS TO IT.
028200*----------------------------------------------------------------
028300  250-START-NEW-CELL.
028400      MOVE GD-H3-CELL TO WS-PREV-CELL-KEY.
028500      MOVE GD-VALUE TO WS-CELL-SUM.
028600      MOVE GD-VALUE TO WS-CELL-MAX.
028700      MOVE GD-VALUE TO WS-CELL-MIN.
028800      MOVE 1 TO WS-CELL-COUNT.
028900      MOVE 'N' TO WS-FIRST-POINT-SW.
029000  250-EXIT.
029100      EXIT.
029200 
029300*----------------------------------------------------------------
029400* 260-ACCUMULATE-POINT -- ROLL ONE MORE GRID VALUE INTO THE
029500*   CELL CURRENTLY OPEN.
029600*----------------------------------------------------------------
029700  260-ACCUMULATE-POINT.
029800      ADD GD-VALUE TO WS-CELL-SUM.
029900      IF GD-VALUE > WS-CELL-MAX
030000          MOVE GD-VALUE TO WS-CELL-MAX
030100      END-IF.
030200      IF GD-VALUE < WS-CELL-MIN
030300          MOVE GD-VALUE TO WS-CELL-MIN
030400      END-IF.
030500      ADD 1 TO WS-CELL-COUNT.
030600  260-EXIT.
030700      EXIT.
030800 
030900*----------------------------------------------------------------
031000* 900-WRITE-CELL-BREAK -- CLOSE OUT THE CELL IN WS-PREV-CELL-KEY,
031100*   WRITE ITS CELL-AGGREGATE RECORD AND REPORT LINE.
031200*----------------------------------------------------------------
031300  900-WRITE-CELL-BREAK.
031400      COMPUTE WS-CELL-MEAN ROUNDED =
031500          WS-CELL-SUM / WS-CELL-COUNT.
031600      MOVE WS-PREV-CELL-KEY TO GA-H3-CELL.
031700      MOVE WS-CELL-MEAN TO GA-MEAN-VALUE.
031800      MOVE WS-CELL-MAX TO GA-MAX-VALUE.
031900      MOVE WS-CELL-MIN TO GA-MIN-VALUE.
032000      MOVE WS-CELL-COUNT TO GA-POINT-COUNT.
032100      MOVE ATMX-CELL-AGGREGATE-RECORD TO CELL-AGGREGATE-REC.
032200      WRITE CELL-AGGREGATE-REC.
032300      ADD 1 TO WS-GRAND-CELLS.
032400      PERFORM 500-WRITE-DETAIL-LINE THRU 500-EXIT.
032500  900-EXIT.
032600      EXIT.
032700 
032800*----------------------------------------------------------------
032900* 500-WRITE-DETAIL-LINE
033000*----------------------------------------------------------------
033100  500-WRITE-DETAIL-LINE.
033200      MOVE SPACES TO RPT-CELL-DETAIL.
033300      MOVE GA-H3-CELL TO RPT-CELL.
033400      MOVE GA-MEAN-VALUE TO RPT-MEAN.
033500      MOVE GA-MAX-VALUE TO RPT-MAX.
033600      MOVE GA-MIN-VALUE TO RPT-MIN.
033700      MOVE GA-POINT-COUNT TO RPT-COUNT.
033800      WRITE REPORT-RECORD FROM RPT-CELL-DETAIL
033900          AFTER ADVANCING 1 LINE.
034000  500-EXIT.
034100      EXIT.
034200 
034300*----------------------------------------------------------------
034400* 750-CLOSE-FILES
034500*----------------------------------------------------------------
034600  750-CLOSE-FILES.
034700      CLOSE GRID-POINTS.
034800      CLOSE CELL-AGGREGATES.
034900      CLOSE REPORT-FILE.
035000  750-EXIT.
035100      EXIT.
035200 
035300*----------------------------------------------------------------
035400* 800-INIT-REPORT
035500*----------------------------------------------------------------
035600  800-INIT-REPORT.
035700      MOVE WS-RUN-DATE TO RPT-HDR-DATE.
035800      WRITE REPORT-RECORD FROM RPT-HEADER1
035900          AFTER ADVANCING TOP-OF-FORM.
036000      WRITE REPORT-RECORD FROM RPT-DETAIL-HDR1
036100          AFTER ADVANCING 2 LINES.
036200  800-EXIT.
036300      EXIT.
036400 
036500*----------------------------------------------------------------
036600* 810-BUILD-RUN-TIMESTAMP -- SAME DASHED YYYY-MM-DD / HH:MM:SS
036700*   BUILD USED BY EVERY OTHER ATMX BATCH STEP.
036800*----------------------------------------------------------------
036900  810-BUILD-RUN-TIMESTAMP.
037000      MOVE SPACES TO WS-RUN-TIMESTAMP.
037100      STRING WS-SYS-DATE-YYYYMMDD(1:4) '-'
037200             WS-SYS-DATE-YYYYMMDD(5:2) '-'
037300             WS-SYS-DATE-YYYYMMDD(7:2)
037400          DELIMITED BY SIZE INTO WS-RUN-DATE.
037500      STRING WS-SYS-TIME-HHMMSSHS(1:2) ':'
037600             WS-SYS-TIME-HHMMSSHS(3:2) ':'
037700             WS-SYS-TIME-HHMMSSHS(5:2)
037800          DELIMITED BY SIZE INTO WS-RUN-TIME.
037900  810-EXIT.
038000      EXIT.
038100 
038200*----------------------------------------------------------------
038300* 850-REPORT-TOTALS
038400*----------------------------------------------------------------
038500  850-REPORT-TOTALS.
038600      MOVE WS-GRAND-POINTS TO RPT-TOT-POINTS.
038700      MOVE WS-GRAND-CELLS TO RPT-TOT-CELLS.
038800      WRITE REPORT-RECORD FROM RPT-TOTALS-LINE
038900          AFTER ADVANCING 2 LINES.
039000      DISPLAY 'ATMCAGG - GRID POINTS READ ' WS-GRAND-POINTS.
039100      DISPLAY 'ATMCAGG - CELLS WRITTEN    ' WS-GRAND-CELLS.
039200  850-EXIT.
039300      EXIT.
039400 
039500*----------------------------------------------------------------
039600* 1900-DISPLAY-TRACE -- UPSI-0 DIAGNOSTIC DUMP OF ONE GRID POINT
039700*   AGAINST THE CELL CURRENTLY OPEN.
039800*----------------------------------------------------------------
039900  1900-DISPLAY-TRACE.
040000      MOVE SPACES TO WS-TRACE-LINE.
040100      STRING GD-H3-CELL(1:10) ' V=' GD-VALUE
040200             ' PFX=' WS-PREV-CELL-PREFIX
040300             ' N=' WS-CELL-COUNT
040400          DELIMITED BY SIZE INTO WS-TRACE-LINE.
040500      DISPLAY 'ATMCAGG-TRACE ' WS-TRACE-LINE.
040600  1900-EXIT.
040700      EXIT.
040800 
