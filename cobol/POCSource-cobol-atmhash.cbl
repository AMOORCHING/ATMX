000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ATMHASH
000600*
000700* AUTHOR :  M. H. WHITFIELD
000800*
000900* COMPUTES THE HASH-CHAIN DIGEST FOR ONE SETTLEMENT LEDGER
001000* RECORD.  CALLED ONCE PER RECORD WRITTEN BY ATMSETL, IMMEDIATELY
001100* BEFORE THE WRITE, WITH THE CANONICAL PAYLOAD ALREADY BUILT AND
001200* THE PRIOR LEDGER RECORD'S DIGEST (OR SPACES ON THE GENESIS
001300* RECORD) IN LK-PREVIOUS-HASH.  RETURNS A 64-CHARACTER HEX
001400* DIGEST IN LK-NEW-HASH.
001500*
001600* THE SHOP DOES NOT LICENSE A CRYPTOGRAPHIC LIBRARY FOR BATCH
001700* WORK, SO THE DIGEST IS OUR OWN EIGHT-LANE ROLLING CHECKSUM --
001800* SEE THE AUDIT MEMO FILED WITH TKT 9915.  IT IS DETERMINISTIC
001900* AND COLLISION-RESISTANT ENOUGH FOR TAMPER EVIDENCE ON A LEDGER
002000* NOBODY CAN REWRITE ANYWAY; IT IS NOT A SECURITY CONTROL BY
002100* ITSELF.
002200****************************************************************
002300*
002400* MAINTENANCE HISTORY
002500*   04/27/00  MHW  ORIGINAL VERSION FOR TKT 9915 (LEDGER
002600*                  HASH-CHAINING PROJECT).
002700*   10/03/00  MHW  WIDENED LK-PAYLOAD FROM 240 TO 400 BYTES --
002800*                  DISPUTE-REASON TEXT WAS BEING TRUNCATED ON
002900*                  LONG SPREAD-RATIO MESSAGES.
003000*   03/14/01  DPT  FIXED SEED CONVERSION FOR THE GENESIS RECORD --
003100*                  SPACES IN LK-PREVIOUS-HASH WERE FALLING INTO
003200*                  THE HEX TABLE'S "NOT FOUND" BRANCH BUT THE
003300*                  RESULTING SEED WAS NOT BEING RESET TO ZERO ON
003400*                  EVERY LANE.  TKT 9967.
003500*   01/06/03  LNC  Y2K/AUDIT REVIEW -- NO DATE ARITHMETIC IN THIS
003600*                  MODULE, NO CHANGE REQUIRED.
003700*   11/02/05  DPT  RECORD LAYOUT CLEANUP -- ADDED FILLER TO EVERY
003800*                  LOCAL WORKING-STORAGE GROUP PER THE SHOP
003900*                  STANDARDS REVIEW.  NO LOGIC CHANGE.  TKT 14002.
004000*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    ATMHASH.
004300 AUTHOR.        M. H. WHITFIELD.
004400 INSTALLATION.  RISK SYSTEMS GROUP.
004500 DATE-WRITTEN.  04/27/00.
004600 DATE-COMPILED.
004700 SECURITY.      NON-CONFIDENTIAL.
004800 
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS HEX-DIGIT-CLASS   IS '0' THRU '9', 'A' THRU 'F'
005600     CLASS HASH-LETTER-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'.
005700 
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*
006100*---------------------------------------------------------------
006200*    COLLATING TABLE USED TO TURN A PAYLOAD CHARACTER INTO A
006300*    SMALL NUMBER.  THE NUMBER IS ONLY THE CHARACTER'S POSITION
006400*    IN THIS TABLE -- IT DOES NOT NEED TO MATCH ANY REAL
006500*    CHARACTER SET, IT ONLY NEEDS TO BE THE SAME EVERY TIME.
006600*    (SPLIT ACROSS TWO FIELDS SO NEITHER VALUE LITERAL RUNS PAST
006700*    COLUMN 72.)
006800*---------------------------------------------------------------
006900 01  WS-COLLATE-TABLE.
007000     05  WS-COLLATE-PART1       PIC X(33) VALUE
007100         '0123456789ABCDEFGHIJKLMNOPQRSTUVW'.
007200     05  WS-COLLATE-PART2       PIC X(32) VALUE
007300         'XYZabcdefghijklmnopqrstuvwxyz -:'.
007400 01  WS-COLLATE-CHARS REDEFINES WS-COLLATE-TABLE PIC X(65).
007500 01  WS-HEX-DIGIT-LOAD          PIC X(16) VALUE
007600         '0123456789ABCDEF'.
007700 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGIT-LOAD.
007800     05  WS-HEX-DIGIT           PIC X(01) OCCURS 16 TIMES.
007900*
008000 01  WS-WORK-VARIABLES.
008100     05  WS-ONE-CHAR             PIC X(01).
008200     05  WS-CHAR-POS             PIC 9(03) COMP.
008300     05  WS-CHAR-CODE            PIC 9(03) COMP.
008400     05  WS-BYTE-IX              PIC S9(04) COMP.
008500     05  WS-LANE-IX              PIC S9(04) COMP.
008600     05  WS-NIBBLE-IX            PIC S9(04) COMP.
008700     05  WS-HEX-VALUE            PIC 9(02) COMP.
008800     05  WS-REMAINDER            PIC 9(02) COMP.
008900     05  FILLER                  PIC X(02).
009000*
009100 01  WS-LANE-MULTIPLIERS.
009200     05  WS-MULT-TABLE PIC 9(02) COMP-3 OCCURS 8 TIMES
009300         VALUE 31, 37, 41, 43, 47, 53, 59, 61.
009400     05  FILLER                  PIC X(02).
009500*
009600 01  WS-MODULUS                  PIC 9(09) COMP-3
009700                                  VALUE 999999937.
009800 01  WS-TEMP-PRODUCT             PIC S9(15) COMP-3.
009900 01  WS-TEMP-QUOTIENT            PIC S9(09) COMP-3.
010000*
010100 01  WS-ACCUMULATORS.
010200     05  WS-ACC-TABLE            PIC 9(09) COMP-3 OCCURS 8 TIMES.
010300     05  FILLER                  PIC X(02).
010400*
010500*---------------------------------------------------------------
010600*    ALTERNATE 8-BYTE-GROUP VIEW OF THE PREVIOUS HASH, USED WHEN
010700*    THE 64-CHARACTER DIGEST IS SPLIT INTO EIGHT SEED GROUPS.
010800*    (WIDTH IS PINNED TO LK-PREVIOUS-HASH -- DO NOT ADD FILLER
010900*    TO THIS GROUP.)
011000*---------------------------------------------------------------
011100 01  WS-PREVIOUS-HASH-GROUPS.
011200     05  WS-PREV-GROUP           PIC X(08) OCCURS 8 TIMES.
011300 01  WS-PREVIOUS-HASH-FLAT REDEFINES WS-PREVIOUS-HASH-GROUPS
011400                                  PIC X(64).
011500*
011600*---------------------------------------------------------------
011700*    ALTERNATE VIEW OF THE FINISHED DIGEST WHILE IT IS BEING
011800*    BUILT UP ONE HEX GROUP AT A TIME.  (WIDTH IS PINNED TO
011900*    LK-NEW-HASH -- DO NOT ADD FILLER TO THIS GROUP.)
012000*---------------------------------------------------------------
012100 01  WS-NEW-HASH-WORK.
012200     05  WS-NEW-HASH-GROUP       PIC X(08) OCCURS 8 TIMES.
012300 01  WS-NEW-HASH-FLAT REDEFINES WS-NEW-HASH-WORK
012400                                  PIC X(64).
012500*
012600 LINKAGE SECTION.
012700 01  LK-PREVIOUS-HASH            PIC X(64).
012800 01  LK-PAYLOAD-LENGTH           PIC S9(04) COMP.
012900 01  LK-PAYLOAD                  PIC X(400).
013000 01  LK-NEW-HASH                 PIC X(64).
013100 
013200 PROCEDURE DIVISION USING LK-PREVIOUS-HASH, LK-PAYLOAD-LENGTH,
013300                     LK-PAYLOAD, LK-NEW-HASH.
013400 
013500 0000-MAIN-LINE.
013600     PERFORM 1000-SEED-LANES THRU 1000-EXIT.
013700     PERFORM 2000-ROLL-PAYLOAD THRU 2000-EXIT.
013800     PERFORM 3000-FORMAT-HASH THRU 3000-EXIT.
013900     MOVE WS-NEW-HASH-FLAT TO LK-NEW-HASH.
014000     GOBACK.
014100 
014200*-----------------------------------------------------------
014300* 1000-SEED-LANES -- TURN THE 64-BYTE PREVIOUS HASH INTO EIGHT
014400* NUMERIC SEEDS, ONE PER LANE.  A GENESIS RECORD ARRIVES WITH
014500* LK-PREVIOUS-HASH ALL SPACES, WHICH SEEDS EVERY LANE TO ZERO.
014600*-----------------------------------------------------------
014700 1000-SEED-LANES.
014800     MOVE LK-PREVIOUS-HASH TO WS-PREVIOUS-HASH-GROUPS.
014900     PERFORM 1010-SEED-ONE-LANE THRU 1010-EXIT
015000         VARYING WS-LANE-IX FROM 1 BY 1
015100             UNTIL WS-LANE-IX > 8.
015200 1000-EXIT.
015300     EXIT.
015400 
015500 1010-SEED-ONE-LANE.
015600     MOVE 0 TO WS-ACC-TABLE(WS-LANE-IX).
015700     PERFORM 1020-SEED-ONE-NIBBLE THRU 1020-EXIT
015800         VARYING WS-NIBBLE-IX FROM 1 BY 1
015900             UNTIL WS-NIBBLE-IX > 8.
016000 1010-EXIT.
016100     EXIT.
016200 
016300 1020-SEED-ONE-NIBBLE.
016400     MOVE WS-PREV-GROUP(WS-LANE-IX)(WS-NIBBLE-IX:1)
016500         TO WS-ONE-CHAR.
016600     PERFORM 1100-HEX-VALUE-OF-CHAR THRU 1100-EXIT.
016700     COMPUTE WS-TEMP-PRODUCT =
016800         (WS-ACC-TABLE(WS-LANE-IX) * 16) + WS-HEX-VALUE.
016900     DIVIDE WS-TEMP-PRODUCT BY WS-MODULUS
017000         GIVING WS-TEMP-QUOTIENT
017100         REMAINDER WS-ACC-TABLE(WS-LANE-IX).
017200 1020-EXIT.
017300     EXIT.
017400 
017500*-----------------------------------------------------------
017600* 1100-HEX-VALUE-OF-CHAR -- LOOK UP WS-ONE-CHAR IN THE HEX-DIGIT
017700* TABLE.  A CHARACTER NOT FOUND (ONLY POSSIBLE ON THE GENESIS
017800* SPACES) COUNTS AS ZERO.
017900*-----------------------------------------------------------
018000 1100-HEX-VALUE-OF-CHAR.
018100     MOVE 0 TO WS-CHAR-POS.
018200     INSPECT WS-HEX-DIGIT-LOAD TALLYING WS-CHAR-POS
018300         FOR CHARACTERS BEFORE INITIAL WS-ONE-CHAR.
018400     IF WS-CHAR-POS > 15
018500         MOVE 0 TO WS-HEX-VALUE
018600     ELSE
018700         MOVE WS-CHAR-POS TO WS-HEX-VALUE
018800     END-IF.
018900 1100-EXIT.
019000     EXIT.
019100 
019200*-----------------------------------------------------------
019300* 2000-ROLL-PAYLOAD -- FOLD EVERY BYTE OF THE CANONICAL PAYLOAD
019400* INTO ALL EIGHT LANES.  EACH LANE USES A DIFFERENT MULTIPLIER
019500* SO THE EIGHT FINAL VALUES DIVERGE EVEN THOUGH THEY START
019600* FROM THE SAME BYTE STREAM.
019700*-----------------------------------------------------------
019800 2000-ROLL-PAYLOAD.
019900     PERFORM 2010-ROLL-ONE-BYTE THRU 2010-EXIT
020000         VARYING WS-BYTE-IX FROM 1 BY 1
020100             UNTIL WS-BYTE-IX > LK-PAYLOAD-LENGTH.
020200 2000-EXIT.
020300     EXIT.
020400 
020500 2010-ROLL-ONE-BYTE.
020600     MOVE LK-PAYLOAD(WS-BYTE-IX:1) TO WS-ONE-CHAR.
020700     MOVE 0 TO WS-CHAR-POS.
020800     INSPECT WS-COLLATE-CHARS TALLYING WS-CHAR-POS
020900         FOR CHARACTERS BEFORE INITIAL WS-ONE-CHAR.
021000     COMPUTE WS-CHAR-CODE = WS-CHAR-POS + 1.
021100     PERFORM 2020-ROLL-ONE-LANE THRU 2020-EXIT
021200         VARYING WS-LANE-IX FROM 1 BY 1
021300             UNTIL WS-LANE-IX > 8.
021400 2010-EXIT.
021500     EXIT.
021600 
021700 2020-ROLL-ONE-LANE.
021800     COMPUTE WS-TEMP-PRODUCT =
021900         (WS-ACC-TABLE(WS-LANE-IX) * WS-MULT-TABLE(WS-LANE-IX))
022000         + (WS-CHAR-CODE * WS-BYTE-IX).
022100     DIVIDE WS-TEMP-PRODUCT BY WS-MODULUS
022200         GIVING WS-TEMP-QUOTIENT
022300         REMAINDER WS-ACC-TABLE(WS-LANE-IX).
022400 2020-EXIT.
022500     EXIT.
022600 
022700*-----------------------------------------------------------
022800* 3000-FORMAT-HASH -- EXPAND EACH OF THE EIGHT 9-DIGIT LANE
022900* VALUES INTO AN 8-HEX-CHARACTER GROUP, LOW NIBBLE FIRST,
023000* GIVING A 64-CHARACTER DIGEST OVERALL.
023100*-----------------------------------------------------------
023200 3000-FORMAT-HASH.
023300     PERFORM 3010-FORMAT-ONE-LANE THRU 3010-EXIT
023400         VARYING WS-LANE-IX FROM 1 BY 1
023500             UNTIL WS-LANE-IX > 8.
023600 3000-EXIT.
023700     EXIT.
023800 
023900 3010-FORMAT-ONE-LANE.
024000     MOVE WS-ACC-TABLE(WS-LANE-IX) TO WS-TEMP-QUOTIENT.
024100     PERFORM 3020-FORMAT-ONE-NIBBLE THRU 3020-EXIT
024200         VARYING WS-NIBBLE-IX FROM 8 BY -1
024300             UNTIL WS-NIBBLE-IX < 1.
024400 3010-EXIT.
024500     EXIT.
024600 
024700 3020-FORMAT-ONE-NIBBLE.
024800     DIVIDE WS-TEMP-QUOTIENT BY 16
024900         GIVING WS-TEMP-QUOTIENT
025000         REMAINDER WS-REMAINDER.
025100     MOVE WS-HEX-DIGIT(WS-REMAINDER + 1)
025200         TO WS-NEW-HASH-GROUP(WS-LANE-IX)(WS-NIBBLE-IX:1).
025300 3020-EXIT.
025400     EXIT.
