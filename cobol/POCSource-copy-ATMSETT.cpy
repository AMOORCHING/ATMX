000100*****************************************************************
000200* COPYBOOK:  ATMSETT                                            *
000300* TITLE   :  ATMX SETTLEMENT LEDGER RECORD LAYOUT               *
000400* SYSTEM  :  ATMX PARAMETRIC WEATHER SETTLEMENT / PRICING BATCH *
000500*****************************************************************
000600*
000700* THE SETTLEMENT LEDGER IS APPEND-ONLY -- ONCE A RECORD IS
000800* WRITTEN IT IS NEVER REWRITTEN OR DELETED.  ST-PREVIOUS-HASH
000900* CARRIES THE ST-RECORD-HASH OF THE RECORD WRITTEN JUST BEFORE
001000* IT (SPACES ON THE VERY FIRST RECORD OF THE LEDGER -- THE
001100* "GENESIS" RECORD), SO ANY BREAK IN THE CHAIN CAN BE FOUND BY A
001200* STRAIGHT SEQUENTIAL COMPARE.  SEE ATMHASH FOR THE DIGEST RULE.
001300*
001400*    0    1    1    2    2    3    3    4    4    5    5    6
001500* ....5....0....5....0....5....0....5....0....5....0....5....0..
001600* SETTLEMENT-ID(36)CONTRACT-ID(36)OUTCOME(8)OBSVAL(7)OBSPRE(1)
001700* THR(7)UNIT(8)STA(3)REASON(70)PREVHASH(64)RECHASH(64)AT(19)
001800* ...(7)
001900*
002000* MAINTENANCE HISTORY
002100*   02/06/93  RSK  ORIGINAL LAYOUT -- SETTLEMENT OUTCOME ONLY,
002200*                  NO EVIDENCE TRAIL.
002300*   08/14/96  DPT  ADDED ST-STATIONS-USED AND ST-DISPUTE-REASON
002400*                  AFTER THE FLORIDA WIND-SPREAD ARBITRATION.
002500*   04/27/00  MHW  ADDED ST-PREVIOUS-HASH/ST-RECORD-HASH -- LEDGER
002600*                  IS NOW HASH-CHAINED FOR TAMPER EVIDENCE PER
002700*                  AUDIT REQUEST TKT 9915.  RUN A ONE-TIME
002800*                  GENESIS PASS BEFORE FIRST USE.
002900*
003000 01  ATMX-SETTLEMENT-RECORD.
003100     05  ST-SETTLEMENT-ID             PIC X(36).
003200     05  ST-CONTRACT-ID               PIC X(36).
003300     05  ST-OUTCOME                   PIC X(08).
003400         88  ST-OUTCOME-YES              VALUE 'YES     '.
003500         88  ST-OUTCOME-NO               VALUE 'NO      '.
003600         88  ST-OUTCOME-DISPUTED         VALUE 'DISPUTED'.
003700     05  ST-OBSERVED-VALUE            PIC S9(5)V99.
003800     05  ST-OBSERVED-PRESENT          PIC X(01).
003900         88  ST-OBSERVED-VALUE-EXISTS    VALUE 'Y'.
004000         88  ST-OBSERVED-VALUE-ABSENT    VALUE 'N'.
004100     05  ST-THRESHOLD                 PIC S9(5)V99.
004200     05  ST-UNIT                      PIC X(08).
004300     05  ST-STATIONS-USED             PIC 9(03).
004400     05  ST-DISPUTE-REASON            PIC X(70).
004500     05  ST-PREVIOUS-HASH             PIC X(64).
004600     05  ST-RECORD-HASH               PIC X(64).
004700*        HEX-NIBBLE VIEW OF THE DIGEST, USED ONLY BY THE 3300
004800*        CHAIN-VERIFY DIAGNOSTIC IN ATMSETL WHEN -VERIFY IS
004900*        REQUESTED ON THE JCL PARM CARD.
005000     05  ST-RECORD-HASH-BYTES REDEFINES ST-RECORD-HASH.
005100         10  ST-HASH-GROUP OCCURS 8 TIMES
005200                                    PIC X(08).
005300     05  ST-SETTLED-AT.
005400         10  ST-SETTLED-DATE          PIC X(10).
005500         10  FILLER                   PIC X(01).
005600         10  ST-SETTLED-TIME          PIC X(08).
005700     05  ST-SETTLED-AT-N REDEFINES ST-SETTLED-AT
005800                                    PIC X(19).
005900     05  FILLER                       PIC X(07).
006000*****************************************************************
006100* END OF ATMSETT -- RECORD LENGTH 330 BYTES                     *
006200*****************************************************************
