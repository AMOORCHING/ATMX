000100*****************************************************************
000200* COPYBOOK:  ATMBTEV                                            *
000300* TITLE   :  ATMX BACKTEST HISTORICAL EVENT RECORD LAYOUT       *
000400* SYSTEM  :  ATMX PARAMETRIC WEATHER SETTLEMENT / PRICING BATCH *
000500*****************************************************************
000600*
000700* ONE HISTORICAL WEATHER EVENT USED TO REGRESSION-TEST THE
000800* SETTLEMENT RESOLUTION LOGIC BEFORE EACH RELEASE.  BE-STATION-ID
000900* NAMES THE STATION WHOSE OBSERVATIONS ATMBTST WILL RE-READ FOR
001000* THE BE-WINDOW-START/BE-WINDOW-END RANGE; BE-EXPECTED-OUTCOME IS
001100* THE KNOWN-CORRECT ANSWER THE COMMITTEE AGREED ON WHEN THE ROW
001200* WAS ADDED.
001300*
001400*    0    1    1    2    2    3    3    4    4    5    5    6
001500* ....5....0....5....0....5....0....5....0....5....0....5....0..
001600* EVENT-NAME(35)STATION(10)METRIC(14)THR(6)UNIT(8)WSTART(19)
001700* WEND(19)EXPECTED(8).....(21)
001800*
001900* MAINTENANCE HISTORY
002000*   10/03/00  MHW  ORIGINAL 12-EVENT REGRESSION SET.
002100*   06/21/02  LNC  ADDED BE-WINDOW-START/BE-WINDOW-END -- PRIOR
002200*                  RELEASE ASSUMED A FIXED 24-HOUR WINDOW ENDING
002300*                  AT MIDNIGHT, WHICH MISSED TWO KNOWN EVENTS.
002400*                  TKT 10701.
002500*   09/09/04  RSK  ADDED SIX HURRICANE-SEASON WIND EVENTS AT THE
002600*                  RISK COMMITTEE'S REQUEST.
002700*   03/29/06  DPT  ADDED 88-LEVELS BE-METRIC-IS-PRECIP AND
002800*                  BE-METRIC-IS-WIND -- ATMBTST HAD THREE
002900*                  INDEPENDENT BE-METRIC(1:6) LITERALS AND TWO
003000*                  OF THE THREE WERE TYPED IN THE WRONG CASE,
003100*                  SO PRECIPITATION EVENTS NEVER GRADED AGAINST
003200*                  A REAL OBSERVED VALUE.  ONE CONDITION-NAME
003300*                  NOW, NOT THREE LITERALS.  TKT 15502.
003400*
003500 01  ATMX-BACKTEST-EVENT-RECORD.
003600     05  BE-EVENT-NAME                PIC X(35).
003700     05  BE-STATION-ID                PIC X(10).
003800     05  BE-METRIC                    PIC X(14).
003900         88  BE-METRIC-IS-PRECIP         VALUE 'precipitation '.
004000         88  BE-METRIC-IS-WIND           VALUE 'wind_speed    '.
004100     05  BE-THRESHOLD                 PIC S9(4)V99.
004200     05  BE-UNIT                      PIC X(08).
004300     05  BE-WINDOW-START.
004400         10  BE-WSTART-DATE           PIC X(10).
004500         10  FILLER                   PIC X(01).
004600         10  BE-WSTART-TIME           PIC X(08).
004700     05  BE-WINDOW-START-N REDEFINES BE-WINDOW-START
004800                                     PIC X(19).
004900     05  BE-WINDOW-END.
005000         10  BE-WEND-DATE             PIC X(10).
005100         10  FILLER                   PIC X(01).
005200         10  BE-WEND-TIME             PIC X(08).
005300     05  BE-WINDOW-END-N REDEFINES BE-WINDOW-END
005400                                     PIC X(19).
005500     05  BE-EXPECTED-OUTCOME          PIC X(08).
005600         88  BE-EXPECTED-YES             VALUE 'YES     '.
005700         88  BE-EXPECTED-NO              VALUE 'NO      '.
005800         88  BE-EXPECTED-DISPUTED        VALUE 'DISPUTED'.
005900     05  FILLER                       PIC X(21).
006000*****************************************************************
006100* END OF ATMBTEV -- RECORD LENGTH 140 BYTES                     *
006200*****************************************************************
