000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ATMBTST
000600*
000700* AUTHOR :  L. N. CHEN
000800*
000900* BACKTEST REGRESSION RUN.  READS THE ATMBTEV HISTORICAL EVENT
001000* TABLE -- EACH ROW NAMES ONE STATION, ONE METRIC/THRESHOLD AND
001100* AN OBSERVATION WINDOW THE RISK COMMITTEE ALREADY KNOWS THE
001200* RIGHT ANSWER FOR -- RE-RUNS EVERY EVENT THROUGH THE SAME
001300* ATMRESLV CASCADE THE NIGHTLY SETTLEMENT RUN USES, AND PRINTS A
001400* COLUMNAR PASS/FAIL REPORT.  A NEW RISK-COMMITTEE-APPROVED
001500* SETTLEMENT RULE THAT MOVES THIS REPORT'S ACCURACY BELOW 70%
001600* FAILS THE GATE AND BLOCKS THE RELEASE.
001700*
001800* UNLIKE THE NIGHTLY RUN, THE OBSERVATION FILE IS NOT CONSUMED
001900* IN A SINGLE FORWARD PASS -- BACKTEST EVENTS ARE A SMALL, HAND-
002000* MAINTAINED REGRESSION SET AND ARE NOT GUARANTEED TO BE IN
002100* STATION OR CELL ORDER, SO 210-COLLECT-STATION-READINGS REWINDS
002200* THE OBSERVATION FILE AND RESCANS IT ONCE PER EVENT.
002300*
002400* PRECIPITATION EVENTS USE THE HOURLY-MAXIMUM DE-DUPLICATION
002500* RULE (SEE 240-CLOSE-OPEN-HOUR) RATHER THAN THE NIGHTLY RUN'S
002600* RAW-SUM RULE -- THE FEED'S WITHIN-HOUR ACCUMULATOR RESETS ARE
002700* KNOWN TO INFLATE A PLAIN SUM ON SEVERAL OF THE OLDER EVENTS.
002800****************************************************************
002900*
003000* MAINTENANCE HISTORY
003100*   10/03/00  MHW  ORIGINAL VERSION -- STRAIGHT RAW-SUM AGGREGA-
003200*             TION, SAME AS THE NIGHTLY RUN.
003300*   06/21/02  LNC  ADDED THE HOURLY-MAXIMUM RULE FOR PRECIPITA-
003400*             TION EVENTS AFTER THREE OLDER HURRICANE EVENTS
003500*             CAME BACK DISPUTED ON A RAW SUM THAT DOUBLE-
003600*             COUNTED A GAUGE RESET. TKT 10701.
003700*   01/06/03  LNC  Y2K/AUDIT REVIEW -- WINDOW FIELDS ALREADY
003800*             CARRY A 4-DIGIT YEAR, NO CHANGE REQUIRED.
003900*   09/09/04  RSK  ADDED THE 70% ACCURACY GATE LINE AT THE
004000*             RISK COMMITTEE'S REQUEST -- PRIOR RELEASE LEFT
004100*             THE PASS/FAIL CALL TO WHOEVER READ THE REPORT.
004200*             TKT 12940.
004300*   03/29/06  DPT  210/230 TESTED BE-METRIC(1:6) AGAINST 'PRECIP'
004400*             IN TWO SPOTS AND 'precip' IN A THIRD -- THE MIXED-
004500*             CASE EVENT ROWS NEVER TRIPPED THE FIRST TWO, SO A
004600*             PRECIP EVENT'S LAST OPEN HOUR WAS DROPPED AND THE
004700*             STATION VALUE CAME FROM THE WIND MAX (ALWAYS ZERO)
004800*             INSTEAD OF THE PRECIP SUM.  ALL THREE NOW TEST THE
004900*             BE-METRIC-IS-PRECIP 88-LEVEL ADDED TO ATMBTEV.
005000*             TKT 15502.
005100*
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    ATMBTST.
005400 AUTHOR.        L. N. CHEN.
005500 INSTALLATION.  RISK SYSTEMS GROUP.
005600 DATE-WRITTEN.  10/03/00.
005700 DATE-COMPILED.
005800 SECURITY.      NON-CONFIDENTIAL.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON STATUS IS ATMBTST-TRACE-ON
006700            OFF STATUS IS ATMBTST-TRACE-OFF.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT BACKTEST-EVENTS ASSIGN TO BTEVIN
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS  IS  WS-EVENTS-STATUS.
007300*
007400     SELECT OBSERVATION-FILE ASSIGN TO OBSFILE
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS  IS  WS-OBSFILE-STATUS.
007700*
007800     SELECT REPORT-FILE     ASSIGN TO BTSTRPT
007900         FILE STATUS  IS  WS-REPORT-STATUS.
008000*
008100****************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  BACKTEST-EVENTS
008600     RECORDING MODE IS F.
008700 01  BACKTEST-EVENT-REC-FD         PIC X(140).
008800*
008900 FD  OBSERVATION-FILE
009000     RECORDING MODE IS F.
009100 01  OBSERVATION-REC-FD            PIC X(90).
009200*
009300 FD  REPORT-FILE
009400     RECORDING MODE IS F.
009500 01  REPORT-RECORD                 PIC X(132).
009600*
009700****************************************************************
009800 WORKING-STORAGE SECTION.
009900****************************************************************
010000*
010100 01  SYSTEM-DATE-AND-TIME.
010200     05  CURRENT-DATE.
010300         10  CURRENT-YEAR            PIC 9(2).
010400         10  CURRENT-MONTH           PIC 9(2).
010500         10  CURRENT-DAY             PIC 9(2).
010600     05  CURRENT-TIME.
010700         10  CURRENT-HOUR            PIC 9(2).
010800         10  CURRENT-MINUTE          PIC 9(2).
010900         10  CURRENT-SECOND          PIC 9(2).
011000         10  CURRENT-HNDSEC          PIC 9(2).
011100*
011200 01  WS-RUN-TIMESTAMP.
011300     05  WS-RUN-DATE                 PIC X(10).
011400     05  FILLER                      PIC X(01) VALUE ' '.
011500     05  WS-RUN-TIME                 PIC X(08).
011600 01  WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP PIC X(19).
011700*
011800*    COPYBOOK LAYOUT MOVED IN FROM THE FD RECORD AREA, SAME
011900*    CONVENTION ATMSETL USES FOR THE OBSERVATION FILE.
012000     COPY ATMBTEV REPLACING ATMX-BACKTEST-EVENT-RECORD
012100                  BY WS-EVENT-REC-GROUP.
012200     COPY ATMOBSV REPLACING ATMX-OBSERVATION-RECORD
012300                  BY WS-OBSERVATION-REC-GROUP.
012400*
012500 01  WS-FIELDS.
012600     05  WS-EVENTS-STATUS        PIC X(2)  VALUE SPACES.
012700     05  WS-OBSFILE-STATUS       PIC X(2)  VALUE SPACES.
012800     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
012900     05  WS-EVENTS-EOF           PIC X     VALUE 'N'.
013000         88  WS-NO-MORE-EVENTS       VALUE 'Y'.
013100     05  WS-OBS-EOF              PIC X     VALUE 'N'.
013200         88  WS-NO-MORE-OBS          VALUE 'Y'.
013300*
013400*    ----------------------------------------------------------
013500*    CASCADE CONFIGURATION -- SAME VALUES ATMSETL USES.  A
013600*    BACKTEST RUN THAT DID NOT MATCH THE NIGHTLY RUN'S SETTINGS
013700*    WOULD PROVE NOTHING.
013800*    ----------------------------------------------------------
013900 01  WS-CASCADE-CONFIG.
014000     05  WS-MIN-STATIONS-CFG     PIC S9(03) COMP VALUE 1.
014100     05  WS-SPREAD-RATIO-CFG     PIC S9(01)V9(04) VALUE 0.2000.
014200*
014300*    ATMRESLV'S LK-THRESHOLD IS PIC S9(05)V99 -- ONE DIGIT WIDER
014400*    THAN BE-THRESHOLD ON THE EVENT RECORD.  400-CALL-RESOLUTION
014500*    MOVES INTO THIS FIELD BEFORE THE CALL SO THE LINKAGE
014600*    BOUNDARIES LINE UP.
014700 01  WS-BT-THRESHOLD             PIC S9(05)V99.
014800*
014900*    ----------------------------------------------------------
015000*    ONE-ROW STATION TABLE PASSED TO ATMRESLV.  A BACKTEST EVENT
015100*    NAMES EXACTLY ONE STATION, SO ONLY ENTRY (1) IS EVER USED --
015200*    THE TABLE IS STILL SIZED AND SHAPED TO MATCH ATMRESLV'S
015300*    LINKAGE EXACTLY, THE SAME AS ATMSETL'S OWN COPY.
015400*    ----------------------------------------------------------
015500 01  WS-STATION-COUNT            PIC S9(03) COMP VALUE 0.
015600 01  WS-STATION-TABLE.
015700     05  WS-STATION-ENTRY OCCURS 1 TO 50 TIMES
015800             DEPENDING ON WS-STATION-COUNT
015900             INDEXED BY WS-STA-IX.
016000         10  WS-STATION-ID       PIC X(10).
016100         10  WS-STATION-VALUE    PIC S9(05)V99.
016200         10  WS-STATION-VALID    PIC X(01).
016300 01  WS-STATION-TABLE-DUMP REDEFINES WS-STATION-TABLE
016400                                  PIC X(900).
016500*
016600 01  WS-RESLV-LINKAGE.
016700     05  WS-RESLV-OUTCOME        PIC X(08).
016800     05  WS-RESLV-OBS-VALUE      PIC S9(05)V99.
016900     05  WS-RESLV-OBS-PRESENT    PIC X(01).
017000     05  WS-RESLV-STATIONS-USED  PIC 9(03).
017100     05  WS-RESLV-REASON         PIC X(70).
017200 01  WS-RESLV-LINKAGE-DUMP REDEFINES WS-RESLV-LINKAGE
017300                                  PIC X(89).
017400*
017500*    ----------------------------------------------------------
017600*    HOURLY-MAXIMUM WORK AREA -- SEE 210-COLLECT-STATION-
017700*    READINGS AND 240-CLOSE-OPEN-HOUR.  WS-CUR-HOUR-KEY HOLDS
017800*    THE CLOCK HOUR (HH) OF THE HOUR CURRENTLY OPEN; WHEN A
017900*    READING'S HOUR DIFFERS, THE OPEN HOUR'S MAXIMUM IS ROLLED
018000*    INTO THE WINDOW SUM (UNLESS IT ROUNDS TO ZERO) AND A NEW
018100*    HOUR IS OPENED.
018200*    ----------------------------------------------------------
018300 01  WS-HOURLY-WORK.
018400     05  WS-HOUR-OPEN-SW         PIC X(01) VALUE 'N'.
018500         88  WS-HOUR-IS-OPEN         VALUE 'Y'.
018600     05  WS-CUR-HOUR-KEY         PIC X(02).
018700     05  WS-HOUR-MAX             PIC S9(4)V99 COMP-3.
018800     05  WS-PRECIP-WINDOW-SUM    PIC S9(5)V99 COMP-3.
018900     05  WS-WIND-WINDOW-MAX      PIC S9(5)V99 COMP-3.
019000     05  WS-WIND-MPS             PIC S9(05)V99 COMP-3 VALUE 0.
019100     05  WS-ANY-READING-FOUND    PIC X(01).
019200         88  WS-STATION-HAS-READINGS  VALUE 'Y'.
019300     05  WS-ANY-VALID-READING    PIC X(01).
019400         88  WS-STATION-HAS-VALID     VALUE 'Y'.
019500 01  WS-HOURLY-WORK-DUMP REDEFINES WS-HOURLY-WORK PIC X(24).
019600*
019700 01  WS-EVENT-MATCH               PIC X(01).
019800*
019900 01  REPORT-TOTALS.
020000     05  NUM-EVENTS-TESTED       PIC S9(9)   COMP-3  VALUE +0.
020100     05  NUM-EVENTS-PASSED       PIC S9(9)   COMP-3  VALUE +0.
020200     05  NUM-EVENTS-FAILED       PIC S9(9)   COMP-3  VALUE +0.
020300     05  NUM-EVENTS-DISPUTED     PIC S9(9)   COMP-3  VALUE +0.
020400     05  WS-ACCURACY-PCT         PIC S9(3)V9(1) COMP-3 VALUE 0.
020500*
020600 01  RPT-HEADER1.
020700     05  FILLER                     PIC X(40)
020800         VALUE 'ATMX BACKTEST REGRESSION REPORT   DATE: '.
020900     05  RPT-MM                     PIC 99.
021000     05  FILLER                     PIC X     VALUE '/'.
021100     05  RPT-DD                     PIC 99.
021200     05  FILLER                     PIC X     VALUE '/'.
021300     05  RPT-YY                     PIC 99.
021400     05  FILLER                     PIC X(20)
021500         VALUE ' (mm/dd/yy)   TIME: '.
021600     05  RPT-HH                     PIC 99.
021700     05  FILLER                     PIC X     VALUE ':'.
021800     05  RPT-MIN                    PIC 99.
021900     05  FILLER                     PIC X     VALUE ':'.
022000     05  RPT-SS                     PIC 99.
022100     05  FILLER                     PIC X(15) VALUE SPACES.
022200*
022300 01  RPT-DETAIL-HDR1.
022400     05  FILLER PIC X(37) VALUE 'Event'.
022500     05  FILLER PIC X(12) VALUE 'Station'.
022600     05  FILLER PIC X(08) VALUE 'Metric'.
022700     05  FILLER PIC X(10) VALUE 'Threshold'.
022800     05  FILLER PIC X(10) VALUE 'Expected'.
022900     05  FILLER PIC X(10) VALUE 'Actual'.
023000     05  FILLER PIC X(10) VALUE 'Observed'.
023100     05  FILLER PIC X(06) VALUE '#Obs'.
023200     05  FILLER PIC X(05) VALUE 'Match'.
023300*
023400 01  RPT-BACKTEST-DETAIL.
023500     05  RPT-D-EVENT-NAME           PIC X(35).
023600     05  FILLER                     PIC X(02) VALUE SPACES.
023700     05  RPT-D-STATION              PIC X(10).
023800     05  FILLER                     PIC X(02) VALUE SPACES.
023900     05  RPT-D-METRIC               PIC X(06).
024000     05  FILLER                     PIC X(02) VALUE SPACES.
024100     05  RPT-D-THRESHOLD            PIC Z(3)9.99.
024200     05  FILLER                     PIC X(01) VALUE SPACE.
024300     05  RPT-D-EXPECTED             PIC X(08).
024400     05  FILLER                     PIC X(02) VALUE SPACES.
024500     05  RPT-D-ACTUAL               PIC X(08).
024600     05  FILLER                     PIC X(02) VALUE SPACES.
024700     05  RPT-D-OBSERVED             PIC Z(3)9.99.
024800     05  FILLER                     PIC X(01) VALUE SPACE.
024900     05  RPT-D-NUM-OBS              PIC ZZ9.
025000     05  FILLER                     PIC X(02) VALUE SPACES.
025100     05  RPT-D-MATCH                PIC X(01).
025200     05  FILLER                     PIC X(19) VALUE SPACES.
025300*
025400 01  RPT-STATS-HDR1.
025500     05  FILLER PIC X(30) VALUE 'Backtest Regression Totals:  '.
025600     05  FILLER PIC X(102) VALUE SPACES.
025700*
025800 01  RPT-RESULTS-LINE.
025900     05  FILLER              PIC X(10) VALUE 'Results: '.
026000     05  RPT-R-PASSED        PIC ZZ9.
026100     05  FILLER              PIC X(09) VALUE ' passed / '.
026200     05  RPT-R-FAILED        PIC ZZ9.
026300     05  FILLER              PIC X(09) VALUE ' failed / '.
026400     05  RPT-R-DISPUTED      PIC ZZ9.
026500     05  FILLER              PIC X(10) VALUE ' disputed'.
026600     05  FILLER              PIC X(78) VALUE SPACES.
026700*
026800 01  RPT-ACCURACY-LINE.
026900     05  FILLER              PIC X(10) VALUE 'Accuracy: '.
027000     05  RPT-A-PASSED        PIC ZZ9.
027100     05  FILLER              PIC X(01) VALUE '/'.
027200     05  RPT-A-TOTAL         PIC ZZ9.
027300     05  FILLER              PIC X(02) VALUE ' ('.
027400     05  RPT-A-PCT           PIC Z9.9.
027500     05  FILLER              PIC X(03) VALUE '%) '.
027600     05  FILLER              PIC X(97) VALUE SPACES.
027700*
027800 01  RPT-GATE-LINE.
027900     05  FILLER              PIC X(30)
028000         VALUE 'Backtest gate (70% required): '.
028100     05  RPT-GATE-RESULT     PIC X(04).
028200     05  FILLER              PIC X(98) VALUE SPACES.
028300*
028400 01  WS-TRACE-LINE                PIC X(80).
028500*
028600 PROCEDURE DIVISION.
028700*
028800 000-MAIN.
028900     ACCEPT CURRENT-DATE FROM DATE.
029000     ACCEPT CURRENT-TIME FROM TIME.
029100     PERFORM 810-BUILD-RUN-TIMESTAMP THRU 810-EXIT.
029200     DISPLAY 'ATMBTST - BACKTEST REGRESSION RUN STARTING'.
029300     PERFORM 100-OPEN-FILES THRU 100-EXIT.
029400     PERFORM 800-INIT-REPORT THRU 800-EXIT.
029500     PERFORM 150-READ-BACKTEST-EVENT THRU 150-EXIT.
029600     PERFORM 200-PROCESS-ONE-EVENT THRU 200-EXIT
029700         UNTIL WS-NO-MORE-EVENTS.
029800     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.
029900     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
030000     DISPLAY 'ATMBTST - BACKTEST REGRESSION RUN COMPLETE'.
030100     GOBACK.
030200*
030300*    ------------------------------------------------------------
030400*    100-OPEN-FILES -- OBSERVATION-FILE IS OPENED AND CLOSED
030500*    ONCE PER EVENT BY 210-COLLECT-STATION-READINGS, NOT HERE.
030600*    ------------------------------------------------------------
030700 100-OPEN-FILES.
030800     OPEN INPUT  BACKTEST-EVENTS.
030900     IF WS-EVENTS-STATUS NOT = '00'
031000         DISPLAY 'ATMBTST - OPEN FAILED, BACKTEST-EVENTS '
031100             WS-EVENTS-STATUS
031200         MOVE 16 TO RETURN-CODE
031300         GOBACK
031400     END-IF.
031500     OPEN OUTPUT REPORT-FILE.
031600     IF WS-REPORT-STATUS NOT = '00'
031700         DISPLAY 'ATMBTST - OPEN FAILED, REPORT-FILE '
031800             WS-REPORT-STATUS
031900         MOVE 16 TO RETURN-CODE
032000         GOBACK
032100     END-IF.
032200 100-EXIT.
032300     EXIT.
032400*
032500 150-READ-BACKTEST-EVENT.
032600     READ BACKTEST-EVENTS INTO WS-EVENT-REC-GROUP
032700         AT END
032800             MOVE 'Y' TO WS-EVENTS-EOF
032900     END-READ.
033000 150-EXIT.
033100     EXIT.
033200*
033300*    ------------------------------------------------------------
033400*    200-PROCESS-ONE-EVENT -- REBUILDS THE ONE-ROW STATION TABLE
033500*    FOR THIS EVENT, RUNS IT THROUGH THE SHARED CASCADE, GRADES
033600*    THE ANSWER AGAINST BE-EXPECTED-OUTCOME AND PRINTS THE LINE.
033700*    ------------------------------------------------------------
033800 200-PROCESS-ONE-EVENT.
033900     PERFORM 210-COLLECT-STATION-READINGS THRU 210-EXIT.
034000     PERFORM 400-CALL-RESOLUTION THRU 400-EXIT.
034100     PERFORM 450-GRADE-AGAINST-EXPECTED THRU 450-EXIT.
034200     PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
034300     ADD 1 TO NUM-EVENTS-TESTED.
034400     IF ATMBTST-TRACE-ON
034500         PERFORM 1900-DISPLAY-TRACE THRU 1900-EXIT
034600     END-IF.
034700     PERFORM 150-READ-BACKTEST-EVENT THRU 150-EXIT.
034800 200-EXIT.
034900     EXIT.
035000*
035100*    ------------------------------------------------------------
035200*    210-COLLECT-STATION-READINGS -- REWINDS OBSERVATION-FILE AND
035300*    SCANS IT TOP TO BOTTOM FOR BE-STATION-ID READINGS FALLING
035400*    INSIDE [BE-WINDOW-START, BE-WINDOW-END].  A BACKTEST EVENT
035500*    IS A SINGLE-STATION TEST BY DEFINITION, SO THE STATION TABLE
035600*    NEVER HOLDS MORE THAN ONE ENTRY -- CASCADE STEP 5 (STATION
035700*    CONFLICT) CAN NEVER FIRE HERE, WHICH IS CORRECT: A BACKTEST
035800*    EVENT TESTS ONE STATION'S HISTORY, NOT A MULTI-STATION CELL.
035900*    ------------------------------------------------------------
036000 210-COLLECT-STATION-READINGS.
036100     MOVE 1 TO WS-STATION-COUNT.
036200     MOVE BE-STATION-ID TO WS-STATION-ID(1).
036300     MOVE 0             TO WS-STATION-VALUE(1).
036400     MOVE 'N'           TO WS-STATION-VALID(1).
036500     MOVE 'N' TO WS-ANY-READING-FOUND.
036600     MOVE 'N' TO WS-ANY-VALID-READING.
036700     MOVE 'N' TO WS-HOUR-OPEN-SW.
036800     MOVE 0 TO WS-PRECIP-WINDOW-SUM.
036900     MOVE 0 TO WS-WIND-WINDOW-MAX.
037000     MOVE 'N' TO WS-OBS-EOF.
037100     OPEN INPUT OBSERVATION-FILE.
037200     PERFORM 220-SCAN-ONE-OBSERVATION THRU 220-EXIT
037300         UNTIL WS-NO-MORE-OBS.
037400     CLOSE OBSERVATION-FILE.
037500     IF BE-METRIC-IS-PRECIP AND WS-HOUR-IS-OPEN
037600         PERFORM 240-CLOSE-OPEN-HOUR THRU 240-EXIT
037700     END-IF.
037800     IF WS-STATION-HAS-READINGS
037900         MOVE 1 TO WS-STATION-COUNT
038000         IF BE-METRIC-IS-PRECIP
038100             MOVE WS-PRECIP-WINDOW-SUM TO WS-STATION-VALUE(1)
038200         ELSE
038300             MOVE WS-WIND-WINDOW-MAX   TO WS-STATION-VALUE(1)
038400         END-IF
038500         IF WS-STATION-HAS-VALID
038600             MOVE 'Y' TO WS-STATION-VALID(1)
038700         END-IF
038800     ELSE
038900         MOVE 0 TO WS-STATION-COUNT
039000     END-IF.
039100 210-EXIT.
039200     EXIT.
039300*
039400 220-SCAN-ONE-OBSERVATION.
039500     READ OBSERVATION-FILE INTO WS-OBSERVATION-REC-GROUP
039600         AT END
039700             MOVE 'Y' TO WS-OBS-EOF
039800     END-READ.
039900     IF NOT WS-NO-MORE-OBS
040000         IF OB-STATION-ID = BE-STATION-ID
040100             AND OB-OBSERVED-AT-N NOT < BE-WINDOW-START-N
040200             AND OB-OBSERVED-AT-N NOT > BE-WINDOW-END-N
040300                 MOVE 'Y' TO WS-ANY-READING-FOUND
040400                 PERFORM 230-ROLL-ONE-READING THRU 230-EXIT
040500         END-IF
040600     END-IF.
040700 220-EXIT.
040800     EXIT.
040900*
041000*    ------------------------------------------------------------
041100*    230-ROLL-ONE-READING -- PRECIPITATION FOLLOWS THE HOURLY-
041200*    MAXIMUM RULE (240-CLOSE-OPEN-HOUR); WIND SPEED KEEPS THE
041300*    MAXIMUM OF ALL VALID READINGS, CONVERTED KNOTS-TO-M/S THE
041400*    SAME AS THE NIGHTLY RUN.
041500*    ------------------------------------------------------------
041600 230-ROLL-ONE-READING.
041700     IF BE-METRIC-IS-PRECIP
041800         IF OB-PRECIP-IS-PRESENT
041900             PERFORM 235-APPLY-HOURLY-READING THRU 235-EXIT
042000             MOVE 'Y' TO WS-ANY-VALID-READING
042100         END-IF
042200     ELSE
042300         IF OB-WIND-IS-PRESENT
042400             PERFORM 236-COMPARE-WIND-READING THRU 236-EXIT
042500             MOVE 'Y' TO WS-ANY-VALID-READING
042600         END-IF
042700     END-IF.
042800 230-EXIT.
042900     EXIT.
043000*
043100 235-APPLY-HOURLY-READING.
043200     IF NOT WS-HOUR-IS-OPEN
043300         MOVE OB-OBSERVED-TIME(1:2) TO WS-CUR-HOUR-KEY
043400         MOVE OB-PRECIP-MM          TO WS-HOUR-MAX
043500         MOVE 'Y'                   TO WS-HOUR-OPEN-SW
043600     ELSE
043700         IF OB-OBSERVED-TIME(1:2) = WS-CUR-HOUR-KEY
043800             IF OB-PRECIP-MM > WS-HOUR-MAX
043900                 MOVE OB-PRECIP-MM TO WS-HOUR-MAX
044000             END-IF
044100         ELSE
044200             PERFORM 240-CLOSE-OPEN-HOUR THRU 240-EXIT
044300             MOVE OB-OBSERVED-TIME(1:2) TO WS-CUR-HOUR-KEY
044400             MOVE OB-PRECIP-MM          TO WS-HOUR-MAX
044500             MOVE 'Y'                   TO WS-HOUR-OPEN-SW
044600         END-IF
044700     END-IF.
044800 235-EXIT.
044900     EXIT.
045000*
045100*    ------------------------------------------------------------
045200*    240-CLOSE-OPEN-HOUR -- ROLLS THE HOUR CURRENTLY OPEN INTO
045300*    THE WINDOW SUM.  AN HOUR WHOSE MAXIMUM READING ROUNDS TO
045400*    ZERO CONTRIBUTED NO RAIN AND IS EXCLUDED, PER THE OBS-
045500*    AGGREGATION HOURLY-MAXIMUM RULE.
045600*    ------------------------------------------------------------
045700 240-CLOSE-OPEN-HOUR.
045800     IF WS-HOUR-MAX > 0
045900         ADD WS-HOUR-MAX TO WS-PRECIP-WINDOW-SUM
046000     END-IF.
046100     MOVE 'N' TO WS-HOUR-OPEN-SW.
046200 240-EXIT.
046300     EXIT.
046400*
046500 236-COMPARE-WIND-READING.
046600     COMPUTE WS-WIND-MPS ROUNDED =
046700         OB-WIND-SPEED-KT * 0.514444.
046800     IF WS-WIND-MPS > WS-WIND-WINDOW-MAX
046900         MOVE WS-WIND-MPS TO WS-WIND-WINDOW-MAX
047000     END-IF.
047100 236-EXIT.
047200     EXIT.
047300*
047400*    ------------------------------------------------------------
047500*    400-CALL-RESOLUTION -- HANDS THE ONE-ROW STATION TABLE TO
047600*    THE SHARED CASCADE MODULE, SAME AS ATMSETL 400-CALL-
047700*    RESOLUTION.
047800*    ------------------------------------------------------------
047900 400-CALL-RESOLUTION.
048000     MOVE BE-THRESHOLD TO WS-BT-THRESHOLD.
048100     CALL 'ATMRESLV' USING WS-STATION-COUNT, WS-STATION-TABLE,
048200         WS-BT-THRESHOLD, WS-MIN-STATIONS-CFG,
048300         WS-SPREAD-RATIO-CFG, WS-RESLV-OUTCOME,
048400         WS-RESLV-OBS-VALUE, WS-RESLV-OBS-PRESENT,
048500         WS-RESLV-STATIONS-USED, WS-RESLV-REASON.
048600 400-EXIT.
048700     EXIT.
048800*
048900*    ------------------------------------------------------------
049000*    450-GRADE-AGAINST-EXPECTED -- MATCH = ACTUAL OUTCOME EQUALS
049100*    EXPECTED OUTCOME.  A DISPUTED ACTUAL COUNTS TOWARD THE
049200*    DISPUTED TOTAL AND ALSO TOWARD PASSED OR FAILED BY MATCH,
049300*    PER THE BACKTEST-REPORT RULE.
049400*    ------------------------------------------------------------
049500 450-GRADE-AGAINST-EXPECTED.
049600     IF WS-RESLV-OUTCOME = 'DISPUTED'
049700         ADD 1 TO NUM-EVENTS-DISPUTED
049800     END-IF.
049900     IF WS-RESLV-OUTCOME = BE-EXPECTED-OUTCOME
050000         MOVE 'Y' TO WS-EVENT-MATCH
050100         ADD 1 TO NUM-EVENTS-PASSED
050200     ELSE
050300         MOVE 'N' TO WS-EVENT-MATCH
050400         ADD 1 TO NUM-EVENTS-FAILED
050500     END-IF.
050600 450-EXIT.
050700     EXIT.
050800*
050900*    ------------------------------------------------------------
051000*    600-WRITE-DETAIL-LINE
051100*    ------------------------------------------------------------
051200 600-WRITE-DETAIL-LINE.
051300     MOVE SPACES TO RPT-BACKTEST-DETAIL.
051400     MOVE BE-EVENT-NAME       TO RPT-D-EVENT-NAME.
051500     MOVE BE-STATION-ID       TO RPT-D-STATION.
051600     MOVE BE-METRIC(1:6)      TO RPT-D-METRIC.
051700     MOVE BE-THRESHOLD        TO RPT-D-THRESHOLD.
051800     MOVE BE-EXPECTED-OUTCOME TO RPT-D-EXPECTED.
051900     MOVE WS-RESLV-OUTCOME    TO RPT-D-ACTUAL.
052000     IF WS-RESLV-OBS-PRESENT = 'Y'
052100         MOVE WS-RESLV-OBS-VALUE TO RPT-D-OBSERVED
052200     ELSE
052300         MOVE SPACES TO RPT-D-OBSERVED
052400     END-IF.
052500     MOVE WS-RESLV-STATIONS-USED TO RPT-D-NUM-OBS.
052600     MOVE WS-EVENT-MATCH          TO RPT-D-MATCH.
052700     WRITE REPORT-RECORD FROM RPT-BACKTEST-DETAIL.
052800 600-EXIT.
052900     EXIT.
053000*
053100*    ------------------------------------------------------------
053200*    750-CLOSE-FILES
053300*    ------------------------------------------------------------
053400 750-CLOSE-FILES.
053500     CLOSE BACKTEST-EVENTS.
053600     CLOSE REPORT-FILE.
053700 750-EXIT.
053800     EXIT.
053900*
054000*    ------------------------------------------------------------
054100*    800-INIT-REPORT
054200*    ------------------------------------------------------------
054300 800-INIT-REPORT.
054400     MOVE CURRENT-YEAR   TO RPT-YY.
054500     MOVE CURRENT-MONTH  TO RPT-MM.
054600     MOVE CURRENT-DAY    TO RPT-DD.
054700     MOVE CURRENT-HOUR   TO RPT-HH.
054800     MOVE CURRENT-MINUTE TO RPT-MIN.
054900     MOVE CURRENT-SECOND TO RPT-SS.
055000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
055100     WRITE REPORT-RECORD FROM RPT-DETAIL-HDR1 AFTER 2.
055200 800-EXIT.
055300     EXIT.
055400*
055500*    ------------------------------------------------------------
055600*    810-BUILD-RUN-TIMESTAMP
055700*    ------------------------------------------------------------
055800 810-BUILD-RUN-TIMESTAMP.
055900     STRING '20' CURRENT-YEAR '-' CURRENT-MONTH '-' CURRENT-DAY
056000         DELIMITED BY SIZE INTO WS-RUN-DATE.
056100     STRING CURRENT-HOUR ':' CURRENT-MINUTE ':' CURRENT-SECOND
056200         DELIMITED BY SIZE INTO WS-RUN-TIME.
056300 810-EXIT.
056400     EXIT.
056500*
056600*    ------------------------------------------------------------
056700*    850-REPORT-TOTALS -- PRINTS THE PASSED/FAILED/DISPUTED
056800*    TOTALS, THE ACCURACY PERCENTAGE, AND THE FINAL PASS/FAIL
056900*    GATE LINE AT THE 70% THRESHOLD.
057000*    ------------------------------------------------------------
057100 850-REPORT-TOTALS.
057200     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
057300     MOVE NUM-EVENTS-PASSED   TO RPT-R-PASSED.
057400     MOVE NUM-EVENTS-FAILED   TO RPT-R-FAILED.
057500     MOVE NUM-EVENTS-DISPUTED TO RPT-R-DISPUTED.
057600     WRITE REPORT-RECORD FROM RPT-RESULTS-LINE.
057700     IF NUM-EVENTS-TESTED > 0
057800         COMPUTE WS-ACCURACY-PCT ROUNDED =
057900             (NUM-EVENTS-PASSED / NUM-EVENTS-TESTED) * 100
058000     ELSE
058100         MOVE 0 TO WS-ACCURACY-PCT
058200     END-IF.
058300     MOVE NUM-EVENTS-PASSED TO RPT-A-PASSED.
058400     MOVE NUM-EVENTS-TESTED TO RPT-A-TOTAL.
058500     MOVE WS-ACCURACY-PCT   TO RPT-A-PCT.
058600     WRITE REPORT-RECORD FROM RPT-ACCURACY-LINE.
058700     IF WS-ACCURACY-PCT NOT < 70.0
058800         MOVE 'PASS' TO RPT-GATE-RESULT
058900     ELSE
059000         MOVE 'FAIL' TO RPT-GATE-RESULT
059100     END-IF.
059200     WRITE REPORT-RECORD FROM RPT-GATE-LINE.
059300     DISPLAY 'ATMBTST - EVENTS TESTED   ' NUM-EVENTS-TESTED.
059400     DISPLAY 'ATMBTST - EVENTS PASSED   ' NUM-EVENTS-PASSED.
059500     DISPLAY 'ATMBTST - EVENTS FAILED   ' NUM-EVENTS-FAILED.
059600     DISPLAY 'ATMBTST - EVENTS DISPUTED ' NUM-EVENTS-DISPUTED.
059700     DISPLAY 'ATMBTST - ACCURACY GATE   ' RPT-GATE-RESULT.
059800 850-EXIT.
059900     EXIT.
060000*
060100*    ------------------------------------------------------------
060200*    1900-DISPLAY-TRACE -- UPSI-0 DIAGNOSTIC DUMP OF ONE EVENT'S
060300*    RESOLUTION AGAINST WHAT THE COMMITTEE EXPECTED.
060400*    ------------------------------------------------------------
060500 1900-DISPLAY-TRACE.
060600     MOVE SPACES TO WS-TRACE-LINE.
060700     STRING 'ATMBTST-TRACE EVT=' DELIMITED BY SIZE
060800            BE-EVENT-NAME(1:20) DELIMITED BY SIZE
060900            ' EXP=' DELIMITED BY SIZE
061000            BE-EXPECTED-OUTCOME DELIMITED BY SIZE
061100            ' ACT=' DELIMITED BY SIZE
061200            WS-RESLV-OUTCOME DELIMITED BY SIZE
061300         INTO WS-TRACE-LINE.
061400     DISPLAY WS-TRACE-LINE.
061500 1900-EXIT.
061600     EXIT.
