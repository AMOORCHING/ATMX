000100*****************************************************************
000200* COPYBOOK:  ATMOBSV                                            *
000300* TITLE   :  ATMX STATION OBSERVATION RECORD LAYOUT             *
000400* SYSTEM  :  ATMX PARAMETRIC WEATHER SETTLEMENT / PRICING BATCH *
000500*****************************************************************
000600*
000700* ONE READING FROM ONE GROUND STATION.  THE OBSERVATIONS FILE
000800* ARRIVES SORTED BY CELL, THEN STATION, THEN TIMESTAMP -- THE
000900* SETTLEMENT ENGINE DEPENDS ON THAT ORDER TO GROUP READINGS BY
001000* STATION WITHOUT A SORT STEP OF ITS OWN.
001100*
001200* RAW-SOURCE CONVENTIONS (SEE ALSO ATMRESLV PARAGRAPH 2010):
001300*   OB-PRECIP-MISSING/OB-WIND-MISSING = 'M' MEANS THE READING IS
001400*   MISSING OR FLAGGED TRACE ON THE FEED; A SPACE MEANS THE
001500*   NUMERIC FIELD BESIDE IT IS A VALID READING.  WIND ARRIVES IN
001600*   KNOTS AND IS CONVERTED TO METERS/SECOND ON THE WAY IN
001700*   (MULTIPLY BY 0.514444).
001800*
001900*    0    1    1    2    2    3    3    4    4    5    5    6
002000* ....5....0....5....0....5....0....5....0....5....0....5....0..
002100* STATION-ID(10)H3-CELL(16)OBSERVED-AT(19)PRECIP(6)PM(1)WIND(5)
002200* WM(1)QUALITY(8)........................RESERVED(24)
002300*
002400* MAINTENANCE HISTORY
002500*   09/30/92  RSK  ORIGINAL LAYOUT.
002600*   05/18/95  DPT  ADDED OB-QUALITY-FLAG -- FEED VENDOR STARTED
002700*                  SENDING A SOURCE-QUALITY CODE ON EVERY READING.
002800*   02/11/99  MHW  Y2K REVIEW -- OB-OBSERVED-AT ALREADY CARRIES A
002900*                  4-DIGIT YEAR, NO CHANGE REQUIRED. WY2K-0448.
003000*
003100 01  ATMX-OBSERVATION-RECORD.
003200     05  OB-STATION-ID                PIC X(10).
003300     05  OB-H3-CELL                   PIC X(16).
003400     05  OB-OBSERVED-AT.
003500         10  OB-OBSERVED-DATE         PIC X(10).
003600         10  FILLER                   PIC X(01).
003700         10  OB-OBSERVED-TIME         PIC X(08).
003800*        FULL-FIELD VIEW USED WHEN THE 19-BYTE STAMP IS COMPARED
003900*        AS A WHOLE AGAINST THE CONTRACT'S WINDOW BOUNDARIES.
004000     05  OB-OBSERVED-AT-N REDEFINES OB-OBSERVED-AT
004100                                      PIC X(19).
004200     05  OB-PRECIP-MM                 PIC S9(4)V99.
004300     05  OB-PRECIP-MISSING            PIC X(01).
004400         88  OB-PRECIP-IS-MISSING        VALUE 'M'.
004500         88  OB-PRECIP-IS-PRESENT        VALUE ' '.
004600     05  OB-WIND-SPEED-KT             PIC S9(3)V99.
004700*        MPH-STYLE INTEGER VIEW OF THE RAW KNOTS READING, USED
004800*        ONLY BY THE 9000-DISPLAY-TRACE DIAGNOSTIC IN ATMSETL
004900*        WHEN A STATION VALUE IS TRACED FOR A DISPUTE REVIEW.
005000     05  OB-WIND-SPEED-KT-WHOLE REDEFINES OB-WIND-SPEED-KT.
005100         10  OB-WIND-KT-INT           PIC S9(3).
005200         10  OB-WIND-KT-DEC           PIC 9(2).
005300     05  OB-WIND-MISSING              PIC X(01).
005400         88  OB-WIND-IS-MISSING          VALUE 'M'.
005500         88  OB-WIND-IS-PRESENT          VALUE ' '.
005600     05  OB-QUALITY-FLAG              PIC X(08).
005700     05  FILLER                       PIC X(24).
005800*****************************************************************
005900* END OF ATMOBSV -- RECORD LENGTH 90 BYTES                      *
006000*****************************************************************
