000100*****************************************************************
000200* COPYBOOK:  ATMFCWK                                            *
000300* TITLE   :  ATMX FORECAST-ESTIMATE REQUEST / RESULT RECORD     *
000400* SYSTEM  :  ATMX PARAMETRIC WEATHER SETTLEMENT / PRICING BATCH *
000500*****************************************************************
000600*
000700* ONE ROW PER RISK-TYPE ESTIMATE REQUESTED.  FC-MAX-POP THROUGH
000800* FC-MAX-TEMP ARE THE IN-WINDOW FORECAST SERIES ALREADY ROLLED
000900* UP BY THE UPSTREAM FEED -- ATMFCST DOES NO WINDOWING OF ITS
001000* OWN.  WHEN FC-HAS-FORECAST IS 'N' THE FORECAST FIELDS ARE
001100* IGNORED AND THE CLIMATOLOGICAL FALLBACK TABLE DRIVES THE
001200* ESTIMATE OFF FC-LATITUDE AND FC-WINDOW-START-MONTH INSTEAD.
001300* FC-METRIC AND FC-THRESHOLD FEED THE RISK-TYPE-MAPPING LOOKUP
001400* WHEN THE REQUESTOR DOES NOT ALREADY KNOW THE INTERNAL
001500* RISK-TYPE NAME.  THE SAME 150-BYTE LAYOUT SERVES AS THE
001600* FORECAST-IN INPUT (FC-RISK-TYPE THROUGH FC-CONFIDENCE-UPPER
001700* BLANK) AND THE FORECAST-OUT OUTPUT (THOSE THREE FILLED IN).
001800*
001900*    0    1    1    2    2    3    3    4    4    5    5    6
002000* ....5....0....5....0....5....0....5....0....5....0....5....0..
002100* CELL(16)METRIC(14)THR(6)LAT(5)MO(2)ENDDT(8)HASFC(1)POP(5)....
002200*
002300* MAINTENANCE HISTORY
002400*   07/11/00  MHW  ORIGINAL LAYOUT -- FORECAST CELL-AGGREGATION
002500*                  PILOT NEEDED SOMEWHERE TO CARRY THE IN-WINDOW
002600*                  SERIES THROUGH TO THE ESTIMATE STEP.
002700*   02/28/02  LNC  ADDED FC-METRIC/FC-THRESHOLD SO THE BATCH CAN
002800*                  RESOLVE FC-RISK-TYPE ITSELF INSTEAD OF MAKING
002900*                  THE REQUESTOR LOOK IT UP. TKT 10693.
003000*   03/05/03  LNC  ADDED FC-CONTRACT-END-DATE FOR THE TICKER
003100*                  BUILD -- PRIOR RELEASE LEFT TICKER CONSTRUCTION
003200*                  TO THE CALLING JOB STEP.
003300*   04/12/06  DPT  ADDED 88-LEVELS FC-METRIC-IS-PRECIP/-WIND/
003400*             -TEMP/-SNOW.  210-RESOLVE-RISK-TYPE WAS TESTING
003500*             FC-METRIC AGAINST UPPERCASE LITERALS, BUT THE
003600*             TREE'S OWN CONVENTION FOR THIS FIELD (SEE ATMRISK
003700*             RK-METRIC, ATMBTEV BE-METRIC) IS LOWERCASE, SO
003800*             WIND/TEMP/SNOW REQUESTS NEVER MATCHED AND FELL
003900*             THROUGH TO PRECIP-HEAVY BY DEFAULT.  TKT 15504.
004000*
004100 01  ATMX-FORECAST-RECORD.
004200     05  FC-H3-CELL                    PIC X(16).
004300     05  FC-METRIC                     PIC X(14).
004400         88  FC-METRIC-IS-PRECIP          VALUE 'precipitation '.
004500         88  FC-METRIC-IS-WIND            VALUE 'wind_speed    '.
004600         88  FC-METRIC-IS-TEMP            VALUE 'temperature   '.
004700         88  FC-METRIC-IS-SNOW            VALUE 'snowfall      '.
004800     05  FC-THRESHOLD                  PIC S9(4)V99.
004900     05  FC-LATITUDE                   PIC S9(3)V99.
005000     05  FC-WINDOW-START-MONTH         PIC 9(02).
005100     05  FC-CONTRACT-END-DATE          PIC X(08).
005200     05  FC-HAS-FORECAST               PIC X(01).
005300         88  FC-FORECAST-PRESENT          VALUE 'Y'.
005400         88  FC-FORECAST-ABSENT           VALUE 'N'.
005500     05  FC-MAX-POP                    PIC S9(3)V99.
005600     05  FC-MAX-QPF                    PIC S9(3)V99.
005700     05  FC-MAX-WIND-KMH               PIC S9(3)V99.
005800     05  FC-MIN-TEMP                   PIC S9(3)V99.
005900     05  FC-MAX-TEMP                   PIC S9(3)V99.
006000     05  FC-RISK-TYPE                  PIC X(16).
006100         88  FC-RT-PRECIP-HEAVY           VALUE 'precip_heavy'.
006200         88  FC-RT-PRECIP-MODERATE        VALUE 'precip_moderate'.
006300         88  FC-RT-WIND-HIGH              VALUE 'wind_high'.
006400         88  FC-RT-WIND-EXTREME           VALUE 'wind_extreme'.
006500         88  FC-RT-TEMP-FREEZE            VALUE 'temp_freeze'.
006600         88  FC-RT-TEMP-HEAT              VALUE 'temp_heat'.
006700         88  FC-RT-SNOW-HEAVY             VALUE 'snow_heavy'.
006800     05  FC-TICKER                     PIC X(40).
006900     05  FC-PROBABILITY                PIC S9V9(4).
007000     05  FC-CONFIDENCE-LOWER           PIC S9V9(4).
007100     05  FC-CONFIDENCE-UPPER           PIC S9V9(4).
007200     05  FILLER                        PIC X(02).
007300*****************************************************************
007400* END OF ATMFCWK -- RECORD LENGTH 150 BYTES                     *
007500*****************************************************************
