000100*****************************************************************
000200* COPYBOOK:  ATMRISK                                            *
000300* TITLE   :  ATMX RISK-TYPE CONFIGURATION TABLE (STATIC)        *
000400* SYSTEM  :  ATMX PARAMETRIC WEATHER SETTLEMENT / PRICING BATCH *
000500*****************************************************************
000600*
000700* SEVEN HARD-CODED RISK TYPES.  THIS TABLE DOES NOT COME FROM A
000800* FILE -- IT IS LOADED FROM VALUE LITERALS BELOW SO THE
000900* FORECAST-ESTIMATE AND PRICING RUNS NEVER DEPEND ON AN EXTRA
001000* PARAMETER FILE BEING PRESENT.  IF A ROW EVER NEEDS TO CHANGE,
001100* CHANGE THE LITERAL BELOW AND RECOMPILE -- DO NOT PATCH THE
001200* LOAD MODULE.
001300*
001400* EACH 59-BYTE LITERAL IS: RISK-TYPE(16) THRESHOLD(6) UNIT(8)
001500*                          AGGREGATION(4) INTERNAL-TYPE(6)
001600*                          INTERNAL-THRESHOLD(5) METRIC(14)
001700*   ....5....0....5....0....5....0....5....0....5....0....5...
001800*
001900* MAINTENANCE HISTORY
002000*   05/02/98  DPT  ORIGINAL SEVEN-ROW TABLE, BUILT FROM THE
002100*                  RISK COMMITTEE'S APPROVED THRESHOLD LIST.
002200*   11/19/99  MHW  Y2K REVIEW -- TABLE HOLDS NO DATE FIELDS,
002300*                  NO CHANGE REQUIRED.
002400*   03/05/03  LNC  CORRECTED RK-INTERNAL-THRESHOLD FOR
002500*                  TEMP_FREEZE FROM '00C' TO '0C' TO MATCH THE
002600*                  TICKER FORMAT USED BY MARKETING. TKT 11288.
002700*
002800 01  ATMX-RISK-TYPE-LOAD-AREA.
002900     05  FILLER PIC X(59) VALUE
003000    'precip_heavy    001270mm      SUM PRECIP13MM precipitation '.
003100     05  FILLER PIC X(59) VALUE
003200    'precip_moderate 000635mm      SUM PRECIP6MM  precipitation '.
003300     05  FILLER PIC X(59) VALUE
003400    'wind_high       002000m/s     MAX WIND  20MS wind_speed    '.
003500     05  FILLER PIC X(59) VALUE
003600    'wind_extreme    003000m/s     MAX WIND  30MS wind_speed    '.
003700     05  FILLER PIC X(59) VALUE
003800    'temp_freeze     000000C       MIN TEMP  0C   temperature   '.
003900     05  FILLER PIC X(59) VALUE
004000    'temp_heat       004000C       MAX TEMP  40C  temperature   '.
004100     05  FILLER PIC X(59) VALUE
004200    'snow_heavy      001500cm      SUM SNOW  15CM snowfall      '.
004300 01  ATMX-RISK-TYPE-TABLE REDEFINES ATMX-RISK-TYPE-LOAD-AREA.
004400     05  RK-TABLE-ENTRY OCCURS 7 TIMES
004500                        INDEXED BY RK-IX.
004600         10  RK-RISK-TYPE             PIC X(16).
004700         10  RK-THRESHOLD             PIC 9(4)V99.
004800         10  RK-UNIT                  PIC X(08).
004900         10  RK-AGGREGATION           PIC X(04).
005000         10  RK-INTERNAL-TYPE         PIC X(06).
005100         10  RK-INTERNAL-THRESHOLD    PIC X(05).
005200         10  RK-METRIC                PIC X(14).
005300*****************************************************************
005400* END OF ATMRISK -- 7 ENTRIES, 59 BYTES EACH                    *
005500*****************************************************************
