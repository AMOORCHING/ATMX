000100*****************************************************************
000200* COPYBOOK:  ATMPRCW                                            *
000300* TITLE   :  ATMX LMSR PRICING REQUEST / RESULT WORKING RECORD  *
000400* SYSTEM  :  ATMX PARAMETRIC WEATHER SETTLEMENT / PRICING BATCH *
000500*****************************************************************
000600*
000700* ONE ROW PER CONTRACT PRICED.  THE SAME 80-BYTE LAYOUT SERVES
000800* AS BOTH THE PRICING-IN INPUT (PR-RISK-PROBABILITY THROUGH
000900* PR-LIQUIDITY-B SUPPLIED, PR-PREMIUM-USD BLANK) AND THE
001000* PRICING-OUT OUTPUT (PR-PREMIUM-USD FILLED IN BY ATMPRIC).
001100*
001200*    0    1    1    2    2    3    3    4    4    5    5    6
001300* ....5....0....5....0....5....0....5....0....5....0....5....0..
001400* CONTRACT-ID(36)PROB(5)CLO(5)CHI(5)NOTIONAL(9)LIQB(7)PREM(9)....
001500*
001600* MAINTENANCE HISTORY
001700*   01/09/97  RSK  ORIGINAL LAYOUT -- PROBABILITY AND PREMIUM
001800*                  ONLY, FIXED B = 100.00 AND NOTIONAL = 10.00.
001900*   06/30/99  DPT  ADDED PR-CONFIDENCE-LOWER/PR-CONFIDENCE-UPPER
002000*                  SO THE FORECAST-ESTIMATE OUTPUT CAN FEED THIS
002100*                  RECORD DIRECTLY WITHOUT A REFORMAT STEP.
002200*   09/12/02  LNC  ADDED PR-NOTIONAL-USD/PR-LIQUIDITY-B AS
002300*                  OVERRIDABLE FIELDS -- PRIOR RELEASE HARD-CODED
002400*                  BOTH IN WORKING-STORAGE. TKT 10471.
002500*
002600 01  ATMX-PRICING-RECORD.
002700     05  PR-CONTRACT-ID                PIC X(36).
002800     05  PR-RISK-PROBABILITY           PIC S9V9(4).
002900     05  PR-CONFIDENCE-LOWER           PIC S9V9(4).
003000     05  PR-CONFIDENCE-UPPER           PIC S9V9(4).
003100*        WHOLE-PERCENT VIEW OF THE PROBABILITY, USED ONLY BY THE
003200*        1900-DISPLAY-TRACE PARAGRAPH WHEN THE RUN IS SUBMITTED
003300*        WITH THE DIAGNOSTIC UPSI SWITCH ON.
003400     05  PR-RISK-PROBABILITY-PCT REDEFINES PR-RISK-PROBABILITY.
003500         10  PR-PROB-SIGN              PIC S9.
003600         10  PR-PROB-DECIMAL           PIC 9(4).
003700     05  PR-NOTIONAL-USD               PIC S9(7)V99.
003800     05  PR-LIQUIDITY-B                PIC S9(5)V99.
003900     05  PR-PREMIUM-USD                PIC S9(7)V99.
004000     05  FILLER                        PIC X(04).
004100*****************************************************************
004200* END OF ATMPRCW -- RECORD LENGTH 80 BYTES                      *
004300*****************************************************************
