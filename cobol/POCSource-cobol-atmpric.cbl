000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ATMPRIC
000600*
000700* AUTHOR :  R. S. KHOURY
000800*
000900* NIGHTLY LMSR PRICING RUN.  READS ONE PRICING REQUEST PER
001000* CONTRACT BEING QUOTED (PROBABILITY, CONFIDENCE BAND, NOTIONAL
001100* AND LIQUIDITY PARAMETER B, USUALLY FED FORWARD FROM THE
001200* FORECAST-ESTIMATE RUN) AND WRITES BACK THE SAME RECORD WITH
001300* PR-PREMIUM-USD FILLED IN.  THE PREMIUM IS THE LOGARITHMIC
001400* MARKET SCORING RULE (LMSR) COST OF FILLING ONE YES SHARE AT
001500* THE GIVEN LIQUIDITY, TIMES THE REQUESTED NOTIONAL, MARKED UP
001600* BY THE SHOP'S STANDING 10% LOADING FACTOR.
001700*
001800* THE COST FUNCTION ITSELF NEVER RUNS DIRECTLY AGAINST E AND LN
001900* -- BOTH ARE FARMED OUT TO ATMMATH SO THE SAME TESTED
002000* TAYLOR-SERIES/BISECTION CODE BACKS THIS RUN AND THE
002100* FORECAST-ESTIMATE RUN'S LOGISTIC CURVE.
002200****************************************************************
002300*
002400* MAINTENANCE HISTORY
002500*   01/09/97  RSK  ORIGINAL VERSION -- FIRST LMSR PRICING PILOT.
002600*                  FIXED B = 100.00 AND NOTIONAL = 10.00, NO
002700*                  OVERRIDE FROM THE REQUEST RECORD.
002800*   06/30/99  DPT  REQUEST RECORD NOW CARRIES THE CONFIDENCE
002900*                  BAND COMPUTED BY THE NEW FORECAST-ESTIMATE
003000*                  RUN SO IT CAN PASS THROUGH TO THE PRICING
003100*                  REPORT WITHOUT A SEPARATE JOIN STEP.
003200*   09/12/02  LNC  NOTIONAL AND LIQUIDITY B ARE NOW TAKEN FROM
003300*                  THE REQUEST RECORD WHEN NON-ZERO, WITH THE
003400*                  OLD HARD-CODED VALUES KEPT AS THE DEFAULT WHEN
003500*                  THE REQUESTOR LEAVES THEM BLANK. TKT 10471.
003600*   01/06/03  LNC  Y2K/AUDIT REVIEW -- RUN TIMESTAMP ALREADY 4
003700*                  DIGIT YEAR, NO CHANGE REQUIRED.
003800*   03/14/05  MHW  ADDED WS-REQUESTS-CLAMPED CONTROL TOTAL AFTER
003900*                  AUDIT ASKED HOW OFTEN INCOMING PROBABILITIES
004000*                  ARRIVE OUTSIDE THE [0.001, 0.999] BAND. TKT
004100*                  13260.
004200*
004300  IDENTIFICATION DIVISION.
004400  PROGRAM-ID.    ATMPRIC.
004500  AUTHOR.        R. S. KHOURY.
004600  INSTALLATION.  RISK SYSTEMS GROUP.
004700  DATE-WRITTEN.  01/09/97.
004800  DATE-COMPILED.
004900  SECURITY.      NON-CONFIDENTIAL.
005000 
005100  ENVIRONMENT DIVISION.
005200  CONFIGURATION SECTION.
005300  SOURCE-COMPUTER. IBM-390.
005400  OBJECT-COMPUTER. IBM-390.
005500  SPECIAL-NAMES.
005600      C01 IS TOP-OF-FORM
005700      UPSI-0 ON STATUS IS ATMPRIC-TRACE-ON
005800             OFF STATUS IS ATMPRIC-TRACE-OFF.
005900 
006000  INPUT-OUTPUT SECTION.
006100  FILE-CONTROL.
006200      SELECT PRICING-IN
006300          ASSIGN TO PRICEIN
006400          ACCESS MODE IS SEQUENTIAL
006500          FILE STATUS IS WS-PRICING-IN-STATUS.
006600      SELECT PRICING-OUT
006700          ASSIGN TO PRICEOUT
006800          ACCESS MODE IS SEQUENTIAL
006900          FILE STATUS IS WS-PRICING-OUT-STATUS.
007000      SELECT REPORT-FILE
007100          ASSIGN TO PRICERPT
007200          ACCESS MODE IS SEQUENTIAL
007300          FILE STATUS IS WS-REPORT-STATUS.
007400 
007500  DATA DIVISION.
007600  FILE SECTION.
007700  FD  PRICING-IN
007800      RECORDING MODE IS F
007900      LABEL RECORDS ARE STANDARD
008000      RECORD CONTAINS 80 CHARACTERS
008100      BLOCK CONTAINS 0 RECORDS.
008200      COPY ATMPRCW REPLACING ATMX-PRICING-RECORD BY
008300                              PRICING-IN-REC.
008400 
008500  FD  PRICING-OUT
008600      RECORDING MODE IS F
008700      LABEL RECORDS ARE STANDARD
008800      RECORD CONTAINS 80 CHARACTERS
008900      BLOCK CONTAINS 0 RECORDS.
009000      COPY ATMPRCW REPLACING ATMX-PRICING-RECORD BY
009100                              PRICING-OUT-REC.
009200 
009300  FD  REPORT-FILE
009400      RECORDING MODE IS F
009500      LABEL RECORDS ARE STANDARD
009600      RECORD CONTAINS 132 CHARACTERS
009700      BLOCK CONTAINS 0 RECORDS.
009800  01  REPORT-RECORD                    PIC X(132).
009900 
010000  WORKING-STORAGE SECTION.
010100*
010200*----------------------------------------------------------------
010300*    RUN-TIMESTAMP BLOCK -- SAME LAYOUT AS EVERY OTHER ATMX BATCH
010400*    STEP SO A DUMP READS THE SAME WAY NO MATTER WHICH RUN
010500*    PRODUCED IT.
010600*----------------------------------------------------------------
010700  01  SYSTEM-DATE-AND-TIME.
010800      05  WS-SYS-DATE-YYYYMMDD         PIC 9(08).
010900      05  WS-SYS-TIME-HHMMSSHS         PIC 9(08).
011000  01  WS-RUN-TIMESTAMP.
011100      05  WS-RUN-DATE                  PIC X(10).
011200      05  FILLER                       PIC X(01).
011300      05  WS-RUN-TIME                  PIC X(08).
011400  01  WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP
011500                                       PIC X(19).
011600*
011700  01  WS-FIELDS.
011800      05  WS-PRICING-IN-STATUS         PIC X(02).
011900      05  WS-PRICING-OUT-STATUS        PIC X(02).
012000      05  WS-REPORT-STATUS             PIC X(02).
012100      05  WS-PRICING-EOF               PIC X(01) VALUE 'N'.
012200          88  WS-NO-MORE-REQUESTS         VALUE 'Y'.
012300*
012400*----------------------------------------------------------------
012500*    WORKING COPY OF THE 80-BYTE PRICING REQUEST/RESULT RECORD.
012600*    THE REQUEST IS READ INTO THIS AREA, DEFAULTED, CLAMPED AND
012700*    PRICED IN PLACE, THEN MOVED BACK OUT TO PRICING-OUT-REC.
012800*----------------------------------------------------------------
012900      COPY ATMPRCW REPLACING ATMX-PRICING-RECORD BY
013000                              WS-PRICING-REC-GROUP.
013100*
013200*----------------------------------------------------------------
013300*    LMSR CONSTANTS -- THE SHOP'S STANDING LOADING FACTOR AND THE
013400*    ORIGINAL 1997 PILOT DEFAULTS, STILL USED WHEN THE REQUEST
013500*    RECORD LEAVES NOTIONAL OR LIQUIDITY-B AT ZERO.
013600*----------------------------------------------------------------
013700  01  WS-LMSR-CONSTANTS.
013800      05  WS-LOADING-FACTOR            PIC SV9(4)  VALUE 0.1000.
013900      05  WS-LOAD-PLUS-ONE             PIC S9V9(4) VALUE 1.1000.
014000      05  WS-DEFAULT-NOTIONAL          PIC S9(7)V99 VALUE 10.00.
014100      05  WS-DEFAULT-LIQUIDITY-B       PIC S9(5)V99 VALUE 100.00.
014200      05  WS-CLAMP-MIN                 PIC SV9(4)  VALUE 0.0010.
014300      05  WS-CLAMP-MAX                 PIC SV9(4)  VALUE 0.9990.
014400      05  WS-PREMIUM-FLOOR             PIC S9(7)V99 VALUE 0.01.
014500*
014600*----------------------------------------------------------------
014700*    PER-REQUEST LMSR WORK AREA.  QN IS ALWAYS ZERO ON THIS RUN
014800*    -- THE BOOK IS ASSUMED FLAT AT THE INSTANT A NEW CONTRACT IS
014900*    PRICED -- BUT IS CARRIED AS A FIELD RATHER THAN A LITERAL SO
015000*    300-LMSR-COST-FUNCTION CAN BE REUSED UNCHANGED IF A FUTURE
015100*    RELEASE PRICES AGAINST AN EXISTING NO-SIDE POSITION.
015200*----------------------------------------------------------------
015300  01  WS-LMSR-WORK-GROUP.
015400      05  WS-PROBABILITY               PIC SV9(4)   COMP-3.
015500      05  WS-ONE-MINUS-P                PIC SV9(4)   COMP-3.
015600      05  WS-P-RATIO                    PIC S9(5)V9(6) COMP-3.
015700      05  WS-NOTIONAL                   PIC S9(7)V99 COMP-3.
015800      05  WS-LIQUIDITY-B                PIC S9(5)V99 COMP-3.
015900      05  WS-QY                         PIC S9(5)V9(6) COMP-3.
016000      05  WS-QN                         PIC S9(5)V9(6) COMP-3.
016100      05  WS-COST-BEFORE                PIC S9(9)V9(06) COMP-3.
016200      05  WS-COST-AFTER                 PIC S9(9)V9(06) COMP-3.
016300      05  WS-FILL                       PIC S9(9)V9(06) COMP-3.
016400      05  WS-RAW-PREMIUM                PIC S9(9)V9(06) COMP-3.
016500      05  WS-PREMIUM-COMPUTED           PIC S9(7)V99 COMP-3.
016600  01  WS-LMSR-WORK-DUMP REDEFINES WS-LMSR-WORK-GROUP
016700                                       PIC X(70).
016800*
016900*----------------------------------------------------------------
017000*    SCRATCH AREA FOR 300-LMSR-COST-FUNCTION.  THE PARAGRAPH IS
017100*    PERFORMED TWICE PER REQUEST -- ONCE AT THE CURRENT QY, ONCE
017200*    AT QY+1 -- SO THE ARGUMENTS AND RESULT LIVE HERE RATHER THAN
017300*    IN LINKAGE, THE WAY THIS SHOP CARRIES "SUBROUTINE" ARGUMENTS
017400*    FOR A PERFORMED PARAGRAPH RATHER THAN A CALLED ONE.
017500*----------------------------------------------------------------
017600  01  WS-COST-WORK-GROUP.
017700      05  WS-COST-ARG-QY                PIC S9(5)V9(6) COMP-3.
017800      05  WS-COST-ARG-QN                PIC S9(5)V9(6) COMP-3.
017900      05  WS-COST-ARG-B                 PIC S9(5)V99   COMP-3.
018000      05  WS-COST-A                     PIC S9(3)V9(6) COMP-3.
018100      05  WS-COST-C                     PIC S9(3)V9(6) COMP-3.
018200      05  WS-COST-MAX-EXP               PIC S9(3)V9(6) COMP-3.
018300      05  WS-COST-EA                    PIC S9(9)V9(06) COMP-3.
018400      05  WS-COST-EC                    PIC S9(9)V9(06) COMP-3.
018500      05  WS-COST-SUM-E                 PIC S9(9)V9(06) COMP-3.
018600      05  WS-COST-LN-SUM                PIC S9(9)V9(06) COMP-3.
018700      05  WS-COST-RESULT                PIC S9(9)V9(06) COMP-3.
018800  01  WS-COST-WORK-DUMP REDEFINES WS-COST-WORK-GROUP
018900                                       PIC X(71).
019000*
019100*----------------------------------------------------------------
019200*    ATMMATH CALL LINKAGE -- SAME FOUR FIELDS ATMMATH ITSELF
019300*    DECLARES, SO THE CALL BELOW IS A STRAIGHT PASS-THROUGH.
019400*----------------------------------------------------------------
019500  01  WS-MATH-LINKAGE.
019600      05  WS-MATH-FUNCTION-CODE         PIC S9(01) COMP.
019700          88  WS-MATH-IS-EXP               VALUE 1.
019800          88  WS-MATH-IS-LN                VALUE 2.
019900      05  WS-MATH-ARGUMENT              PIC S9(03)V9(06).
020000      05  WS-MATH-RESULT                PIC S9(09)V9(06).
020100      05  WS-MATH-RETURN-CODE           PIC S9(02) COMP.
020200*
020300  01  REPORT-TOTALS.
020400      05  WS-REQUESTS-READ              PIC S9(7) COMP-3 VALUE 0.
020500      05  WS-REQUESTS-PRICED            PIC S9(7) COMP-3 VALUE 0.
020600      05  WS-REQUESTS-CLAMPED           PIC S9(7) COMP-3 VALUE 0.
020700      05  WS-TOTAL-PREMIUM              PIC S9(9)V99 COMP-3
020800                                         VALUE 0.
020900*
021000  01  RPT-HEADER1.
021100      05  FILLER                        PIC X(01) VALUE SPACE.
021200      05  FILLER                        PIC X(40)
021300          VALUE 'ATMX LMSR PRICING RUN'.
021400      05  FILLER                        PIC X(10)
021500          VALUE 'RUN DATE '.
021600      05  RPT-HDR-DATE                  PIC X(10).
021700      05  FILLER                        PIC X(71) VALUE SPACES.
021800*
021900  01  RPT-DETAIL-HDR1.
022000      05  FILLER                        PIC X(01) VALUE SPACE.
022100      05  FILLER                        PIC X(38)
022200          VALUE 'CONTRACT-ID                          '.
022300      05  FILLER                        PIC X(12)
022400          VALUE 'PROBABILITY '.
022500      05  FILLER                        PIC X(12)
022600          VALUE 'NOTIONAL    '.
022700      05  FILLER                        PIC X(12)
022800          VALUE 'LIQ-B       '.
022900      05  FILLER                        PIC X(12)
023000          VALUE 'PREMIUM     '.
023100      05  FILLER                        PIC X(45) VALUE SPACES.
023200*
023300  01  RPT-PRICE-DETAIL.
023400      05  FILLER                        PIC X(01) VALUE SPACE.
023500      05  RPT-CONTRACT-ID                PIC X(38).
023600      05  RPT-PROBABILITY                PIC ZZ9.9999
023700          BLANK WHEN ZERO.
023800      05  FILLER                        PIC X(04) VALUE SPACES.
023900      05  RPT-NOTIONAL                   PIC ZZZ,ZZ9.99.
024000      05  FILLER                        PIC X(01) VALUE SPACE.
024100      05  RPT-LIQUIDITY-B                PIC ZZZ,ZZ9.99.
024200      05  FILLER                        PIC X(01) VALUE SPACE.
024300      05  RPT-PREMIUM                    PIC ZZZ,ZZ9.99.
024400      05  FILLER                        PIC X(24) VALUE SPACES.
024500*
024600  01  RPT-TOTALS-LINE.
024700      05  FILLER                        PIC X(01) VALUE SPACE.
024800      05  FILLER                        PIC X(22)
024900          VALUE 'REQUESTS READ ......  '.
025000      05  RPT-TOT-READ                   PIC ZZZ,ZZ9.
025100      05  FILLER                        PIC X(04) VALUE SPACES.
025200      05  FILLER                        PIC X(22)
025300          VALUE 'REQUESTS PRICED ....  '.
025400      05  RPT-TOT-PRICED                 PIC ZZZ,ZZ9.
025500      05  FILLER                        PIC X(04) VALUE SPACES.
025600      05  FILLER                        PIC X(22)
025700          VALUE 'CLAMPED PROBABILITY.  '.
025800      05  RPT-TOT-CLAMPED                PIC ZZZ,ZZ9.
025900      05  FILLER                        PIC X(33) VALUE SPACES.
026000*
026100  01  RPT-TOTALS-LINE2.
026200      05  FILLER                        PIC X(01) VALUE SPACE.
026300      05  FILLER                        PIC X(22)
026400          VALUE 'TOTAL PREMIUM WRITTEN '.
026500      05  RPT-TOT-PREMIUM                PIC ZZZ,ZZZ,ZZ9.99.
026600      05  FILLER                        PIC X(85) VALUE SPACES.
026700*
026800  01  WS-TRACE-LINE                    PIC X(80).
026900 
027000  PROCEDURE DIVISION.
027100 
027200  000-MAIN.
027300      ACCEPT WS-SYS-DATE-YYYYMMDD FROM DATE YYYYMMDD.
027400      ACCEPT WS-SYS-TIME-HHMMSSHS FROM TIME.
027500      PERFORM 810-BUILD-RUN-TIMESTAMP THRU 810-EXIT.
027600      DISPLAY 'ATMPRIC - LMSR PRICING RUN STARTING'.
027700      DISPLAY 'RUN TIMESTAMP ' WS-RUN-TIMESTAMP-N.
027800      PERFORM 100-OPEN-FILES THRU 100-EXIT.
027900      PERFORM 800-INIT-REPORT THRU 800-EXIT.
028000      PERFORM 150-READ-PRICING-REQUEST THRU 150-EXIT.
028100      PERFORM 200-PRICE-ONE-REQUEST THRU 200-EXIT
028200          UNTIL WS-NO-MORE-REQUESTS.
028300      PERFORM 850-REPORT-TOTALS THRU 850-EXIT.
028400      PERFORM 700-CLOSE-FILES THRU 700-EXIT.
028500      DISPLAY 'ATMPRIC - LMSR PRICING RUN COMPLETE'.
028600      GOBACK.
028700 
028800*----------------------------------------------------------------
028900* 100-OPEN-FILES
029000*----------------------------------------------------------------
029100  100-OPEN-FILES.
029200      OPEN INPUT PRICING-IN.
029300      IF WS-PRICING-IN-STATUS NOT = '00'
029400          DISPLAY 'ATMPRIC - OPEN FAILED, PRICING-IN '
029500              WS-PRICING-IN-STATUS
029600          MOVE 16 TO RETURN-CODE
029700          GOBACK
029800      END-IF.
029900      OPEN OUTPUT PRICING-OUT.
030000      IF WS-PRICING-OUT-STATUS NOT = '00'
030100          DISPLAY 'ATMPRIC - OPEN FAILED, PRICING-OUT '
030200              WS-PRICING-OUT-STATUS
030300          MOVE 16 TO RETURN-CODE
030400          GOBACK
030500      END-IF.
030600      OPEN OUTPUT REPORT-FILE.
030700      IF WS-REPORT-STATUS NOT = '00'
030800          DISPLAY 'ATMPRIC - OPEN FAILED, REPORT-FILE '
030900              WS-REPORT-STATUS
031000          MOVE 16 TO RETURN-CODE
031100          GOBACK
031200      END-IF.
031300  100-EXIT.
031400      EXIT.
031500 
031600*----------------------------------------------------------------
031700* 150-READ-PRICING-REQUEST -- PRIMING READ AND EVERY READ AFTER.
031800*----------------------------------------------------------------
031900  150-READ-PRICING-REQUEST.
032000      READ PRICING-IN INTO WS-PRICING-REC-GROUP
032100          AT END
032200              MOVE 'Y' TO WS-PRICING-EOF
032300          NOT AT END
032400              ADD 1 TO WS-REQUESTS-READ
032500      END-READ.
032600  150-EXIT.
032700      EXIT.
032800 
032900*----------------------------------------------------------------
033000* 200-PRICE-ONE-REQUEST -- DEFAULT/CLAMP THE REQUEST, RUN THE
033100*   LMSR MATH, WRITE THE PRICED RESULT AND THE REPORT LINE, THEN
033200*   READ THE NEXT REQUEST.
033300*----------------------------------------------------------------
033400  200-PRICE-ONE-REQUEST.
033500      PERFORM 210-APPLY-DEFAULTS-AND-CLAMP THRU 210-EXIT.
033600      PERFORM 220-COMPUTE-QUANTITIES THRU 220-EXIT.
033700      PERFORM 230-COMPUTE-PREMIUM THRU 230-EXIT.
033800      PERFORM 500-WRITE-PRICING-RESULT THRU 500-EXIT.
033900      PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
034000      ADD 1 TO WS-REQUESTS-PRICED.
034100      ADD PR-PREMIUM-USD TO WS-TOTAL-PREMIUM.
034200      IF ATMPRIC-TRACE-ON
034300          PERFORM 1900-DISPLAY-TRACE THRU 1900-EXIT
034400      END-IF.
034500      PERFORM 150-READ-PRICING-REQUEST THRU 150-EXIT.
034600  200-EXIT.
034700      EXIT.
034800 
034900*----------------------------------------------------------------
035000* 210-APPLY-DEFAULTS-AND-CLAMP -- CLAMP THE INCOMING PROBABILITY
035100*   TO [0.001, 0.999] PER THE PRICING CONTRACT, AND FILL NOTIONAL
035200*   AND LIQUIDITY-B FROM THE 1997 PILOT DEFAULTS WHEN THE REQUEST
035300*   RECORD LEAVES EITHER ONE AT ZERO.
035400*----------------------------------------------------------------
035500  210-APPLY-DEFAULTS-AND-CLAMP.
035600      MOVE PR-RISK-PROBABILITY TO WS-PROBABILITY.
035700      IF WS-PROBABILITY < WS-CLAMP-MIN
035800          MOVE WS-CLAMP-MIN TO WS-PROBABILITY
035900          ADD 1 TO WS-REQUESTS-CLAMPED
036000      ELSE
036100          IF WS-PROBABILITY > WS-CLAMP-MAX
036200              MOVE WS-CLAMP-MAX TO WS-PROBABILITY
036300              ADD 1 TO WS-REQUESTS-CLAMPED
036400          END-IF
036500      END-IF.
036600      MOVE WS-PROBABILITY TO PR-RISK-PROBABILITY.
036700      IF PR-NOTIONAL-USD = ZERO
036800          MOVE WS-DEFAULT-NOTIONAL TO PR-NOTIONAL-USD
036900      END-IF.
037000      IF PR-LIQUIDITY-B = ZERO
037100          MOVE WS-DEFAULT-LIQUIDITY-B TO PR-LIQUIDITY-B
037200      END-IF.
037300      MOVE PR-NOTIONAL-USD TO WS-NOTIONAL.
037400      MOVE PR-LIQUIDITY-B TO WS-LIQUIDITY-B.
037500  210-EXIT.
037600      EXIT.
037700 
037800*----------------------------------------------------------------
037900* 220-COMPUTE-QUANTITIES -- INVERT THE CLAMPED PROBABILITY INTO
038000*   THE STARTING YES-SIDE QUANTITY QY = B * LN(P / (1-P)); THE
038100*   NO-SIDE QUANTITY QN STAYS AT ZERO SO THE INSTANTANEOUS YES
038200*   PRICE AT THIS QY IS EXACTLY P.
038300*----------------------------------------------------------------
038400  220-COMPUTE-QUANTITIES.
038500      COMPUTE WS-ONE-MINUS-P = 1 - WS-PROBABILITY.
038600      COMPUTE WS-P-RATIO = WS-PROBABILITY / WS-ONE-MINUS-P.
038700      MOVE WS-P-RATIO TO WS-MATH-ARGUMENT.
038800      PERFORM 410-CALL-LN THRU 410-EXIT.
038900      COMPUTE WS-QY = WS-LIQUIDITY-B * WS-MATH-RESULT.
039000      MOVE ZERO TO WS-QN.
039100  220-EXIT.
039200      EXIT.
039300 
039400*----------------------------------------------------------------
039500* 230-COMPUTE-PREMIUM -- FILL = COST(QY+1,QN) - COST(QY,QN);
039600*   PREMIUM = FILL * NOTIONAL * (1 + LOADING-FACTOR), ROUNDED TO
039700*   THE CENT AND FLOORED AT ONE CENT.
039800*----------------------------------------------------------------
039900  230-COMPUTE-PREMIUM.
040000      MOVE WS-QY TO WS-COST-ARG-QY.
040100      MOVE WS-QN TO WS-COST-ARG-QN.
040200      MOVE WS-LIQUIDITY-B TO WS-COST-ARG-B.
040300      PERFORM 300-LMSR-COST-FUNCTION THRU 300-EXIT.
040400      MOVE WS-COST-RESULT TO WS-COST-BEFORE.
040500      COMPUTE WS-COST-ARG-QY = WS-QY + 1.
040600      MOVE WS-QN TO WS-COST-ARG-QN.
040700      MOVE WS-LIQUIDITY-B TO WS-COST-ARG-B.
040800      PERFORM 300-LMSR-COST-FUNCTION THRU 300-EXIT.
040900      MOVE WS-COST-RESULT TO WS-COST-AFTER.
041000      COMPUTE WS-FILL = WS-COST-AFTER - WS-COST-BEFORE.
041100      COMPUTE WS-RAW-PREMIUM = WS-FILL * WS-NOTIONAL.
041200      COMPUTE WS-PREMIUM-COMPUTED ROUNDED =
041300          WS-RAW-PREMIUM * WS-LOAD-PLUS-ONE.
041400      IF WS-PREMIUM-COMPUTED < WS-PREMIUM-FLOOR
041500          MOVE WS-PREMIUM-FLOOR TO PR-PREMIUM-USD
041600      ELSE
041700          MOVE WS-PREMIUM-COMPUTED TO PR-PREMIUM-USD
041800      END-IF.
041900  230-EXIT.
042000      EXIT.
042100 
042200*----------------------------------------------------------------
042300* 300-LMSR-COST-FUNCTION -- C(QY,QN) = B * LN(E**(QY/B) +
042400*   E**(QN/B)), COMPUTED BY FACTORING OUT THE LARGER OF THE TWO
042500*   EXPONENTS SO NEITHER CALL TO ATMMATH IS EVER ASKED FOR E TO A
042600*   POWER LARGE ENOUGH TO OVERFLOW LK-RESULT.  ARGUMENTS ARE
042700*   WS-COST-ARG-QY, WS-COST-ARG-QN AND WS-COST-ARG-B; RESULT COMES
042800*   BACK IN WS-COST-RESULT.
042900*----------------------------------------------------------------
043000  300-LMSR-COST-FUNCTION.
043100      COMPUTE WS-COST-A = WS-COST-ARG-QY / WS-COST-ARG-B.
043200      COMPUTE WS-COST-C = WS-COST-ARG-QN / WS-COST-ARG-B.
043300      IF WS-COST-A > WS-COST-C
043400          MOVE WS-COST-A TO WS-COST-MAX-EXP
043500      ELSE
043600          MOVE WS-COST-C TO WS-COST-MAX-EXP
043700      END-IF.
043800      COMPUTE WS-MATH-ARGUMENT = WS-COST-A - WS-COST-MAX-EXP.
043900      PERFORM 400-CALL-EXP THRU 400-EXIT.
044000      MOVE WS-MATH-RESULT TO WS-COST-EA.
044100      COMPUTE WS-MATH-ARGUMENT = WS-COST-C - WS-COST-MAX-EXP.
044200      PERFORM 400-CALL-EXP THRU 400-EXIT.
044300      MOVE WS-MATH-RESULT TO WS-COST-EC.
044400      COMPUTE WS-COST-SUM-E = WS-COST-EA + WS-COST-EC.
044500      MOVE WS-COST-SUM-E TO WS-MATH-ARGUMENT.
044600      PERFORM 410-CALL-LN THRU 410-EXIT.
044700      MOVE WS-MATH-RESULT TO WS-COST-LN-SUM.
044800      COMPUTE WS-COST-RESULT =
044900          WS-COST-ARG-B * (WS-COST-MAX-EXP + WS-COST-LN-SUM).
045000  300-EXIT.
045100      EXIT.
045200 
045300*----------------------------------------------------------------
045400* 400-CALL-EXP / 410-CALL-LN -- THIN WRAPPERS AROUND THE CALL TO
045500*   ATMMATH SO THE COST-FUNCTION PARAGRAPH DOES NOT REPEAT THE
045600*   FUNCTION-CODE SETUP TWICE.
045700*----------------------------------------------------------------
045800  400-CALL-EXP.
045900      MOVE 1 TO WS-MATH-FUNCTION-CODE.
046000      CALL 'ATMMATH' USING WS-MATH-FUNCTION-CODE,
046100          WS-MATH-ARGUMENT, WS-MATH-RESULT,
046200          WS-MATH-RETURN-CODE.
046300  400-EXIT.
046400      EXIT.
046500 
046600  410-CALL-LN.
046700      MOVE 2 TO WS-MATH-FUNCTION-CODE.
046800      CALL 'ATMMATH' USING WS-MATH-FUNCTION-CODE,
046900          WS-MATH-ARGUMENT, WS-MATH-RESULT,
047000          WS-MATH-RETURN-CODE.
047100      IF WS-MATH-RETURN-CODE NOT = ZERO
047200          MOVE ZERO TO WS-MATH-RESULT
047300          DISPLAY 'ATMPRIC - LN CALL RETURNED CODE '
047400              WS-MATH-RETURN-CODE ' ARG ' WS-MATH-ARGUMENT
047500      END-IF.
047600  410-EXIT.
047700      EXIT.
047800 
047900*----------------------------------------------------------------
048000* 500-WRITE-PRICING-RESULT
048100*----------------------------------------------------------------
048200  500-WRITE-PRICING-RESULT.
048300      MOVE WS-PRICING-REC-GROUP TO PRICING-OUT-REC.
048400      WRITE PRICING-OUT-REC.
048500      IF WS-PRICING-OUT-STATUS NOT = '00'
048600          DISPLAY 'ATMPRIC - WRITE FAILED, PRICING-OUT '
048700              WS-PRICING-OUT-STATUS
048800      END-IF.
048900  500-EXIT.
049000      EXIT.
049100 
049200*----------------------------------------------------------------
049300* 600-WRITE-DETAIL-LINE
049400*----------------------------------------------------------------
049500  600-WRITE-DETAIL-LINE.
049600      MOVE SPACES TO RPT-PRICE-DETAIL.
049700      MOVE PR-CONTRACT-ID TO RPT-CONTRACT-ID.
049800      MOVE PR-RISK-PROBABILITY TO RPT-PROBABILITY.
049900      MOVE PR-NOTIONAL-USD TO RPT-NOTIONAL.
050000      MOVE PR-LIQUIDITY-B TO RPT-LIQUIDITY-B.
050100      MOVE PR-PREMIUM-USD TO RPT-PREMIUM.
050200      WRITE REPORT-RECORD FROM RPT-PRICE-DETAIL
050300          AFTER ADVANCING 1 LINE.
050400  600-EXIT.
050500      EXIT.
050600 
050700*----------------------------------------------------------------
050800* 700-CLOSE-FILES
050900*----------------------------------------------------------------
051000  700-CLOSE-FILES.
051100      CLOSE PRICING-IN.
051200      CLOSE PRICING-OUT.
051300      CLOSE REPORT-FILE.
051400  700-EXIT.
051500      EXIT.
051600 
051700*----------------------------------------------------------------
051800* 800-INIT-REPORT
051900*----------------------------------------------------------------
052000  800-INIT-REPORT.
052100      MOVE WS-RUN-DATE TO RPT-HDR-DATE.
052200      WRITE REPORT-RECORD FROM RPT-HEADER1
052300          AFTER ADVANCING TOP-OF-FORM.
052400      WRITE REPORT-RECORD FROM RPT-DETAIL-HDR1
052500          AFTER ADVANCING 2 LINES.
052600  800-EXIT.
052700      EXIT.
052800 
052900*----------------------------------------------------------------
053000* 810-BUILD-RUN-TIMESTAMP -- SAME DASHED YYYY-MM-DD / HH:MM:SS
053100*   BUILD USED BY EVERY OTHER ATMX BATCH STEP.
053200*----------------------------------------------------------------
053300  810-BUILD-RUN-TIMESTAMP.
053400      MOVE SPACES TO WS-RUN-TIMESTAMP.
053500      STRING WS-SYS-DATE-YYYYMMDD(1:4) '-'
053600             WS-SYS-DATE-YYYYMMDD(5:2) '-'
053700             WS-SYS-DATE-YYYYMMDD(7:2)
053800          DELIMITED BY SIZE INTO WS-RUN-DATE.
053900      STRING WS-SYS-TIME-HHMMSSHS(1:2) ':'
054000             WS-SYS-TIME-HHMMSSHS(3:2) ':'
054100             WS-SYS-TIME-HHMMSSHS(5:2)
054200          DELIMITED BY SIZE INTO WS-RUN-TIME.
054300  810-EXIT.
054400      EXIT.
054500 
054600*----------------------------------------------------------------
054700* 850-REPORT-TOTALS
054800*----------------------------------------------------------------
054900  850-REPORT-TOTALS.
055000      MOVE WS-REQUESTS-READ TO RPT-TOT-READ.
055100      MOVE WS-REQUESTS-PRICED TO RPT-TOT-PRICED.
055200      MOVE WS-REQUESTS-CLAMPED TO RPT-TOT-CLAMPED.
055300      WRITE REPORT-RECORD FROM RPT-TOTALS-LINE
055400          AFTER ADVANCING 2 LINES.
055500      MOVE WS-TOTAL-PREMIUM TO RPT-TOT-PREMIUM.
055600      WRITE REPORT-RECORD FROM RPT-TOTALS-LINE2
055700          AFTER ADVANCING 1 LINE.
055800      DISPLAY 'ATMPRIC - REQUESTS READ    ' WS-REQUESTS-READ.
055900      DISPLAY 'ATMPRIC - REQUESTS PRICED  ' WS-REQUESTS-PRICED.
056000      DISPLAY 'ATMPRIC - CLAMPED PROBS    ' WS-REQUESTS-CLAMPED.
056100      DISPLAY 'ATMPRIC - TOTAL PREMIUM    ' WS-TOTAL-PREMIUM.
056200  850-EXIT.
056300      EXIT.
056400 
056500*----------------------------------------------------------------
056600* 1900-DISPLAY-TRACE -- UPSI-0 DIAGNOSTIC DUMP OF ONE PRICED
056700*   REQUEST, INCLUDING THE WHOLE-PERCENT VIEW OF THE PROBABILITY
056800*   CARRIED IN THE ATMPRCW COPYBOOK FOR EXACTLY THIS PURPOSE.
056900*----------------------------------------------------------------
057000  1900-DISPLAY-TRACE.
057100      MOVE SPACES TO WS-TRACE-LINE.
057200      STRING PR-CONTRACT-ID(1:12) ' P=' PR-PROB-DECIMAL
057300             ' QY=' WS-QY ' B=' WS-LIQUIDITY-B
057400             ' PREM=' PR-PREMIUM-USD
057500          DELIMITED BY SIZE INTO WS-TRACE-LINE.
057600      DISPLAY 'ATMPRIC-TRACE ' WS-TRACE-LINE.
057700  1900-EXIT.
057800      EXIT.
