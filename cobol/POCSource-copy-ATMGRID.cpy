000100*****************************************************************
000200* COPYBOOK:  ATMGRID                                            *
000300* TITLE   :  ATMX FORECAST GRID-POINT AND CELL-AGGREGATE LAYOUT *
000400* SYSTEM  :  ATMX PARAMETRIC WEATHER SETTLEMENT / PRICING BATCH *
000500*****************************************************************
000600*
000700* GD-GRID-POINT-RECORD IS ONE FORECAST GRID VALUE, ALREADY KEYED
000800* TO A CELL BY THE UPSTREAM FEED (NO LAT/LNG MATH IS DONE HERE).
000900* GA-CELL-AGGREGATE-RECORD IS THE ONE-LINE-PER-CELL SUMMARY
001000* WRITTEN BY ATMCAGG AFTER EACH CONTROL BREAK ON THE CELL KEY.
001100* THE TWO LAYOUTS SHARE THIS COPYBOOK BECAUSE THEY ARE ALWAYS
001200* MAINTAINED TOGETHER -- A FIELD ADDED TO ONE USUALLY BELONGS ON
001300* THE OTHER.
001400*
001500*    0    1    1    2    2    3
001600* ....5....0....5....0....5....0
001700* H3-CELL(16)VALUE(8)......(6)
001800*
001900* MAINTENANCE HISTORY
002000*   07/11/00  MHW  ORIGINAL GRID-POINT LAYOUT FOR THE FORECAST
002100*                  CELL-AGGREGATION PILOT.
002200*   02/28/02  LNC  ADDED THE CELL-AGGREGATE OUTPUT LAYOUT WHEN
002300*                  ATMCAGG WAS SPLIT OUT OF THE FORECAST BATCH
002400*                  AS ITS OWN STEP. TKT 10693.
002500*
002600 01  ATMX-GRID-POINT-RECORD.
002700     05  GD-H3-CELL                   PIC X(16).
002800     05  GD-VALUE                     PIC S9(5)V9(3).
002900     05  FILLER                       PIC X(06).
003000*
003100 01  ATMX-CELL-AGGREGATE-RECORD.
003200     05  GA-H3-CELL                   PIC X(16).
003300     05  GA-MEAN-VALUE                PIC S9(5)V9(3).
003400     05  GA-MAX-VALUE                 PIC S9(5)V9(3).
003500     05  GA-MIN-VALUE                 PIC S9(5)V9(3).
003600     05  GA-POINT-COUNT               PIC 9(05).
003700     05  FILLER                       PIC X(05).
003800*****************************************************************
003900* END OF ATMGRID -- GRID-POINT 30 BYTES, CELL-AGGREGATE 50 BYTES*
004000*****************************************************************
